000100*-----------------------------------------------------------------
000200* AGENTS.CPY
000300* AGENT MASTER RECORD LAYOUT - ROBOTS, HUMAN PICKERS AND CARTS.
000400* SHARED BY MSTLOAD (LOAD), AGTASSGN (CAPACITY / RESTRICTIONS),
000500* RTEBUILD (SPEED / COST) AND FLEETRPT (FLEET AGGREGATION).
000600*-----------------------------------------------------------------
000700* 1987-03-09 RSM  WH-014   INITIAL LAYOUT, HUMAN PICKERS ONLY.      WH-014
000800* 1996-09-30 EPB  WH-121   ADDED AGT-TYPE ROBOT/CART AND THE        WH-121
000900*                          NO-FRAGILE / NO-ZONE / REQ-HUMAN         WH-121
001000*                          SWITCHES FOR THE FIRST ROBOT LEASE.      WH-121
001100* 1999-01-11 RSM  WH-140   Y2K SWEEP - NO DATE FIELDS IN THIS       WH-140
001200*                          RECORD, LAYOUT UNCHANGED, NOTED HERE     WH-140
001300*                          FOR THE AUDIT FILE.                      WH-140
001400*-----------------------------------------------------------------
001500 01  AGT-REGISTRO.
001600     03 AGT-AGT-ID               PIC X(008).
001700     03 AGT-AGT-TYPE             PIC X(005).
001800        88 AGT-TYPE-ROBOT           VALUE "ROBOT".
001900        88 AGT-TYPE-HUMAN           VALUE "HUMAN".
002000        88 AGT-TYPE-CART            VALUE "CART ".
002100     03 AGT-CAPACITY.
002200        05 AGT-CAP-WEIGHT        PIC 9(003)V9(002).
002300        05 AGT-CAP-VOLUME        PIC 9(003)V9(002).
002400     03 AGT-CAPACITY-R REDEFINES AGT-CAPACITY.
002500        05 AGT-CAP-COMBINED      PIC 9(010).
002600     03 AGT-SPEED                PIC 9(001)V9(002).
002700     03 AGT-COST-HOUR            PIC 9(003)V9(002).
002800     03 AGT-NO-FRAGILE-SW        PIC X(001).
002900        88 AGT-NO-FRAGILE           VALUE "Y".
003000        88 AGT-MAY-CARRY-FRAGILE    VALUE "N".
003100     03 AGT-MAX-ITEM-WT          PIC 9(003)V9(002).
003200     03 AGT-ZONE-TABLE.
003300        05 AGT-NO-ZONE OCCURS 5 TIMES
003400                       INDEXED BY AGT-NO-ZONE-IX
003500                       PIC X(001).
003600     03 AGT-ZONE-R REDEFINES AGT-ZONE-TABLE
003700                       PIC X(005).
003800     03 AGT-REQ-HUMAN-SW         PIC X(001).
003900        88 AGT-REQUIRES-HUMAN       VALUE "Y".
004000        88 AGT-NO-HUMAN-NEEDED      VALUE "N".
004100     03 FILLER                   PIC X(041).
