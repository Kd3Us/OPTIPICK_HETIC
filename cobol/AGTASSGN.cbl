000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    AGTASSGN.
000300 AUTHOR.        R S MERCER.
000400 INSTALLATION.  WAREHOUSE SYSTEMS - DISTRIBUTION CENTER 4.
000500 DATE-WRITTEN.  1988-05-02.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL - WAREHOUSE OPS USE ONLY.
000800
000900*-----------------------------------------------------------------
001000* AGTASSGN - GREEDY ORDER-TO-AGENT ALLOCATION PASS.
001100*
001200* ORDERS ARE SORTED EXPRESS-FIRST, THEN BY SHORTEST DEADLINE
001300* SLACK, AND OFFERED TO AGENTS IN ROBOT/CART/HUMAN ORDER, FIRST
001400* AGENT CALCRULE CLEARS TAKES THE ORDER. A CART THAT STILL NEEDS
001450* A HUMAN PARTNER IS PAIRED, IF POSSIBLE, THE MOMENT IT IS TESTED
001460* AGAINST AN ORDER - NOT UP FRONT. WRITES ONE
001600* ALLOCRPT RECORD PER ORDER, ASSIGNED OR NOT, PLUS A BASELINE
001700* DISTANCE FIGURE (ENTRY POINT ROUND TRIP TO EVERY DISTINCT PICK
001800* LOCATION ON EACH ASSIGNED ORDER, NO ROUTING CREDIT) FOR JOBRPT'S
001850* CLOSING SUMMARY. STYLE FOLLOWS THIS SHOP'S OWN LONG-STANDING
001900* CANDIDATE-LOOP-PLUS-VALIDATION-CALL PATTERN.
002000*-----------------------------------------------------------------
002200* 1988-05-02 RSM  WH-022                                            WH-022
002300*   INITIAL VERSION - HUMAN PICKERS ONLY, FIRST-FIT BY ORDER        WH-022
002400*   RECEIVED TIME, NO SORT.                                         WH-022
002500* 1990-01-15 RSM  WH-041                                            WH-041
002600*   ADDED 800-BASELINE, CALLING MSTLOAD'S NEW 500-DISTANCIA, SO     WH-041
002700*   THE WEEKLY OPS REPORT COULD SHOW A "BEFORE ROUTING" FIGURE.     WH-041
002800* 1992-05-02 EPB  WH-076                                            WH-076
002900*   ADDED THE PRIORITY/SLACK SORT - EXPRESS ORDERS WERE SITTING     WH-076
003000*   BEHIND STANDARD ONES UNDER THE OLD RECEIVED-TIME ORDER.         WH-076
003100* 1996-09-30 EPB  WH-121                                            WH-121
003200*   ADDED 150-ORDENA-AGENTE AND 300-PAREAR FOR THE FIRST ROBOT      WH-121
003300*   AND CART LEASE - CARTS NEED A HUMAN PARTNER BEFORE THEY CAN     WH-121
003400*   BE OFFERED ANY WORK.                                            WH-121
003500* 1998-12-03 RSM  WH-139                                            WH-139
003600*   Y2K SWEEP - ORD-RECEIVED/ORD-DEADLINE ARE CLOCK TIMES, NOT      WH-139
003700*   DATES, NO CHANGE REQUIRED, NOTED FOR AUDIT.                     WH-139
003800* 1999-01-11 RSM  WH-140                                            WH-140
003900*   Y2K SWEEP CLOSED OUT. NO CHANGES REQUIRED IN THIS MODULE.       WH-140
004000* 2001-02-14 JCS  WH-166                                            WH-166
004100*   ADDED UPSI-1 SO A BIG PRINT RUN CAN SKIP CALCRULE ENTIRELY      WH-166
004200*   FOR CARTS WE ALREADY KNOW ARE UNPAIRED, INSTEAD OF CALLING      WH-166
004300*   IN AND BEING TURNED DOWN EVERY TIME - OPS WANTED THE FASTER     WH-166
004400*   TURNAROUND FOR THE PEAK-SEASON VOLUME.                          WH-166
004410* 2001-11-08 JCS  WH-172                                            WH-172
004420*   THREE FIXES FROM THE FLOOR SUPERVISOR'S QUARTERLY REVIEW: (1)   WH-172
004430*   175-CLASSIFICA HAD CARTS RANKED BEHIND HUMANS - SWAPPED SO      WH-172
004440*   CARTS ARE OFFERED WORK BEFORE HUMANS, PER THE ORIGINAL LEASE    WH-172
004450*   AGREEMENT'S COST ORDER; (2) 800-BASELINE PRICED ONLY EACH       WH-172
004460*   ORDER'S FIRST ITEM LOCATION, UNDERSTATING THE "BEFORE ROUTING"  WH-172
004470*   FIGURE FOR ANY MULTI-LOCATION ORDER - NOW SUMS 2X DISTANCE      WH-172
004480*   OVER EVERY DISTINCT PICK LOCATION ON THE ORDER, SAME AS         WH-172
004490*   SLOTRPT'S OWN AVERAGE-DISTANCE CALC; (3) THE UNASSIGNED-ORDER   WH-172
004495*   REASON TEXT NOW READS "NO COMPATIBLE AGENT AVAILABLE" TO        WH-172
004497*   MATCH THE STANDARD WORDING THE FLOOR BINDER USES EVERYWHERE     WH-172
004499*   ELSE ON THE PRINTED JOB LOG.                                    WH-172
004501* 2008-09-15 JCS  WH-201                                            WH-201
004502*   300-PAREAR RAN AS ONE PASS OVER EVERY AGENT BEFORE 200-ALOCA    WH-201
004503*   EVER STARTED, PAIRING OFF THE ALL-ZERO STARTING SNAPSHOT AND    WH-201
004504*   KEYING ELIGIBILITY OFF WHETHER THE HUMAN WAS ALREADY PAIRED.    WH-201
004505*   MOVED THE PAIRING CHECK INTO 220-TESTA-AGENTE (NEW 215-PAREAR-  WH-201
004506*   CARRO/216-ACHA-HUMANO) SO A CART IS ONLY PAIRED AT THE MOMENT   WH-201
004507*   IT IS ACTUALLY TESTED AGAINST AN ORDER, AND SWITCHED THE        WH-201
004508*   ELIGIBILITY TEST TO WA-AGT-ORD-COUNT = 0 (FIRST ORDER-FREE      WH-201
004509*   HUMAN) SO A HUMAN WHO PICKED UP A DIRECT ORDER EARLIER IN THE   WH-201
004510*   RUN DROPS OUT OF THE POOL. WITH HUMANS SCARCE RELATIVE TO       WH-201
004511*   CARTS THE OLD UPFRONT PASS COULD HAND OUT PARTNERS DIFFERENTLY  WH-201
004512*   THAN A TEST-TIME PAIRING WOULD.                                 WH-201
004513*-----------------------------------------------------------------
004600
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SPECIAL-NAMES.
005000     UPSI-1 ON  STATUS IS WS-SKIP-UNPAIRED-CARTS
005100            OFF STATUS IS WS-TRY-ALL-AGENTS.
005200
005300*    UPSI-1 ON SKIPS CALLING CALCRULE FOR A CART THAT IS STILL
005400*    UNPAIRED - CALCRULE WOULD REJECT IT ANYWAY (RULE 5). SAVES
005500*    A CALL PER ORDER PER UNPAIRED CART ON A BIG RUN. NORMAL
005600*    RUNS LEAVE UPSI-1 OFF SO EVERY AGENT GETS A FAIR TRY.
005700
005800 INPUT-OUTPUT SECTION.
005900 FILE-CONTROL.
006000     SELECT ARQ-ALLOCRPT  ASSIGN TO ALLOCRPT
006100            ORGANIZATION  IS LINE SEQUENTIAL
006200            FILE STATUS   IS FS-ALLOCRPT.
006300
006400 DATA DIVISION.
006500 FILE SECTION.
006600
006700 FD  ARQ-ALLOCRPT
006800     LABEL RECORD IS STANDARD
006900     VALUE OF FILE-ID IS "ALLOCRPT".
007000
007100 COPY "ALLOCRPT.CPY".
007200
007300 WORKING-STORAGE SECTION.
007400
007500 77  FS-ALLOCRPT              PIC X(002)      VALUE "00".
007600
007700 77  WS-ORD-SUB-1             PIC 9(004) COMP VALUE ZEROS.
007800 77  WS-ORD-SUB-2             PIC 9(004) COMP VALUE ZEROS.
007900 77  WS-SORTED-SW             PIC X(001)      VALUE "N".
008000
008100 77  WS-AGT-SUB-1             PIC 9(003) COMP VALUE ZEROS.
008200 77  WS-AGT-SUB-2             PIC 9(003) COMP VALUE ZEROS.
008300 77  WS-AGT-SORTED-SW         PIC X(001)      VALUE "N".
008400 77  WS-RANK-TYPE             PIC X(005)      VALUE SPACES.
008500 77  WS-RANK-VALUE            PIC 9(001) COMP VALUE ZEROS.
008600 77  WS-RANK-1                PIC 9(001) COMP VALUE ZEROS.
008700 77  WS-RANK-2                PIC 9(001) COMP VALUE ZEROS.
008800
008900 77  WS-FOUND-SW              PIC X(001)      VALUE "N".
009000 77  WS-CHOSEN-AGT-IX         PIC 9(003) COMP VALUE ZEROS.
009100 77  WS-ITEM-SUB-1            PIC 9(002) COMP VALUE ZEROS.
009200
009400 77  WS-PARTNER-SUB           PIC 9(003) COMP VALUE ZEROS.
009500 77  WS-PARTNER-SW            PIC X(001)      VALUE "N".
009600
009700 77  WS-ASSIGNED-COUNT        PIC 9(004) COMP VALUE ZEROS.
009800 77  WS-FAILED-COUNT          PIC 9(004) COMP VALUE ZEROS.
009900
010000 77  WS-BASE-PROD             PIC X(008)      VALUE SPACES.
010100 77  WS-BASE-LOC-X            PIC 9(003)      VALUE ZEROS.
010200 77  WS-BASE-LOC-Y            PIC 9(003)      VALUE ZEROS.
010300
010310*    DISTINCT PICK-LOCATION LIST FOR THE BASELINE DISTANCE CALC -
010320*    SAME DEDUP SHAPE AS SLOTRPT'S WS-UNIQ-AREA SO THE "BEFORE"
010330*    FIGURE JOBRPT PRINTS AGAINST RTEBUILD'S ROUTED DISTANCE
010340*    NEVER DOUBLE-COUNTS A LOCATION TWO ITEMS SHARE.
010350 01  WS-BASE-UNIQ-AREA.
010360     03 WS-BASE-UNIQ-ENTRY OCCURS 10 TIMES
010370                           INDEXED BY WS-BASE-UQX.
010380        05 WS-BASE-UNIQ-X       PIC 9(003).
010390        05 WS-BASE-UNIQ-Y       PIC 9(003).
010400 77  WS-BASE-UNIQ-COUNT       PIC 9(002) COMP VALUE ZEROS.
010410 77  WS-BASE-DUP-SW           PIC X(001)      VALUE "N".
010420
010430*    CALLED-PROGRAM PARAMETER BLOCK FOR MSTLOAD - HAND-COPIED
010440*    FROM MSTLOAD'S OWN LINKAGE SECTION, KEPT LOCAL THE SAME WAY
010450*    THIS SHOP ALWAYS SHADOWS A CALLED SUBPROGRAM'S PARAMETER
010460*    LAYOUT RATHER THAN COPY IT IN.
010470
010480 01  WS-CALC-FUNCTION         PIC X(004).
010490
011000 01  WS-CALC-PARM.
011100     03 WS-CALC-X1            PIC S9(003).
011200     03 WS-CALC-Y1            PIC S9(003).
011300     03 WS-CALC-X2            PIC S9(003).
011400     03 WS-CALC-Y2            PIC S9(003).
011500     03 WS-CALC-PROD-A        PIC X(008).
011600     03 WS-CALC-PROD-B        PIC X(008).
011700     03 WS-CALC-CLOCK-1       PIC X(005).
011800     03 WS-CALC-CLOCK-2       PIC X(005).
011900     03 WS-CALC-MINUTES       PIC S9(005)V9(002).
012000     03 WS-CALC-COST-HOUR     PIC 9(003)V9(002).
012100     03 WS-CALC-ZONE-RESULT   PIC X(001).
012200     03 WS-CALC-DIST-RESULT   PIC 9(006).
012300     03 WS-CALC-COMPAT-RESULT PIC X(001).
012400     03 WS-CALC-SLACK-RESULT  PIC S9(005).
012500     03 WS-CALC-TFMT-RESULT   PIC X(005).
012600     03 WS-CALC-COST-RESULT   PIC 9(005)V9(002).
012700     03 WS-CALC-RETURN-CODE   PIC 9(001).
012800
012900*    CALLED-PROGRAM PARAMETER BLOCK FOR CALCRULE - HAND-COPIED
013000*    FROM CALCRULE'S OWN LINKAGE SECTION.
013100
013200 01  WS-CHECK-PARM.
013300     03 WS-CHECK-ORD-INDEX    PIC 9(004) COMP.
013400     03 WS-CHECK-AGT-INDEX    PIC 9(003) COMP.
013500     03 WS-CHECK-RESULT-SW    PIC X(001).
013600        88 WS-CHECK-PASSED       VALUE "P".
013700        88 WS-CHECK-REJECTED     VALUE "R".
013800     03 WS-CHECK-REASON-COUNT PIC 9(001) COMP.
013900     03 WS-CHECK-REASON-TABLE OCCURS 5 TIMES
014000                              INDEXED BY WS-CHECK-REASON-IX
014100                              PIC X(040).
014200     03 WS-CHECK-RETORNO      PIC 9(001).
014300
014400*    SORT-EXCHANGE HOLD AREAS - SHAPED LIKE ONE OCCURRENCE OF
014500*    THE TABLE THEY SWAP, SAME AS THE OLD PROGRAMS MOVED WHOLE
014600*    RECORDS BETWEEN TWO 01-LEVELS OF IDENTICAL LAYOUT.
014700
014800 01  WS-HOLD-ORDER.
014900     03 WS-HOLD-ORD-ID           PIC X(008).
015000     03 WS-HOLD-ORD-RECEIVED     PIC X(005).
015100     03 WS-HOLD-ORD-DEADLINE     PIC X(005).
015200     03 WS-HOLD-ORD-PRIORITY     PIC X(008).
015300     03 WS-HOLD-ORD-ITEM-COUNT   PIC 9(002).
015400     03 WS-HOLD-ORD-ITEM-TABLE.
015500        05 WS-HOLD-ORD-ITEM OCCURS 10 TIMES.
015600           10 WS-HOLD-ORD-ITEM-PROD PIC X(008).
015700           10 WS-HOLD-ORD-ITEM-QTY  PIC 9(003).
015800     03 WS-HOLD-ORD-WEIGHT       PIC 9(005)V9(002).
015900     03 WS-HOLD-ORD-VOLUME       PIC 9(005)V9(002).
016000     03 WS-HOLD-ORD-SLACK-MIN    PIC S9(005) COMP.
016100     03 WS-HOLD-ORD-ASSIGNED-SW  PIC X(001).
016200     03 WS-HOLD-ORD-AGENT-ID     PIC X(008).
016300     03 WS-HOLD-ORD-FAIL-REASON  PIC X(040).
016400     03 FILLER                   PIC X(004).
016500
016600*    AGENT SORT HOLD AREA COVERS ONLY THE MASTER-DATA FIELDS AT
016700*    THE FRONT OF WA-AGT-TABLE - THE RUNNING-LOAD FIELDS AND THE
016800*    TWO BIG OCCURS-200 LISTS AFTER THEM ARE STILL AT THEIR
016900*    LOAD-TIME ZERO/SPACE VALUE WHEN THIS SORT RUNS, SO A MOVE
017000*    THAT TRUNCATES TO THIS SHORTER GROUP LEAVES THEM UNTOUCHED
017100*    WITHOUT LOSING ANYTHING.
017200
017300 01  WS-HOLD-AGENT.
017400     03 WS-HOLD-AGT-ID           PIC X(008).
017500     03 WS-HOLD-AGT-TYPE         PIC X(005).
017600     03 WS-HOLD-AGT-CAP-WEIGHT   PIC 9(003)V9(002).
017700     03 WS-HOLD-AGT-CAP-VOLUME   PIC 9(003)V9(002).
017800     03 WS-HOLD-AGT-SPEED        PIC 9(001)V9(002).
017900     03 WS-HOLD-AGT-COST-HOUR    PIC 9(003)V9(002).
018000     03 WS-HOLD-AGT-NO-FRAGILE   PIC X(001).
018100     03 WS-HOLD-AGT-MAX-ITEM-WT  PIC 9(003)V9(002).
018200     03 WS-HOLD-AGT-NO-ZONE OCCURS 5 TIMES
018300                            PIC X(001).
018400     03 WS-HOLD-AGT-REQ-HUMAN    PIC X(001).
018500     03 FILLER                   PIC X(004).
018600
018700 LINKAGE SECTION.
018800
018900 COPY "OPWORK.CPY".
019000
019100 PROCEDURE DIVISION USING WA-JOB-AREA.
019200
019300 000-INICIO.
019400
019500     PERFORM 100-ORDENA        THRU 100-ORDENA-FIM
019600     PERFORM 150-ORDENA-AGENTE THRU 150-ORDENA-AGENTE-FIM
019800     PERFORM 200-ALOCA         THRU 200-ALOCA-FIM
019900     PERFORM 800-BASELINE      THRU 800-BASELINE-FIM
020000     PERFORM 900-GRAVA         THRU 900-GRAVA-FIM
020100
020200     DISPLAY "AGTASSGN - " WS-ASSIGNED-COUNT " ASSIGNED, "
020300             WS-FAILED-COUNT " FAILED"
020400
020500     GOBACK.
020600
020700*-----------------------------------------------------------------
020800* SORT THE ORDER TABLE - EXPRESS BEFORE STANDARD, THEN SHORTEST
020900* DEADLINE SLACK FIRST WITHIN THE SAME PRIORITY.
021000*-----------------------------------------------------------------
021100 100-ORDENA.
021200*-----------------------------------------------------------------
021300
021400     MOVE "N" TO WS-SORTED-SW
021500     PERFORM 110-ORDENA-PASSE THRU 110-ORDENA-PASSE-FIM
021600        UNTIL WS-SORTED-SW = "Y".
021700
021800 100-ORDENA-FIM.
021900     EXIT.
022000
022100 110-ORDENA-PASSE.
022200
022300     MOVE "Y" TO WS-SORTED-SW
022400     PERFORM 120-ORDENA-COMPARA THRU 120-ORDENA-COMPARA-FIM
022500        VARYING WS-ORD-SUB-1 FROM 1 BY 1
022600          UNTIL WS-ORD-SUB-1 > WA-ORD-COUNT - 1.
022700
022800 110-ORDENA-PASSE-FIM.
022900     EXIT.
023000
023100 120-ORDENA-COMPARA.
023200
023300     COMPUTE WS-ORD-SUB-2 = WS-ORD-SUB-1 + 1
023400
023500     IF WA-ORD-PRIORITY (WS-ORD-SUB-1) =
023600        WA-ORD-PRIORITY (WS-ORD-SUB-2)
023700        IF WA-ORD-SLACK-MIN (WS-ORD-SUB-1) >
023800           WA-ORD-SLACK-MIN (WS-ORD-SUB-2)
023900           PERFORM 130-TROCA-ORDEM THRU 130-TROCA-ORDEM-FIM
024000           MOVE "N" TO WS-SORTED-SW
024100        END-IF
024200     ELSE
024300        IF WA-ORD-PRIORITY (WS-ORD-SUB-1) = "STANDARD"
024400           AND WA-ORD-PRIORITY (WS-ORD-SUB-2) = "EXPRESS "
024500           PERFORM 130-TROCA-ORDEM THRU 130-TROCA-ORDEM-FIM
024600           MOVE "N" TO WS-SORTED-SW
024700        END-IF
024800     END-IF.
024900
025000 120-ORDENA-COMPARA-FIM.
025100     EXIT.
025200
025300 130-TROCA-ORDEM.
025400
025500     MOVE WA-ORD-TABLE (WS-ORD-SUB-1) TO WS-HOLD-ORDER
025600     MOVE WA-ORD-TABLE (WS-ORD-SUB-2) TO WA-ORD-TABLE (WS-ORD-SUB-1)
025700     MOVE WS-HOLD-ORDER               TO WA-ORD-TABLE (WS-ORD-SUB-2).
025800
025900 130-TROCA-ORDEM-FIM.
026000     EXIT.
026100
026200*-----------------------------------------------------------------
026300* SORT THE AGENT TABLE - ROBOTS FIRST (CHEAPEST PER HOUR), THEN
026400* HUMANS, THEN CARTS LAST, SO CARTS ONLY PICK UP WHATEVER THE
026500* FASTER AGENTS COULD NOT TAKE.
026600*-----------------------------------------------------------------
026700 150-ORDENA-AGENTE.
026800*-----------------------------------------------------------------
026900
027000     MOVE "N" TO WS-AGT-SORTED-SW
027100     PERFORM 160-ORDENA-AGT-PASSE THRU 160-ORDENA-AGT-PASSE-FIM
027200        UNTIL WS-AGT-SORTED-SW = "Y".
027300
027400 150-ORDENA-AGENTE-FIM.
027500     EXIT.
027600
027700 160-ORDENA-AGT-PASSE.
027800
027900     MOVE "Y" TO WS-AGT-SORTED-SW
028000     PERFORM 170-ORDENA-AGT-COMPARA THRU 170-ORDENA-AGT-COMPARA-FIM
028100        VARYING WS-AGT-SUB-1 FROM 1 BY 1
028200          UNTIL WS-AGT-SUB-1 > WA-AGT-COUNT - 1.
028300
028400 160-ORDENA-AGT-PASSE-FIM.
028500     EXIT.
028600
028700 170-ORDENA-AGT-COMPARA.
028800
028900     COMPUTE WS-AGT-SUB-2 = WS-AGT-SUB-1 + 1
029000
029100     MOVE WA-AGT-TYPE (WS-AGT-SUB-1) TO WS-RANK-TYPE
029200     PERFORM 175-CLASSIFICA THRU 175-CLASSIFICA-FIM
029300     MOVE WS-RANK-VALUE TO WS-RANK-1
029400
029500     MOVE WA-AGT-TYPE (WS-AGT-SUB-2) TO WS-RANK-TYPE
029600     PERFORM 175-CLASSIFICA THRU 175-CLASSIFICA-FIM
029700     MOVE WS-RANK-VALUE TO WS-RANK-2
029800
029900     IF WS-RANK-1 > WS-RANK-2
030000        PERFORM 180-TROCA-AGENTE THRU 180-TROCA-AGENTE-FIM
030100        MOVE "N" TO WS-AGT-SORTED-SW
030200     END-IF.
030300
030400 170-ORDENA-AGT-COMPARA-FIM.
030500     EXIT.
030600
030700*    CLASSIFY AN AGENT TYPE FOR THE ALLOCATION-ORDER SORT -
030800*    ROBOTS FIRST (CHEAPEST PER HOUR), THEN CARTS, THEN HUMANS.
030900 175-CLASSIFICA.
031000
031100     EVALUATE WS-RANK-TYPE
031200        WHEN "ROBOT" MOVE 1 TO WS-RANK-VALUE
031300        WHEN "CART " MOVE 2 TO WS-RANK-VALUE
031400        WHEN "HUMAN" MOVE 3 TO WS-RANK-VALUE
031500        WHEN OTHER   MOVE 9 TO WS-RANK-VALUE
031600     END-EVALUATE.
031700
031800 175-CLASSIFICA-FIM.
031900     EXIT.
032000
032100 180-TROCA-AGENTE.
032200
032300     MOVE WA-AGT-TABLE (WS-AGT-SUB-1) TO WS-HOLD-AGENT
032400     MOVE WA-AGT-TABLE (WS-AGT-SUB-2) TO WA-AGT-TABLE (WS-AGT-SUB-1)
032500     MOVE WS-HOLD-AGENT               TO WA-AGT-TABLE (WS-AGT-SUB-2).
032600
032700 180-TROCA-AGENTE-FIM.
032800     EXIT.
032900
033000*-----------------------------------------------------------------
033100* PAIR A CART THAT STILL NEEDS A HUMAN PARTNER WITH THE FIRST
033200* HUMAN CARRYING NO ASSIGNED ORDERS YET, AT THE MOMENT THAT CART
033250* IS OFFERED THE CURRENT ORDER - NOT AS AN UPFRONT PASS OVER ALL
033270* AGENTS. A HUMAN WHO HAS ALREADY TAKEN A DIRECT ORDER IS PAST
033280* THE POOL; ONE STILL SITTING ON ZERO ORDERS IS FAIR GAME EVEN IF
033290* ALREADY PARTNERED WITH ANOTHER CART. CARTS THAT FIND NO ONE FAIL
033300* RULE 5 IN CALCRULE FOR THIS ORDER, THEN TRY AGAIN NEXT ORDER.
033400*-----------------------------------------------------------------
033500 215-PAREAR-CARRO.
033600*-----------------------------------------------------------------
033700
033800     MOVE "N" TO WS-PARTNER-SW
034000     PERFORM 216-ACHA-HUMANO THRU 216-ACHA-HUMANO-FIM
034050        VARYING WS-PARTNER-SUB FROM 1 BY 1
034060          UNTIL WS-PARTNER-SUB > WA-AGT-COUNT
034070             OR WS-PARTNER-SW = "Y".
034100
034200 215-PAREAR-CARRO-FIM.
034300     EXIT.
034400
034500 216-ACHA-HUMANO.
034600
034700     IF WA-AGT-TYPE (WS-PARTNER-SUB) = "HUMAN"
034900        AND WA-AGT-ORD-COUNT (WS-PARTNER-SUB) = 0
035100        MOVE WA-AGT-ID (WS-PARTNER-SUB)
035200          TO WA-AGT-PAIRED (WA-AGT-IX)
035300        MOVE WA-AGT-ID (WA-AGT-IX)
035400          TO WA-AGT-PAIRED (WS-PARTNER-SUB)
035500        MOVE "Y" TO WS-PARTNER-SW
035600     END-IF.
036000
036100 216-ACHA-HUMANO-FIM.
036200     EXIT.
037300
037400*-----------------------------------------------------------------
037500* FIRST-FIT ALLOCATION - EVERY ORDER, IN SORTED ORDER, IS
037600* OFFERED TO EVERY AGENT, IN SORTED ORDER, UNTIL ONE CLEARS
037700* CALCRULE OR THE AGENT LIST RUNS OUT.
037800*-----------------------------------------------------------------
037900 200-ALOCA.
038000*-----------------------------------------------------------------
038100
038200     MOVE ZEROS TO WS-ASSIGNED-COUNT WS-FAILED-COUNT
038300     PERFORM 210-ALOCA-PEDIDO THRU 210-ALOCA-PEDIDO-FIM
038400        VARYING WA-ORD-IX FROM 1 BY 1
038500          UNTIL WA-ORD-IX > WA-ORD-COUNT.
038600
038700 200-ALOCA-FIM.
038800     EXIT.
038900
039000 210-ALOCA-PEDIDO.
039100
039200     MOVE "N" TO WS-FOUND-SW
039300     PERFORM 220-TESTA-AGENTE THRU 220-TESTA-AGENTE-FIM
039400        VARYING WA-AGT-IX FROM 1 BY 1
039500          UNTIL WA-AGT-IX > WA-AGT-COUNT
039600             OR WS-FOUND-SW = "Y"
039700
039800     IF WS-FOUND-SW = "Y"
039900        PERFORM 230-CONFIRMA-ALOCACAO THRU 230-CONFIRMA-ALOCACAO-FIM
040000        ADD 1 TO WS-ASSIGNED-COUNT
040100     ELSE
040200        MOVE "N"     TO WA-ORD-ASSIGNED-SW (WA-ORD-IX)
040300        MOVE SPACES  TO WA-ORD-AGENT-ID (WA-ORD-IX)
040400        MOVE "No compatible agent available"
040500                     TO WA-ORD-FAIL-REASON (WA-ORD-IX)
040600        ADD 1 TO WS-FAILED-COUNT
040700     END-IF.
040800
040900 210-ALOCA-PEDIDO-FIM.
041000     EXIT.
041100
041200 220-TESTA-AGENTE.
041300
041350     IF WA-AGT-TYPE (WA-AGT-IX) = "CART "
041360        AND WA-AGT-REQ-HUMAN (WA-AGT-IX) = "Y"
041370        AND WA-AGT-PAIRED (WA-AGT-IX) = SPACES
041380        PERFORM 215-PAREAR-CARRO THRU 215-PAREAR-CARRO-FIM
041390     END-IF
041400
041410     IF WS-SKIP-UNPAIRED-CARTS
041500        AND WA-AGT-TYPE (WA-AGT-IX) = "CART "
041600        AND WA-AGT-PAIRED (WA-AGT-IX) = SPACES
041700        CONTINUE
041800     ELSE
041900        MOVE WA-ORD-IX TO WS-CHECK-ORD-INDEX
042000        MOVE WA-AGT-IX TO WS-CHECK-AGT-INDEX
042100        MOVE 0         TO WS-CHECK-REASON-COUNT
042200        MOVE "P"       TO WS-CHECK-RESULT-SW
042300
042400        CALL "CALCRULE" USING WA-JOB-AREA WS-CHECK-PARM
042500
042600        IF WS-CHECK-PASSED
042700           MOVE "Y"      TO WS-FOUND-SW
042800           MOVE WA-AGT-IX TO WS-CHOSEN-AGT-IX
042900        END-IF
043000     END-IF.
043100
043200 220-TESTA-AGENTE-FIM.
043300     EXIT.
043400
043500 230-CONFIRMA-ALOCACAO.
043600
043700     MOVE "Y" TO WA-ORD-ASSIGNED-SW (WA-ORD-IX)
043800     MOVE WA-AGT-ID (WS-CHOSEN-AGT-IX) TO WA-ORD-AGENT-ID (WA-ORD-IX)
043900
044000     ADD WA-ORD-WEIGHT (WA-ORD-IX)
044100       TO WA-AGT-CUR-WEIGHT (WS-CHOSEN-AGT-IX)
044200     ADD WA-ORD-VOLUME (WA-ORD-IX)
044300       TO WA-AGT-CUR-VOLUME (WS-CHOSEN-AGT-IX)
044400
044500     ADD 1 TO WA-AGT-ORD-COUNT (WS-CHOSEN-AGT-IX)
044600     MOVE WA-ORD-ID (WA-ORD-IX)
044700       TO WA-AGT-ORD-LIST (WS-CHOSEN-AGT-IX
044800                            WA-AGT-ORD-COUNT (WS-CHOSEN-AGT-IX))
044900
045000     MOVE WS-CHOSEN-AGT-IX TO WA-AGT-IX
045100     PERFORM 235-ACRESCE-CARGA-ITEM THRU 235-ACRESCE-CARGA-ITEM-FIM
045200        VARYING WS-ITEM-SUB-1 FROM 1 BY 1
045300          UNTIL WS-ITEM-SUB-1 > WA-ORD-ITEM-COUNT (WA-ORD-IX).
045400
045500 230-CONFIRMA-ALOCACAO-FIM.
045600     EXIT.
045700
045800 235-ACRESCE-CARGA-ITEM.
045900
046000     ADD 1 TO WA-AGT-CARRY-COUNT (WA-AGT-IX)
046100     MOVE WA-ORD-ITEM-PROD (WA-ORD-IX WS-ITEM-SUB-1)
046200       TO WA-AGT-CARRY-LIST (WA-AGT-IX
046300                              WA-AGT-CARRY-COUNT (WA-AGT-IX)).
046400
046500 235-ACRESCE-CARGA-ITEM-FIM.
046600     EXIT.
046700
046800*-----------------------------------------------------------------
046900* BASELINE DISTANCE - ENTRY POINT ROUND TRIP TO EVERY DISTINCT
047000* PICK LOCATION ON EACH ASSIGNED ORDER, NO ROUTING CREDIT AT ALL.
047100* SAME DISTINCT-LOCATION SHAPE SLOTRPT USES FOR ITS OWN AVERAGE-
047150* DISTANCE FIGURE, SO THE TWO "BEFORE" NUMBERS NEVER DISAGREE.
047160* JOBRPT PRINTS THIS NEXT TO RTEBUILD'S ACTUAL ROUTED DISTANCE.
047200*-----------------------------------------------------------------
047300 800-BASELINE.
047400*-----------------------------------------------------------------
047500
047600     MOVE ZERO TO WA-BASELINE-DIST
047700     PERFORM 810-BASELINE-PEDIDO THRU 810-BASELINE-PEDIDO-FIM
047800        VARYING WA-ORD-IX FROM 1 BY 1
047900          UNTIL WA-ORD-IX > WA-ORD-COUNT.
048000
048100 800-BASELINE-FIM.
048200     EXIT.
048300
048400 810-BASELINE-PEDIDO.
048500
048600     IF WA-ORD-ASSIGNED-SW (WA-ORD-IX) = "Y"
048610        MOVE ZEROS TO WS-BASE-UNIQ-COUNT
048700        PERFORM 815-BASELINE-ITEM THRU 815-BASELINE-ITEM-FIM
048710           VARYING WS-ITEM-SUB-1 FROM 1 BY 1
048720             UNTIL WS-ITEM-SUB-1 > WA-ORD-ITEM-COUNT (WA-ORD-IX)
048730        PERFORM 850-SOMA-BASE-UNICO THRU 850-SOMA-BASE-UNICO-FIM
048740           VARYING WS-BASE-UQX FROM 1 BY 1
048750             UNTIL WS-BASE-UQX > WS-BASE-UNIQ-COUNT
050100     END-IF.
050200
050300 810-BASELINE-PEDIDO-FIM.
050400     EXIT.
050410
050420 815-BASELINE-ITEM.
050430
050440     MOVE WA-ORD-ITEM-PROD (WA-ORD-IX WS-ITEM-SUB-1) TO WS-BASE-PROD
050450     PERFORM 820-BUSCA-LOCAL THRU 820-BUSCA-LOCAL-FIM
050460     PERFORM 830-ACRESCE-BASE-UNICO THRU 830-ACRESCE-BASE-UNICO-FIM.
050470
050480 815-BASELINE-ITEM-FIM.
050490     EXIT.
050500
050600 820-BUSCA-LOCAL.
050700
050800     MOVE ZEROS TO WS-BASE-LOC-X
050900     MOVE ZEROS TO WS-BASE-LOC-Y
051000     SET WA-PRD-IX TO 1
051100     SEARCH WA-PRD-TABLE
051200        AT END
051300           CONTINUE
051400        WHEN WA-PRD-ID (WA-PRD-IX) = WS-BASE-PROD
051500           MOVE WA-PRD-LOC-X (WA-PRD-IX) TO WS-BASE-LOC-X
051600           MOVE WA-PRD-LOC-Y (WA-PRD-IX) TO WS-BASE-LOC-Y
051700     END-SEARCH.
051800
051900 820-BUSCA-LOCAL-FIM.
052000     EXIT.
052010
052020*    DEDUP THE LOCATION JUST LOOKED UP AGAINST THE ORDER'S OWN
052030*    DISTINCT-LOCATION LIST BEFORE IT IS PRICED - SAME TWO-STEP
052040*    "IS IT ALREADY THERE / ADD IT IF NOT" SLOTRPT USES.
052050 830-ACRESCE-BASE-UNICO.
052060
052070     MOVE "N" TO WS-BASE-DUP-SW
052080     IF WS-BASE-UNIQ-COUNT > 0
052090        PERFORM 840-VERIFICA-BASE-UNICO THRU 840-VERIFICA-BASE-UNICO-FIM
052100           VARYING WS-BASE-UQX FROM 1 BY 1
052110             UNTIL WS-BASE-UQX > WS-BASE-UNIQ-COUNT
052120                OR WS-BASE-DUP-SW = "Y"
052130     END-IF
052140
052150     IF WS-BASE-DUP-SW = "N"
052160        AND WS-BASE-UNIQ-COUNT < 10
052170        ADD 1 TO WS-BASE-UNIQ-COUNT
052180        MOVE WS-BASE-LOC-X TO WS-BASE-UNIQ-X (WS-BASE-UNIQ-COUNT)
052190        MOVE WS-BASE-LOC-Y TO WS-BASE-UNIQ-Y (WS-BASE-UNIQ-COUNT)
052200     END-IF.
052210
052220 830-ACRESCE-BASE-UNICO-FIM.
052230     EXIT.
052240
052250 840-VERIFICA-BASE-UNICO.
052260
052270     IF WS-BASE-UNIQ-X (WS-BASE-UQX) = WS-BASE-LOC-X
052280        AND WS-BASE-UNIQ-Y (WS-BASE-UQX) = WS-BASE-LOC-Y
052290        MOVE "Y" TO WS-BASE-DUP-SW
052300     END-IF.
052310
052320 840-VERIFICA-BASE-UNICO-FIM.
052330     EXIT.
052340
052350*    PRICE EACH DISTINCT LOCATION ON THE ORDER ONCE - ENTRY POINT
052360*    ROUND TRIP, TWO-WAY DISTANCE PER STOP.
052370 850-SOMA-BASE-UNICO.
052380
052390     MOVE WA-ENTRY-X   TO WS-CALC-X1
052400     MOVE WA-ENTRY-Y   TO WS-CALC-Y1
052410     MOVE WS-BASE-UNIQ-X (WS-BASE-UQX) TO WS-CALC-X2
052420     MOVE WS-BASE-UNIQ-Y (WS-BASE-UQX) TO WS-CALC-Y2
052430     MOVE "DIST" TO WS-CALC-FUNCTION
052440
052450     CALL "MSTLOAD" USING WA-JOB-AREA WS-CALC-FUNCTION
052460                          WS-CALC-PARM
052470
052480     COMPUTE WA-BASELINE-DIST = WA-BASELINE-DIST +
052490                                (WS-CALC-DIST-RESULT * 2).
052500
052510 850-SOMA-BASE-UNICO-FIM.
052520     EXIT.
052530
052630*-----------------------------------------------------------------
052730* WRITE THE ALLOCATION-RESULT FILE - ONE RECORD PER ORDER.
052830*-----------------------------------------------------------------
052930 900-GRAVA.
053030*-----------------------------------------------------------------
053130
053230     OPEN OUTPUT ARQ-ALLOCRPT
053330     PERFORM 910-GRAVA-PEDIDO THRU 910-GRAVA-PEDIDO-FIM
053430        VARYING WA-ORD-IX FROM 1 BY 1
053530          UNTIL WA-ORD-IX > WA-ORD-COUNT
053630     CLOSE ARQ-ALLOCRPT.
053730
053830 900-GRAVA-FIM.
053930     EXIT.
054030
054130 910-GRAVA-PEDIDO.
054230
054330     INITIALIZE AR-REGISTRO
054430     MOVE WA-ORD-ID (WA-ORD-IX) TO AR-ORDER-ID
054530
054630     IF WA-ORD-ASSIGNED-SW (WA-ORD-IX) = "Y"
054730        MOVE "A" TO AR-STATUS
054830        MOVE WA-ORD-AGENT-ID (WA-ORD-IX) TO AR-AGENT-ID
054930        PERFORM 915-BUSCA-TIPO-AGENTE THRU 915-BUSCA-TIPO-AGENTE-FIM
055030        MOVE SPACES TO AR-REASON
055130     ELSE
055230        MOVE "F"    TO AR-STATUS
055330        MOVE SPACES TO AR-AGENT-ID
055430        MOVE SPACES TO AR-AGENT-TYPE
055530        MOVE WA-ORD-FAIL-REASON (WA-ORD-IX) TO AR-REASON
055630     END-IF
055730
055830     WRITE AR-REGISTRO.
055930
056030 910-GRAVA-PEDIDO-FIM.
056130     EXIT.
056230
056330 915-BUSCA-TIPO-AGENTE.
056430
056530     SET WA-AGT-IX TO 1
056630     SEARCH WA-AGT-TABLE
056730        AT END
056830           CONTINUE
056930        WHEN WA-AGT-ID (WA-AGT-IX) = AR-AGENT-ID
057030           MOVE WA-AGT-TYPE (WA-AGT-IX) TO AR-AGENT-TYPE
057130     END-SEARCH.
057230
057330 915-BUSCA-TIPO-AGENTE-FIM.
057430     EXIT.
057530
057630 END PROGRAM AGTASSGN.
