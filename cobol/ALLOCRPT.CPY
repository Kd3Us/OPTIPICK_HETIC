000100*-----------------------------------------------------------------
000200* ALLOCRPT.CPY
000300* ALLOCATION-RESULT RECORD - ONE PER ORDER, WRITTEN BY AGTASSGN,
000400* READ BACK BY JOBRPT FOR THE ALLOCATION SUMMARY BLOCK.
000500*-----------------------------------------------------------------
000600* 1988-04-19 RSM  WH-021   INITIAL LAYOUT FOR THE GREEDY            WH-021
000700*                          ALLOCATION PASS.                         WH-021
000800*-----------------------------------------------------------------
000900 01  AR-REGISTRO.
001000     03 AR-ORDER-ID              PIC X(008).
001100     03 AR-STATUS                PIC X(001).
001200        88 AR-ASSIGNED              VALUE "A".
001300        88 AR-FAILED                VALUE "F".
001400     03 AR-AGENT-ID               PIC X(008).
001500     03 AR-AGENT-TYPE             PIC X(005).
001600     03 AR-REASON                 PIC X(040).
001700     03 FILLER                    PIC X(018).
