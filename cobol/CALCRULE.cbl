000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    CALCRULE.
000300 AUTHOR.        R S MERCER.
000400 INSTALLATION.  WAREHOUSE SYSTEMS - DISTRIBUTION CENTER 4.
000500 DATE-WRITTEN.  1988-04-19.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL - WAREHOUSE OPS USE ONLY.
000800
000900*-----------------------------------------------------------------
001000* CALCRULE - CAN AGENT LK-AGT-INDEX TAKE ORDER LK-ORD-INDEX?
001100*
001200* FIVE CHECKS, ANY ONE OF WHICH CAN FAIL THE ORDER FOR THIS AGENT.
001300* REASON LINES ACCUMULATE IN LK-REASON-TABLE SO AGTASSGN CAN
001400* COPY THEM STRAIGHT INTO THE FAILED-ORDER RECORD IF NO AGENT AT
001500* ALL COMES BACK CLEAN. SAME LINKAGE-BLOCK SHAPE THIS SHOP USES
001600* ON EVERY YES/NO SUBPROGRAM CHECK - LOAD THE PARAMETER BLOCK,
001700* CALL, TEST THE RESULT SWITCH.
001800*-----------------------------------------------------------------
001900*  ANALISTA      : R S MERCER
002000*  COMO USAR     : LK-ORD-INDEX  ..: SUBSCRIPT INTO WA-ORD-TABLE
002100*                : LK-AGT-INDEX  ..: SUBSCRIPT INTO WA-AGT-TABLE
002200*                : LK-RESULT-SW  ..: P - PASSED  R - REJECTED
002300*                : LK-REASON-TABLE : UP TO 5 ONE-LINE REASONS
002400*-----------------------------------------------------------------
002500* 1988-04-19 RSM  WH-021                                            WH-021
002600*   INITIAL VERSION - CAPACITY CHECK ONLY (HUMAN PICKERS, NO        WH-021
002700*   ROBOTS OR CARTS ON THE FLOOR YET).                              WH-021
002800* 1994-06-22 EPB  WH-098                                            WH-098
002900*   ADDED P2200-COMPAT-INTERNA AND P2300-COMPAT-CARGA FOR THE       WH-098
003000*   HAZMAT SEPARATION RULE (SAFETY OFFICE MEMO 94-06-01).           WH-098
003100* 1996-09-30 EPB  WH-121                                            WH-121
003200*   ADDED P2400-RESTRICAO-ROBO FOR THE FIRST ROBOT LEASE - NO       WH-121
003300*   FRAGILE ITEMS, NO RESTRICTED ZONES, ITEM WEIGHT CAP.            WH-121
003400* 1998-12-03 RSM  WH-139                                            WH-139
003500*   ADDED P2500-PAREAR-CARRO - CARTS CANNOT WORK UNPAIRED.          WH-139
003600* 1999-01-11 RSM  WH-140                                            WH-140
003700*   Y2K SWEEP - NO DATE FIELDS IN THIS MODULE, NO CHANGE.           WH-140
003800* 2004-06-08 JCS  WH-181                                            WH-181
003900*   ROBOT MAX-ITEM-WEIGHT OF ZERO NOW MEANS "NO LIMIT" - SEE        WH-181
004000*   P2400-RESTRICAO-ROBO.                                           WH-181
004050* 2008-05-27 JCS  WH-200                                            WH-200
004060*   DROPPED THE UPSI-2 SWITCH THAT LET A RUN IGNORE THE FRAGILE-    WH-200
004070*   ITEM CHECK ON P2410-VARRE-ITEM-ROBO - SAFETY OFFICE MEMO        WH-200
004080*   94-06-01 NEVER ALLOWED AN EXCEPTION TO THAT RULE AND THE        WH-200
004090*   SWITCH HAD NO BUSINESS BEING THERE. SPECIAL-NAMES NOW CARRIES   WH-200
004095*   A CLASS TEST ON LK-RESULT-SW'S VALID LETTERS INSTEAD.           WH-200
004100*-----------------------------------------------------------------
004200
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500 SPECIAL-NAMES.
004600     CLASS RESULT-LETTER IS "P" "R".
004800
005300 DATA DIVISION.
005400 WORKING-STORAGE SECTION.
005500
005600 77  WS-ITEM-SUB-1           PIC 9(002) COMP     VALUE ZEROS.
005700 77  WS-ITEM-SUB-2           PIC 9(002) COMP     VALUE ZEROS.
005800 77  WS-CARRY-SUB            PIC 9(003) COMP     VALUE ZEROS.
005900 77  WS-ZONE-SUB             PIC 9(001) COMP     VALUE ZEROS.
006000 77  WS-PROD-A               PIC X(008)          VALUE SPACES.
006100 77  WS-PROD-B               PIC X(008)          VALUE SPACES.
006200
006300*    CALLED-PROGRAM PARAMETER BLOCK FOR MSTLOAD - HAND-COPIED
006400*    FROM MSTLOAD'S OWN LINKAGE SECTION, KEPT LOCAL THE SAME WAY
006500*    THIS SHOP ALWAYS SHADOWS A CALLED SUBPROGRAM'S LAYOUT.
006600
006700 01  WS-CALC-FUNCTION         PIC X(004).
006800
006900 01  WS-CALC-PARM.
007000     03 WS-CALC-X1            PIC S9(003).
007100     03 WS-CALC-Y1            PIC S9(003).
007200     03 WS-CALC-X2            PIC S9(003).
007300     03 WS-CALC-Y2            PIC S9(003).
007400     03 WS-CALC-PROD-A        PIC X(008).
007500     03 WS-CALC-PROD-B        PIC X(008).
007600     03 WS-CALC-CLOCK-1       PIC X(005).
007700     03 WS-CALC-CLOCK-2       PIC X(005).
007800     03 WS-CALC-MINUTES       PIC S9(005)V9(002).
007900     03 WS-CALC-COST-HOUR     PIC 9(003)V9(002).
008000     03 WS-CALC-ZONE-RESULT   PIC X(001).
008100     03 WS-CALC-DIST-RESULT   PIC 9(006).
008200     03 WS-CALC-COMPAT-RESULT PIC X(001).
008300     03 WS-CALC-SLACK-RESULT  PIC S9(005).
008400     03 WS-CALC-TFMT-RESULT   PIC X(005).
008500     03 WS-CALC-COST-RESULT   PIC 9(005)V9(002).
008600     03 WS-CALC-RETURN-CODE   PIC 9(001).
008700
008800 LINKAGE SECTION.
008900
009000 COPY "OPWORK.CPY".
009100
009200 01  LK-CHECK-PARM.
009300     03 LK-ORD-INDEX          PIC 9(004) COMP.
009400     03 LK-AGT-INDEX          PIC 9(003) COMP.
009500     03 LK-RESULT-SW          PIC X(001).
009600        88 LK-PASSED             VALUE "P".
009700        88 LK-REJECTED           VALUE "R".
009800     03 LK-REASON-COUNT       PIC 9(001) COMP.
009900     03 LK-REASON-TABLE OCCURS 5 TIMES
010000                         INDEXED BY LK-REASON-IX
010100                         PIC X(040).
010200     03 LK-RETORNO            PIC 9(001).
010300
010400 PROCEDURE DIVISION USING WA-JOB-AREA LK-CHECK-PARM.
010500
010600     PERFORM P1000-INICIAL   THRU P1000-FIM
010700     PERFORM P2000-PRINCIPAL THRU P2000-FIM
010800     PERFORM P9500-FINAL     THRU P9500-FIM
010900     GOBACK.
011000
011100*-----------------------------------------------------------------
011200 P1000-INICIAL.
011300*-----------------------------------------------------------------
011400
011500     MOVE ZEROS TO LK-RETORNO
011600     MOVE "P"   TO LK-RESULT-SW
011700     MOVE 0     TO LK-REASON-COUNT
011800
011900     IF LK-ORD-INDEX > WA-ORD-COUNT OR LK-AGT-INDEX > WA-AGT-COUNT
012000        MOVE 1 TO LK-RETORNO
012100        GOBACK
012200     END-IF
012300
012400     SET WA-ORD-IX TO LK-ORD-INDEX
012500     SET WA-AGT-IX TO LK-AGT-INDEX.
012600
012700 P1000-FIM.
012800     EXIT.
012900
013000*-----------------------------------------------------------------
013100 P2000-PRINCIPAL.
013200*-----------------------------------------------------------------
013300
013400     PERFORM P2100-CAPACIDADE      THRU P2100-FIM
013500     PERFORM P2200-COMPAT-INTERNA  THRU P2200-FIM
013600     PERFORM P2300-COMPAT-CARGA    THRU P2300-FIM
013700     PERFORM P2400-RESTRICAO-ROBO  THRU P2400-FIM
013800     PERFORM P2500-PAREAR-CARRO    THRU P2500-FIM.
013900
014000 P2000-FIM.
014100     EXIT.
014200
014300*-----------------------------------------------------------------
014400* RULE 1 - AGENT'S REMAINING CAPACITY MUST COVER THE ORDER.
014500*-----------------------------------------------------------------
014600 P2100-CAPACIDADE.
014700*-----------------------------------------------------------------
014800
014900     IF WA-AGT-CUR-WEIGHT (WA-AGT-IX) +
015000        WA-ORD-WEIGHT (WA-ORD-IX) > WA-AGT-CAP-WEIGHT (WA-AGT-IX)
015100        OR
015200        WA-AGT-CUR-VOLUME (WA-AGT-IX) +
015300        WA-ORD-VOLUME (WA-ORD-IX) > WA-AGT-CAP-VOLUME (WA-AGT-IX)
015400        PERFORM P2900-REJEITA
015500        MOVE "OVER WEIGHT/VOLUME CAPACITY FOR THIS AGENT"
015600          TO LK-REASON-TABLE (LK-REASON-IX)
015700     END-IF.
015800
015900 P2100-FIM.
016000     EXIT.
016100
016200*-----------------------------------------------------------------
016300* RULE 2 - EVERY PAIR OF PRODUCTS IN THE ORDER MUST BE MUTUALLY
016400* COMPATIBLE (NO HAZMAT-SEPARATION VIOLATION WITHIN ONE ORDER).
016500*-----------------------------------------------------------------
016600 P2200-COMPAT-INTERNA.
016700*-----------------------------------------------------------------
016800
016900     PERFORM P2210-VARRE-PAR-1
017000             VARYING WS-ITEM-SUB-1 FROM 1 BY 1
017100               UNTIL WS-ITEM-SUB-1 > WA-ORD-ITEM-COUNT (WA-ORD-IX).
017200
017300 P2200-FIM.
017400     EXIT.
017500
017600 P2210-VARRE-PAR-1.
017700
017800     PERFORM P2220-VARRE-PAR-2
017900             VARYING WS-ITEM-SUB-2 FROM 1 BY 1
018000               UNTIL WS-ITEM-SUB-2 > WA-ORD-ITEM-COUNT (WA-ORD-IX).
018100
018200 P2220-VARRE-PAR-2.
018300
018400     IF WS-ITEM-SUB-2 NOT = WS-ITEM-SUB-1
018500        MOVE WA-ORD-ITEM-PROD (WA-ORD-IX WS-ITEM-SUB-1)
018600          TO WS-CALC-PROD-A
018700        MOVE WA-ORD-ITEM-PROD (WA-ORD-IX WS-ITEM-SUB-2)
018800          TO WS-CALC-PROD-B
018900        MOVE "CPAT" TO WS-CALC-FUNCTION
019000        CALL "MSTLOAD" USING WA-JOB-AREA WS-CALC-FUNCTION
019100                              WS-CALC-PARM
019200        IF WS-CALC-COMPAT-RESULT = "N"
019300           PERFORM P2900-REJEITA
019400           MOVE "INCOMPATIBLE ITEMS WITHIN THE SAME ORDER"
019500             TO LK-REASON-TABLE (LK-REASON-IX)
019600        END-IF
019700     END-IF.
019800
019900*-----------------------------------------------------------------
020000* RULE 3 - EVERY NEW ITEM MUST BE COMPATIBLE WITH WHAT THE AGENT
020100* IS ALREADY CARRYING.
020200*-----------------------------------------------------------------
020300 P2300-COMPAT-CARGA.
020400*-----------------------------------------------------------------
020500
020600     IF WA-AGT-CARRY-COUNT (WA-AGT-IX) > 0
020700        PERFORM P2310-VARRE-CARGA
020800                VARYING WS-ITEM-SUB-1 FROM 1 BY 1
020900                  UNTIL WS-ITEM-SUB-1 >
021000                        WA-ORD-ITEM-COUNT (WA-ORD-IX)
021100     END-IF.
021200
021300 P2300-FIM.
021400     EXIT.
021500
021600 P2310-VARRE-CARGA.
021700
021800     MOVE WA-ORD-ITEM-PROD (WA-ORD-IX WS-ITEM-SUB-1) TO WS-PROD-A
021900     PERFORM P2320-VARRE-CARGA-ITEM
022000             VARYING WS-CARRY-SUB FROM 1 BY 1
022100               UNTIL WS-CARRY-SUB > WA-AGT-CARRY-COUNT (WA-AGT-IX).
022200
022300 P2320-VARRE-CARGA-ITEM.
022400
022500     MOVE WS-PROD-A TO WS-CALC-PROD-A
022600     MOVE WA-AGT-CARRY-LIST (WA-AGT-IX WS-CARRY-SUB)
022700       TO WS-CALC-PROD-B
022800     MOVE "CPAT" TO WS-CALC-FUNCTION
022900     CALL "MSTLOAD" USING WA-JOB-AREA WS-CALC-FUNCTION
023000                          WS-CALC-PARM
023100     IF WS-CALC-COMPAT-RESULT = "N"
023200        PERFORM P2900-REJEITA
023300        MOVE "INCOMPATIBLE WITH LOAD ALREADY ON THIS AGENT"
023400          TO LK-REASON-TABLE (LK-REASON-IX)
023500     END-IF.
023600
023700*-----------------------------------------------------------------
023800* RULE 4 - ROBOTS DO NOT CARRY FRAGILE ITEMS, DO NOT ENTER A
023900* RESTRICTED ZONE, AND RESPECT THE PER-ITEM WEIGHT CAP (ZERO
024000* CAP MEANS NO LIMIT, PER WH-181).
024100*-----------------------------------------------------------------
024200 P2400-RESTRICAO-ROBO.
024300*-----------------------------------------------------------------
024400
024500     IF WA-AGT-TYPE (WA-AGT-IX) = "ROBOT"
024600        PERFORM P2410-VARRE-ITEM-ROBO
024700                VARYING WS-ITEM-SUB-1 FROM 1 BY 1
024800                  UNTIL WS-ITEM-SUB-1 >
024900                        WA-ORD-ITEM-COUNT (WA-ORD-IX)
025000     END-IF.
025100
025200 P2400-FIM.
025300     EXIT.
025400
025500 P2410-VARRE-ITEM-ROBO.
025600
025700     SET WA-PRD-IX TO 1
025800     SEARCH WA-PRD-TABLE
025900        AT END
026000           CONTINUE
026100        WHEN WA-PRD-ID (WA-PRD-IX) =
026200             WA-ORD-ITEM-PROD (WA-ORD-IX WS-ITEM-SUB-1)
026300           IF WA-PRD-FRAGILE-SW (WA-PRD-IX) = "Y"
026500              AND WA-AGT-NO-FRAGILE (WA-AGT-IX) = "Y"
026600              PERFORM P2900-REJEITA
026700              MOVE "FRAGILE ITEM NOT ALLOWED ON A ROBOT"
026800                TO LK-REASON-TABLE (LK-REASON-IX)
026900           END-IF
027000           IF WA-AGT-MAX-ITEM-WT (WA-AGT-IX) > 0
027100              AND WA-PRD-WEIGHT (WA-PRD-IX) >
027200                  WA-AGT-MAX-ITEM-WT (WA-AGT-IX)
027300              PERFORM P2900-REJEITA
027400              MOVE "ITEM OVER ROBOT'S PER-ITEM WEIGHT CAP"
027500                TO LK-REASON-TABLE (LK-REASON-IX)
027600           END-IF
027700           MOVE WA-PRD-LOC-X (WA-PRD-IX) TO WS-CALC-X1
027800           MOVE WA-PRD-LOC-Y (WA-PRD-IX) TO WS-CALC-Y1
027900           MOVE "ZONE" TO WS-CALC-FUNCTION
028000           CALL "MSTLOAD" USING WA-JOB-AREA WS-CALC-FUNCTION
028100                                WS-CALC-PARM
028200           PERFORM P2420-VARRE-ZONA-ROBO
028300                   VARYING WS-ZONE-SUB FROM 1 BY 1
028400                     UNTIL WS-ZONE-SUB > 5
028500     END-SEARCH.
028600
028700 P2420-VARRE-ZONA-ROBO.
028800
028900     IF WA-AGT-NO-ZONE (WA-AGT-IX WS-ZONE-SUB) =
029000        WS-CALC-ZONE-RESULT AND WS-CALC-ZONE-RESULT NOT = SPACE
029100        PERFORM P2900-REJEITA
029200        MOVE "ITEM STORED IN A ZONE THIS ROBOT MAY NOT ENTER"
029300          TO LK-REASON-TABLE (LK-REASON-IX)
029400     END-IF.
029500
029600*-----------------------------------------------------------------
029700* RULE 5 - A CART REQUIRING A HUMAN PARTNER MAY NOT TAKE WORK
029800* UNTIL IT IS PAIRED.
029900*-----------------------------------------------------------------
030000 P2500-PAREAR-CARRO.
030100*-----------------------------------------------------------------
030200
030300     IF WA-AGT-TYPE (WA-AGT-IX) = "CART "
030400        AND WA-AGT-REQ-HUMAN (WA-AGT-IX) = "Y"
030500        AND WA-AGT-PAIRED (WA-AGT-IX) = SPACES
030600        PERFORM P2900-REJEITA
030700        MOVE "CART NOT YET PAIRED WITH A HUMAN PICKER"
030800          TO LK-REASON-TABLE (LK-REASON-IX)
030900     END-IF.
031000
031100 P2500-FIM.
031200     EXIT.
031300
031400*-----------------------------------------------------------------
031500 P2900-REJEITA.
031600*-----------------------------------------------------------------
031700
031800     MOVE "R" TO LK-RESULT-SW
031900     IF LK-REASON-COUNT < 5
032000        ADD 1 TO LK-REASON-COUNT
032100        SET LK-REASON-IX TO LK-REASON-COUNT
032200     END-IF.
032300
032400*-----------------------------------------------------------------
032500 P9500-FINAL.
032600*-----------------------------------------------------------------
032700
032800     MOVE 0 TO LK-RETORNO.
032900
033000 P9500-FIM.
033100     EXIT.
033200
033300 END PROGRAM CALCRULE.
