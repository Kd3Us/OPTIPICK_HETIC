000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    FLEETRPT.
000300 AUTHOR.        R S MERCER.
000400 INSTALLATION.  WAREHOUSE SYSTEMS - DISTRIBUTION CENTER 4.
000500 DATE-WRITTEN.  1988-04-19.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL - WAREHOUSE OPS USE ONLY.
000800
000900*-----------------------------------------------------------------
001000* FLEETRPT - ROLLS THE ROUTE-RESULT FILE UP INTO ONE FLEET-LEVEL
001100* METRICS RECORD - TOTAL DISTANCE, TOTAL LABOUR COST, MAKESPAN
001200* (THE SLOWEST AGENT'S TOTAL MINUTES) AND THE LOAD-BALANCE
001300* POPULATION STANDARD DEVIATION ACROSS AGENTS WITH WORK.
001400*-----------------------------------------------------------------
001500* 1988-04-19 RSM  WH-021                                            WH-021
001600*   INITIAL VERSION - TOTAL DISTANCE, TOTAL COST AND MAKESPAN       WH-021
001700*   ONLY. NO BALANCE FIGURE YET.                                    WH-021
001800* 1995-10-05 EPB  WH-105                                            WH-105
001900*   ADDED 200-DESVIO (POPULATION STD DEV OF PER-AGENT MINUTES)      WH-105
002000*   AFTER THE UNION ASKED FOR A FAIRNESS FIGURE ON THE FLOOR        WH-105
002100*   ROSTER REPORT - SEE MX-BALANCE-SD IN METRICS.CPY.               WH-105
002200* 1998-12-03 RSM  WH-139                                            WH-139
002300*   Y2K SWEEP - NO DATE FIELDS IN THIS MODULE, NO CHANGE.           WH-139
002400* 1999-01-11 RSM  WH-140                                            WH-140
002500*   Y2K SWEEP CLOSED OUT. NO CHANGES REQUIRED IN THIS MODULE.       WH-140
002600* 2001-02-14 JCS  WH-166                                            WH-166
002700*   POPULATION STD DEV WAS BEING COMPUTED WITH A SAMPLE (N-1)       WH-166
002800*   DIVISOR BY MISTAKE WHEN ONLY ONE AGENT HAD WORK, DIVIDING BY    WH-166
002900*   ZERO. NOW GUARDS N <= 1 AND REPORTS ZERO BALANCE, PER THE       WH-166
003000*   OPERATIONS ANALYST'S WRITE-UP.                                  WH-166
003100*-----------------------------------------------------------------
003200
003300 ENVIRONMENT DIVISION.
003400 CONFIGURATION SECTION.
003500 SPECIAL-NAMES.
003600*    UPSI-1 ON = HOLD THE MAKESPAN AGENT'S ID ON SYSOUT SO OPS
003700*    CAN SEE AT A GLANCE WHICH AGENT SET THE FLOOR'S PACE TODAY
003800*    WITHOUT PULLING THE ROUTE FILE - ADDED AT THE SAME TIME AS
003900*    THE BALANCE FIGURE (SEE 1995-10-05 NOTE ABOVE).
004000     UPSI-1 ON STATUS IS WS-SHOW-PACESETTER
004100            OFF STATUS IS WS-HIDE-PACESETTER.
004200
004300 INPUT-OUTPUT SECTION.
004400 FILE-CONTROL.
004500     SELECT ARQ-ROUTES    ASSIGN TO ROUTES
004600            ORGANIZATION  IS LINE SEQUENTIAL
004700            FILE STATUS   IS FS-ROUTES.
004800
004900     SELECT ARQ-METRICS   ASSIGN TO METRICS
005000            ORGANIZATION  IS LINE SEQUENTIAL
005100            FILE STATUS   IS FS-METRICS.
005200
005300 DATA DIVISION.
005400 FILE SECTION.
005500
005600 FD  ARQ-ROUTES
005700     LABEL RECORD IS STANDARD
005800     VALUE OF FILE-ID IS "ROUTES".
005900
006000 COPY "ROUTES.CPY".
006100
006200 FD  ARQ-METRICS
006300     LABEL RECORD IS STANDARD
006400     VALUE OF FILE-ID IS "METRICS".
006500
006600 COPY "METRICS.CPY".
006700
006800 WORKING-STORAGE SECTION.
006900
007000 77  FS-ROUTES                PIC X(002)      VALUE "00".
007100 77  FS-METRICS               PIC X(002)      VALUE "00".
007200
007300 77  WS-REC-COUNT             PIC 9(003) COMP VALUE ZEROS.
007400 77  WS-SQRT-IX               PIC 9(002) COMP VALUE ZEROS.
007500
007600 77  WS-SUM-DIST              PIC 9(007)V9(001) COMP VALUE ZEROS.
007700 77  WS-SUM-COST              PIC 9(007)V9(002) COMP VALUE ZEROS.
007800 77  WS-SUM-MIN               PIC 9(006)V9(002) COMP VALUE ZEROS.
007900 77  WS-MAX-MIN               PIC 9(004)V9(002) COMP VALUE ZEROS.
008000 77  WS-PACESETTER-ID         PIC X(008)      VALUE SPACES.
008100
008200 77  WS-MEAN-MIN              PIC 9(004)V9(004) COMP VALUE ZEROS.
008300 77  WS-DEV                   PIC S9(005)V9(004) COMP VALUE ZEROS.
008400 77  WS-SUM-SQ-DEV            PIC 9(009)V9(004) COMP VALUE ZEROS.
008500 77  WS-VARIANCE              PIC 9(007)V9(004) COMP VALUE ZEROS.
008600 77  WS-SQRT-GUESS            PIC 9(005)V9(004) COMP VALUE ZEROS.
008700
008800*    PER-AGENT MINUTES, KEPT SO 200-DESVIO CAN MAKE A SECOND
008900*    PASS AFTER THE MEAN IS KNOWN - MAX 50 AGENTS, SAME AS
009000*    WA-AGT-TABLE IN OPWORK.CPY.
009100
009200 01  WS-MIN-AREA.
009300     03 WS-MIN-ENTRY OCCURS 50 TIMES
009400                      INDEXED BY WS-MIN-IX.
009500        05 WS-MIN-VALUE       PIC 9(004)V9(002).
009600     03 FILLER                PIC X(004).
009700
009800 LINKAGE SECTION.
009900
010000 COPY "OPWORK.CPY".
010100
010200 PROCEDURE DIVISION USING WA-JOB-AREA.
010300
010400 000-INICIO.
010500
010600     OPEN INPUT  ARQ-ROUTES
010700     OPEN OUTPUT ARQ-METRICS
010800
010900     PERFORM 100-ACUMULA THRU 100-ACUMULA-FIM
011000     PERFORM 200-DESVIO  THRU 200-DESVIO-FIM
011100     PERFORM 900-GRAVA   THRU 900-GRAVA-FIM
011200
011300     IF WS-SHOW-PACESETTER
011400        DISPLAY "FLEETRPT - PACESETTER AGENT " WS-PACESETTER-ID
011500                " AT " WS-MAX-MIN " MINUTES"
011600     END-IF
011700
011800     CLOSE ARQ-ROUTES
011900     CLOSE ARQ-METRICS
012000
012100     GOBACK.
012200
012300*-----------------------------------------------------------------
012400* TOTALS AND MAKESPAN - ONE PASS OVER THE ROUTE-RESULT FILE.
012500*-----------------------------------------------------------------
012600 100-ACUMULA.
012700*-----------------------------------------------------------------
012800
012900     READ ARQ-ROUTES
013000       AT END MOVE "10" TO FS-ROUTES
013100     END-READ
013200
013300     PERFORM 110-ACUMULA-REG THRU 110-ACUMULA-REG-FIM
013400        UNTIL FS-ROUTES NOT EQUAL "00".
013500
013600 100-ACUMULA-FIM.
013700     EXIT.
013800
013900 110-ACUMULA-REG.
014000
014100     ADD RT-DISTANCE TO WS-SUM-DIST
014200     ADD RT-COST     TO WS-SUM-COST
014300     ADD RT-TOTAL-MIN TO WS-SUM-MIN
014400
014500     IF WS-REC-COUNT < 50
014600        ADD 1 TO WS-REC-COUNT
014700        MOVE RT-TOTAL-MIN TO WS-MIN-VALUE (WS-REC-COUNT)
014800     END-IF
014900
015000     IF RT-TOTAL-MIN > WS-MAX-MIN
015100        MOVE RT-TOTAL-MIN TO WS-MAX-MIN
015200        MOVE RT-AGENT-ID  TO WS-PACESETTER-ID
015300     END-IF
015400
015500     READ ARQ-ROUTES
015600       AT END MOVE "10" TO FS-ROUTES
015700     END-READ.
015800
015900 110-ACUMULA-REG-FIM.
016000     EXIT.
016100
016200*-----------------------------------------------------------------
016300* POPULATION STANDARD DEVIATION OF PER-AGENT MINUTES. NO
016400* INTRINSIC SQRT ON THIS COMPILER - NEWTON'S METHOD, 20 PASSES,
016500* WHICH SETTLES WELL INSIDE 4 DECIMAL PLACES FOR THE MINUTE
016600* RANGES THIS FLOOR SEES.
016700*-----------------------------------------------------------------
016800 200-DESVIO.
016900*-----------------------------------------------------------------
017000
017100     IF WS-REC-COUNT <= 1
017200        MOVE ZEROS TO MX-BALANCE-SD
017300     ELSE
017400        COMPUTE WS-MEAN-MIN ROUNDED = WS-SUM-MIN / WS-REC-COUNT
017500
017600        MOVE ZEROS TO WS-SUM-SQ-DEV
017700        PERFORM 210-SOMA-DESVIO THRU 210-SOMA-DESVIO-FIM
017800           VARYING WS-MIN-IX FROM 1 BY 1
017900             UNTIL WS-MIN-IX > WS-REC-COUNT
018000
018100        COMPUTE WS-VARIANCE ROUNDED =
018200                WS-SUM-SQ-DEV / WS-REC-COUNT
018300
018400        PERFORM 250-CALCULA-RAIZ THRU 250-CALCULA-RAIZ-FIM
018500     END-IF.
018600
018700 200-DESVIO-FIM.
018800     EXIT.
018900
019000 210-SOMA-DESVIO.
019100
019200     COMPUTE WS-DEV = WS-MIN-VALUE (WS-MIN-IX) - WS-MEAN-MIN
019300     IF WS-DEV < 0
019400        COMPUTE WS-DEV = ZERO - WS-DEV
019500     END-IF
019600     COMPUTE WS-SUM-SQ-DEV = WS-SUM-SQ-DEV + WS-DEV * WS-DEV.
019700
019800 210-SOMA-DESVIO-FIM.
019900     EXIT.
020000
020100 250-CALCULA-RAIZ.
020200
020300     IF WS-VARIANCE = 0
020400        MOVE ZEROS TO MX-BALANCE-SD
020500     ELSE
020600        MOVE WS-VARIANCE TO WS-SQRT-GUESS
020700
020800        PERFORM 260-ITERA-RAIZ THRU 260-ITERA-RAIZ-FIM
020900           VARYING WS-SQRT-IX FROM 1 BY 1
021000             UNTIL WS-SQRT-IX > 20
021100
021200        COMPUTE MX-BALANCE-SD ROUNDED = WS-SQRT-GUESS
021300     END-IF.
021400
021500 250-CALCULA-RAIZ-FIM.
021600     EXIT.
021700
021800 260-ITERA-RAIZ.
021900
022000     COMPUTE WS-SQRT-GUESS ROUNDED =
022100             (WS-SQRT-GUESS + WS-VARIANCE / WS-SQRT-GUESS) / 2.
022200
022300 260-ITERA-RAIZ-FIM.
022400     EXIT.
022500
022600*-----------------------------------------------------------------
022700* WRITE THE ONE METRICS RECORD.
022800*-----------------------------------------------------------------
022900 900-GRAVA.
023000*-----------------------------------------------------------------
023100
023200     MOVE WS-SUM-DIST TO MX-TOTAL-DIST
023300     MOVE WS-SUM-COST TO MX-TOTAL-COST
023400     MOVE WS-MAX-MIN  TO MX-MAKESPAN
023500     WRITE MX-REGISTRO.
023600
023700 900-GRAVA-FIM.
023800     EXIT.
023900
024000 END PROGRAM FLEETRPT.
