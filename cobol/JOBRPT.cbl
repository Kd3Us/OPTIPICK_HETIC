000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    JOBRPT.
000300 AUTHOR.        R S MERCER.
000400 INSTALLATION.  WAREHOUSE SYSTEMS - DISTRIBUTION CENTER 4.
000500 DATE-WRITTEN.  1988-04-19.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL - WAREHOUSE OPS USE ONLY.
000800
000900*-----------------------------------------------------------------
001000* JOBRPT - PRINTS THE 80-COLUMN JOB LOG FOR ONE OPTIPICK RUN,
001100* READING BACK THE FOUR RESULT FILES BUILT BY THE EARLIER STEPS
001200* (ALLOCRPT, ROUTES, METRICS, RESLOT) AND THE SHARED JOB WORK
001300* AREA FOR THE FIGURES THAT DO NOT LIVE ON ANY OF THEM.
001400*
001500* SIX BLOCKS, EACH UNDER AN '=' BANNER LINE - JOB HEADER,
001600* ALLOCATION SUMMARY, ROUTE SUMMARY, STORAGE, METRICS, AND THE
001700* END-OF-JOB SUMMARY. LAST STEP OPTIPICK RUNS EACH JOB.
001800*-----------------------------------------------------------------
001900* 1988-04-19 RSM  WH-021                                            WH-021
002000*   INITIAL VERSION - HEADER, ALLOCATION SUMMARY, ROUTE SUMMARY.    WH-021
002100* 1995-10-05 EPB  WH-105                                            WH-105
002200*   ADDED THE STORAGE BLOCK FOR THE RE-SLOTTING PROJECT.            WH-105
002300* 1996-09-30 EPB  WH-121                                            WH-121
002400*   ADDED THE METRICS BLOCK AFTER FLEETRPT STARTED WRITING          WH-121
002500*   METRICS.CPY.                                                    WH-121
002600* 1998-12-03 RSM  WH-139                                            WH-139
002700*   Y2K SWEEP - CLOCK TIMES ONLY, NO DATE FIELDS, NO CHANGE.        WH-139
002800* 1999-01-11 RSM  WH-140                                            WH-140
002900*   Y2K SWEEP CLOSED OUT. NO CHANGES REQUIRED IN THIS MODULE.       WH-140
003000* 2004-06-08 JCS  WH-181                                            WH-181
003100*   END-OF-JOB SUMMARY NOW SHOWS THE GREEDY-BASELINE DISTANCE       WH-181
003200*   ALONGSIDE THE ROUTED DISTANCE SO OPS CAN SEE ROUTING'S OWN      WH-181
003300*   CONTRIBUTION SEPARATE FROM THE ALLOCATION'S. TIED TO THE SAME   WH-181
003400*   GEN-2 ROBOT REQUEST AS THE MSTLOAD CHANGE THIS DATE.            WH-181
003410* 2007-03-19 JCS  WH-198                                            WH-198
003420*   JOB HEADER ONLY SHOWED THE COMBINED AGENT COUNT - FLOOR         WH-198
003430*   SUPERVISOR WANTED THE ROBOT/HUMAN/CART SPLIT VISIBLE ON THE     WH-198
003440*   FIRST PAGE WITHOUT COUNTING THE ALLOCATION SUMMARY BY HAND.     WH-198
003450*   ADDED THREE LINES READING MSTLOAD'S WA-ROBOT-COUNT/             WH-198
003460*   WA-HUMAN-COUNT/WA-CART-COUNT, ALREADY CARRIED IN OPWORK.CPY.    WH-198
003470* 2008-09-15 JCS  WH-202                                            WH-202
003480*   WS-ED-MIN WAS EDITED ZZZ9.99 - TWO DECIMALS - SO EVERY MINUTES  WH-202
003485*   FIGURE ON THIS REPORT (ROUTE SUMMARY TRAVEL/PICK/TOTAL MINUTES, WH-202
003488*   FLEET TOTAL TIME, METRICS MAKESPAN/BALANCE STD DEV, END-OF-JOB  WH-202
003490*   MAKESPAN) PRINTED A SECOND DECIMAL DIGIT NOBODY ASKED FOR.      WH-202
003492*   CUT WS-ED-MIN BACK TO ZZZ9.9 - ONE DECIMAL - TO MATCH THE       WH-202
003494*   DISTANCE AND PERCENT FIELDS ALREADY ON THIS REPORT.             WH-202
003500*-----------------------------------------------------------------
003600
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SPECIAL-NAMES.
004000     C01 IS TOP-OF-FORM.
004100*    UPSI-1 ON = SKIP THE PER-ORDER SUB-LINES IN THE ALLOCATION
004200*    SUMMARY BLOCK (JUST THE AGENT TOTALS) - OPS ASKED FOR A
004300*    SHORT FORM FOR THE DAILY BINDER ONCE THE FLOOR GREW PAST
004400*    A FEW HUNDRED ORDERS A DAY.
004500     UPSI-1 ON STATUS IS WS-SHORT-FORM
004600            OFF STATUS IS WS-LONG-FORM.
004700
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000     SELECT ARQ-ALLOCRPT  ASSIGN TO ALLOCRPT
005100            ORGANIZATION  IS LINE SEQUENTIAL
005200            FILE STATUS   IS FS-ALLOCRPT.
005300
005400     SELECT ARQ-ROUTES    ASSIGN TO ROUTES
005500            ORGANIZATION  IS LINE SEQUENTIAL
005600            FILE STATUS   IS FS-ROUTES.
005700
005800     SELECT ARQ-METRICS   ASSIGN TO METRICS
005900            ORGANIZATION  IS LINE SEQUENTIAL
006000            FILE STATUS   IS FS-METRICS.
006100
006200     SELECT ARQ-RESLOT    ASSIGN TO RESLOT
006300            ORGANIZATION  IS LINE SEQUENTIAL
006400            FILE STATUS   IS FS-RESLOT.
006500
006600     SELECT ARQ-SYSRPT    ASSIGN TO SYSRPT
006700            ORGANIZATION  IS LINE SEQUENTIAL
006800            FILE STATUS   IS FS-SYSRPT.
006900
007000 DATA DIVISION.
007100 FILE SECTION.
007200
007300 FD  ARQ-ALLOCRPT
007400     LABEL RECORD IS STANDARD
007500     VALUE OF FILE-ID IS "ALLOCRPT".
007600
007700 COPY "ALLOCRPT.CPY".
007800
007900 FD  ARQ-ROUTES
008000     LABEL RECORD IS STANDARD
008100     VALUE OF FILE-ID IS "ROUTES".
008200
008300 COPY "ROUTES.CPY".
008400
008500 FD  ARQ-METRICS
008600     LABEL RECORD IS STANDARD
008700     VALUE OF FILE-ID IS "METRICS".
008800
008900 COPY "METRICS.CPY".
009000
009100 FD  ARQ-RESLOT
009200     LABEL RECORD IS STANDARD
009300     VALUE OF FILE-ID IS "RESLOT".
009400
009500 COPY "RESLOT.CPY".
009600
009700 FD  ARQ-SYSRPT
009800     LABEL RECORD IS OMITTED.
009900 01  RPT-LINHA                PIC X(080).
010000
010100 WORKING-STORAGE SECTION.
010200
010300 77  FS-ALLOCRPT              PIC X(002)      VALUE "00".
010400 77  FS-ROUTES                PIC X(002)      VALUE "00".
010500 77  FS-METRICS               PIC X(002)      VALUE "00".
010600 77  FS-RESLOT                PIC X(002)      VALUE "00".
010700 77  FS-SYSRPT                PIC X(002)      VALUE "00".
010800
010900 77  WS-BANNER-LINE           PIC X(080)      VALUE ALL "=".
011000
011100 77  WS-ORD-TOTAL             PIC 9(004) COMP VALUE ZEROS.
011200 77  WS-ORD-ASSIGNED          PIC 9(004) COMP VALUE ZEROS.
011300 77  WS-ORD-FAILED-COUNT      PIC 9(004) COMP VALUE ZEROS.
011400 77  WS-FAIL-COUNT            PIC 9(004) COMP VALUE ZEROS.
011500
011600 01  WS-FAIL-AREA.
011700     03 WS-FAIL-ENTRY OCCURS 200 TIMES
011800                       INDEXED BY WS-FAIL-IX.
011900        05 WS-FAIL-ORDER-ID   PIC X(008).
012000        05 WS-FAIL-REASON    PIC X(040).
012100     03 FILLER                PIC X(004).
012200
012300 77  WS-RT-TOTAL-DIST         PIC 9(007)V9(001) COMP VALUE ZEROS.
012400 77  WS-RT-TOTAL-MIN          PIC 9(006)V9(002) COMP VALUE ZEROS.
012500 77  WS-RT-TOTAL-COST         PIC 9(007)V9(002) COMP VALUE ZEROS.
012600 77  WS-RT-TOTAL-HOURS        PIC 9(004)V9(002) COMP VALUE ZEROS.
012700
012800 77  WS-RESLOT-COUNT          PIC 9(004) COMP VALUE ZEROS.
012900 77  WS-FOUND-AGT-IX          PIC 9(003) COMP VALUE ZEROS.
013000
013100*    EDITED WORK FIELDS - PRINT-LINE BUILDING ONLY, NEVER USED
013200*    AS COUNTERS, SO DISPLAY USAGE IS CORRECT HERE.
013300
013400 77  WS-ED-3                  PIC ZZ9.
013500 77  WS-ED-3B                 PIC ZZ9.
013600 77  WS-ED-4                  PIC ZZZ9.
013700 77  WS-ED-4B                 PIC ZZZ9.
013800 77  WS-ED-DIST               PIC ZZZZZ9.9.
013900 77  WS-ED-MIN                PIC ZZZ9.9.
014000 77  WS-ED-COST               PIC ZZZZZ9.99.
014100 77  WS-ED-WEIGHT             PIC ZZ9.99.
014200 77  WS-ED-WEIGHT-2           PIC ZZ9.99.
014300 77  WS-ED-WEIGHT-3           PIC ZZ9.99.
014400 77  WS-ED-PCT                PIC -ZZ9.9.
014500 77  WS-ED-HOURS              PIC ZZZ9.99.
014600
014700 LINKAGE SECTION.
014800
014900 COPY "OPWORK.CPY".
015000
015100 PROCEDURE DIVISION USING WA-JOB-AREA.
015200
015300 000-INICIO.
015400
015500     OPEN INPUT  ARQ-ALLOCRPT
015600     OPEN INPUT  ARQ-ROUTES
015700     OPEN INPUT  ARQ-METRICS
015800     OPEN INPUT  ARQ-RESLOT
015900     OPEN OUTPUT ARQ-SYSRPT
016000
016100     PERFORM 100-CABECALHO       THRU 100-CABECALHO-FIM
016200     PERFORM 200-RESUMO-ALOCACAO THRU 200-RESUMO-ALOCACAO-FIM
016300     PERFORM 300-RESUMO-ROTAS    THRU 300-RESUMO-ROTAS-FIM
016400     PERFORM 400-BLOCO-ARMAZEM   THRU 400-BLOCO-ARMAZEM-FIM
016500     PERFORM 500-BLOCO-METRICAS  THRU 500-BLOCO-METRICAS-FIM
016600     PERFORM 600-RESUMO-FINAL    THRU 600-RESUMO-FINAL-FIM
016700
016800     CLOSE ARQ-ALLOCRPT
016900     CLOSE ARQ-ROUTES
017000     CLOSE ARQ-METRICS
017100     CLOSE ARQ-RESLOT
017200     CLOSE ARQ-SYSRPT
017300
017400     GOBACK.
017500
017600*-----------------------------------------------------------------
017700* ONE '=' FILL LINE - USED TO OPEN AND CLOSE EVERY BLOCK.
017800*-----------------------------------------------------------------
017900 050-BANNER.
018000*-----------------------------------------------------------------
018100
018200     MOVE WS-BANNER-LINE TO RPT-LINHA
018300     WRITE RPT-LINHA.
018400
018500 050-BANNER-FIM.
018600     EXIT.
018700
018800*-----------------------------------------------------------------
018900* BLOCK 1 - JOB HEADER.
019000*-----------------------------------------------------------------
019100 100-CABECALHO.
019200*-----------------------------------------------------------------
019300
019400     PERFORM 050-BANNER THRU 050-BANNER-FIM
019500
019600     MOVE SPACES TO RPT-LINHA
019700     STRING "OPTIPICK BATCH JOB LOG" DELIMITED BY SIZE
019800            INTO RPT-LINHA
019900     WRITE RPT-LINHA
020000
020100     MOVE WA-WIDTH  TO WS-ED-3
020200     MOVE WA-HEIGHT TO WS-ED-3B
020300     MOVE SPACES    TO RPT-LINHA
020400     STRING "WAREHOUSE GRID " DELIMITED BY SIZE
020500            WS-ED-3            DELIMITED BY SIZE
020600            " X "              DELIMITED BY SIZE
020700            WS-ED-3B           DELIMITED BY SIZE
020800            INTO RPT-LINHA
020900     WRITE RPT-LINHA
021000
021100     MOVE WA-PRD-COUNT TO WS-ED-4
021200     MOVE SPACES       TO RPT-LINHA
021300     STRING "PRODUCTS: " DELIMITED BY SIZE
021400            WS-ED-4      DELIMITED BY SIZE
021500            INTO RPT-LINHA
021600     WRITE RPT-LINHA
021700
021800     MOVE WA-AGT-COUNT TO WS-ED-3
021900     MOVE SPACES       TO RPT-LINHA
022000     STRING "AGENTS:   " DELIMITED BY SIZE
022100            WS-ED-3      DELIMITED BY SIZE
022200            INTO RPT-LINHA
022300     WRITE RPT-LINHA
022310
022320     MOVE WA-ROBOT-COUNT TO WS-ED-3
022330     MOVE SPACES         TO RPT-LINHA
022340     STRING "  ROBOTS:  " DELIMITED BY SIZE
022350            WS-ED-3        DELIMITED BY SIZE
022360            INTO RPT-LINHA
022370     WRITE RPT-LINHA
022380
022390     MOVE WA-HUMAN-COUNT TO WS-ED-3
022400     MOVE SPACES         TO RPT-LINHA
022410     STRING "  HUMANS:  " DELIMITED BY SIZE
022420            WS-ED-3        DELIMITED BY SIZE
022430            INTO RPT-LINHA
022440     WRITE RPT-LINHA
022450
022460     MOVE WA-CART-COUNT  TO WS-ED-3
022470     MOVE SPACES         TO RPT-LINHA
022480     STRING "  CARTS:   " DELIMITED BY SIZE
022490            WS-ED-3        DELIMITED BY SIZE
022500            INTO RPT-LINHA
022510     WRITE RPT-LINHA
022520
022530     MOVE WA-ORD-COUNT TO WS-ED-4
022600     MOVE SPACES       TO RPT-LINHA
022700     STRING "ORDERS:   " DELIMITED BY SIZE
022800            WS-ED-4      DELIMITED BY SIZE
022900            INTO RPT-LINHA
023000     WRITE RPT-LINHA
023100
023200     PERFORM 050-BANNER THRU 050-BANNER-FIM.
023300
023400 100-CABECALHO-FIM.
023500     EXIT.
023600
023700*-----------------------------------------------------------------
023800* BLOCK 2 - ALLOCATION SUMMARY. FIRST PASS OVER ALLOCRPT BUILDS
023900* THE TOTALS AND THE FAILURE TABLE, THEN THE AGENT LOOP PRINTS
024000* LOAD-VS-CAPACITY AND (UNLESS UPSI-1 IS ON) EACH ORDER ID.
024100*-----------------------------------------------------------------
024200 200-RESUMO-ALOCACAO.
024300*-----------------------------------------------------------------
024400
024500     PERFORM 050-BANNER THRU 050-BANNER-FIM
024600     MOVE SPACES TO RPT-LINHA
024700     STRING "ALLOCATION SUMMARY" DELIMITED BY SIZE
024800            INTO RPT-LINHA
024900     WRITE RPT-LINHA
025000
025100     PERFORM 210-LER-ALOC-REG THRU 210-LER-ALOC-REG-FIM
025200
025300     MOVE WS-ORD-TOTAL    TO WS-ED-4
025400     MOVE SPACES          TO RPT-LINHA
025500     STRING "ORDERS TOTAL: " DELIMITED BY SIZE
025600            WS-ED-4           DELIMITED BY SIZE
025700            INTO RPT-LINHA
025800     WRITE RPT-LINHA
025900
026000     MOVE WS-ORD-ASSIGNED TO WS-ED-4
026100     MOVE SPACES          TO RPT-LINHA
026200     STRING "ASSIGNED:     " DELIMITED BY SIZE
026300            WS-ED-4           DELIMITED BY SIZE
026400            INTO RPT-LINHA
026500     WRITE RPT-LINHA
026600
026700     MOVE WS-ORD-FAILED-COUNT TO WS-ED-4
026800     MOVE SPACES              TO RPT-LINHA
026900     STRING "FAILED:       " DELIMITED BY SIZE
027000            WS-ED-4           DELIMITED BY SIZE
027100            INTO RPT-LINHA
027200     WRITE RPT-LINHA
027300
027400     PERFORM 230-IMPRIME-AGENTE THRU 230-IMPRIME-AGENTE-FIM
027500        VARYING WA-AGT-IX FROM 1 BY 1
027600          UNTIL WA-AGT-IX > WA-AGT-COUNT
027700
027800     IF WS-FAIL-COUNT > 0
027900        MOVE SPACES TO RPT-LINHA
028000        STRING "FAILED ORDERS:" DELIMITED BY SIZE
028100               INTO RPT-LINHA
028200        WRITE RPT-LINHA
028300        PERFORM 250-IMPRIME-FALHA THRU 250-IMPRIME-FALHA-FIM
028400           VARYING WS-FAIL-IX FROM 1 BY 1
028500             UNTIL WS-FAIL-IX > WS-FAIL-COUNT
028600     END-IF
028700
028800     PERFORM 050-BANNER THRU 050-BANNER-FIM.
028900
029000 200-RESUMO-ALOCACAO-FIM.
029100     EXIT.
029200
029300 210-LER-ALOC-REG.
029400
029500     READ ARQ-ALLOCRPT
029600       AT END MOVE "10" TO FS-ALLOCRPT
029700     END-READ
029800
029900     PERFORM 220-CONTA-ALOC-REG THRU 220-CONTA-ALOC-REG-FIM
030000        UNTIL FS-ALLOCRPT NOT EQUAL "00".
030100
030200 210-LER-ALOC-REG-FIM.
030300     EXIT.
030400
030500 220-CONTA-ALOC-REG.
030600
030700     ADD 1 TO WS-ORD-TOTAL
030800
030900     IF AR-ASSIGNED
031000        ADD 1 TO WS-ORD-ASSIGNED
031100     ELSE
031200        ADD 1 TO WS-ORD-FAILED-COUNT
031300        IF WS-FAIL-COUNT < 200
031400           ADD 1 TO WS-FAIL-COUNT
031500           MOVE AR-ORDER-ID TO WS-FAIL-ORDER-ID (WS-FAIL-COUNT)
031600           MOVE AR-REASON   TO WS-FAIL-REASON  (WS-FAIL-COUNT)
031700        END-IF
031800     END-IF
031900
032000     READ ARQ-ALLOCRPT
032100       AT END MOVE "10" TO FS-ALLOCRPT
032200     END-READ.
032300
032400 220-CONTA-ALOC-REG-FIM.
032500     EXIT.
032600
032700 230-IMPRIME-AGENTE.
032800
032900     MOVE WA-AGT-CUR-WEIGHT (WA-AGT-IX) TO WS-ED-WEIGHT
033000     MOVE SPACES TO RPT-LINHA
033100     STRING "AGENT " DELIMITED BY SIZE
033200            WA-AGT-ID (WA-AGT-IX) DELIMITED BY SIZE
033300            " (" DELIMITED BY SIZE
033400            WA-AGT-TYPE (WA-AGT-IX) DELIMITED BY SIZE
033500            ") KG " DELIMITED BY SIZE
033600            WS-ED-WEIGHT DELIMITED BY SIZE
033700            INTO RPT-LINHA
033800     WRITE RPT-LINHA
033900
034000     MOVE WA-AGT-CAP-WEIGHT (WA-AGT-IX) TO WS-ED-WEIGHT
034100     MOVE WA-AGT-CUR-VOLUME (WA-AGT-IX) TO WS-ED-WEIGHT-2
034200     MOVE WA-AGT-CAP-VOLUME (WA-AGT-IX) TO WS-ED-WEIGHT-3
034300     MOVE SPACES TO RPT-LINHA
034400     STRING "  CAP KG " DELIMITED BY SIZE
034500            WS-ED-WEIGHT DELIMITED BY SIZE
034600            "  CUR DM3 " DELIMITED BY SIZE
034700            WS-ED-WEIGHT-2 DELIMITED BY SIZE
034800            "  CAP DM3 " DELIMITED BY SIZE
034900            WS-ED-WEIGHT-3 DELIMITED BY SIZE
035000            INTO RPT-LINHA
035100     WRITE RPT-LINHA
035200
035300     IF WS-LONG-FORM
035400        PERFORM 240-IMPRIME-PEDIDO-AGT THRU 240-IMPRIME-PEDIDO-AGT-FIM
035500           VARYING WA-AGT-ORDX FROM 1 BY 1
035600             UNTIL WA-AGT-ORDX > WA-AGT-ORD-COUNT (WA-AGT-IX)
035700     END-IF.
035800
035900 230-IMPRIME-AGENTE-FIM.
036000     EXIT.
036100
036200 240-IMPRIME-PEDIDO-AGT.
036300
036400     MOVE SPACES TO RPT-LINHA
036500     STRING "    ORDER " DELIMITED BY SIZE
036600            WA-AGT-ORD-LIST (WA-AGT-IX WA-AGT-ORDX)
036700               DELIMITED BY SIZE
036800            INTO RPT-LINHA
036900     WRITE RPT-LINHA.
037000
037100 240-IMPRIME-PEDIDO-AGT-FIM.
037200     EXIT.
037300
037400 250-IMPRIME-FALHA.
037500
037600     MOVE SPACES TO RPT-LINHA
037700     STRING "  " DELIMITED BY SIZE
037800            WS-FAIL-ORDER-ID (WS-FAIL-IX) DELIMITED BY SIZE
037900            " - " DELIMITED BY SIZE
038000            WS-FAIL-REASON (WS-FAIL-IX) DELIMITED BY SIZE
038100            INTO RPT-LINHA
038200     WRITE RPT-LINHA.
038300
038400 250-IMPRIME-FALHA-FIM.
038500     EXIT.
038600
038700*-----------------------------------------------------------------
038800* BLOCK 3 - ROUTE SUMMARY. ONE LINE PER AGENT WITH WORK, GRAND
038900* TOTAL AT THE END (CONTROL BREAK RUNS OVER THE WHOLE FILE, NOT
039000* A SORTED KEY, SO THERE IS ONLY ONE BREAK - THE FILE'S END).
039100*-----------------------------------------------------------------
039200 300-RESUMO-ROTAS.
039300*-----------------------------------------------------------------
039400
039500     PERFORM 050-BANNER THRU 050-BANNER-FIM
039600     MOVE SPACES TO RPT-LINHA
039700     STRING "ROUTE SUMMARY" DELIMITED BY SIZE INTO RPT-LINHA
039800     WRITE RPT-LINHA
039900
040000     MOVE ZEROS TO WS-RT-TOTAL-DIST WS-RT-TOTAL-MIN
040100                   WS-RT-TOTAL-COST
040200
040300     READ ARQ-ROUTES
040400       AT END MOVE "10" TO FS-ROUTES
040500     END-READ
040600
040700     PERFORM 310-PROCESSA-ROTA THRU 310-PROCESSA-ROTA-FIM
040800        UNTIL FS-ROUTES NOT EQUAL "00"
040900
041000     COMPUTE WS-RT-TOTAL-HOURS ROUNDED = WS-RT-TOTAL-MIN / 60
041100
041200     MOVE WS-RT-TOTAL-DIST TO WS-ED-DIST
041300     MOVE SPACES TO RPT-LINHA
041400     STRING "FLEET TOTAL DISTANCE " DELIMITED BY SIZE
041500            WS-ED-DIST DELIMITED BY SIZE
041600            INTO RPT-LINHA
041700     WRITE RPT-LINHA
041800
041900     MOVE WS-RT-TOTAL-MIN TO WS-ED-MIN
042000     MOVE WS-RT-TOTAL-HOURS TO WS-ED-HOURS
042100     MOVE SPACES TO RPT-LINHA
042200     STRING "FLEET TOTAL TIME " DELIMITED BY SIZE
042300            WS-ED-MIN DELIMITED BY SIZE
042400            " MIN (" DELIMITED BY SIZE
042500            WS-ED-HOURS DELIMITED BY SIZE
042600            " HRS)" DELIMITED BY SIZE
042700            INTO RPT-LINHA
042800     WRITE RPT-LINHA
042900
043000     MOVE WS-RT-TOTAL-COST TO WS-ED-COST
043100     MOVE SPACES TO RPT-LINHA
043200     STRING "FLEET TOTAL COST " DELIMITED BY SIZE
043300            WS-ED-COST DELIMITED BY SIZE
043400            INTO RPT-LINHA
043500     WRITE RPT-LINHA
043600
043700     PERFORM 050-BANNER THRU 050-BANNER-FIM.
043800
043900 300-RESUMO-ROTAS-FIM.
044000     EXIT.
044100
044200 310-PROCESSA-ROTA.
044300
044400     PERFORM 330-IMPRIME-ROTA THRU 330-IMPRIME-ROTA-FIM
044500
044600     ADD RT-DISTANCE  TO WS-RT-TOTAL-DIST
044700     ADD RT-TOTAL-MIN TO WS-RT-TOTAL-MIN
044800     ADD RT-COST      TO WS-RT-TOTAL-COST
044900
045000     READ ARQ-ROUTES
045100       AT END MOVE "10" TO FS-ROUTES
045200     END-READ.
045300
045400 310-PROCESSA-ROTA-FIM.
045500     EXIT.
045600
045700*-----------------------------------------------------------------
045800* ONE ROUTE-SUMMARY DETAIL LINE - SHARED BY BLOCK 3 AND THE
045900* PER-AGENT LINES REPEATED IN BLOCK 5.
046000*-----------------------------------------------------------------
046100 330-IMPRIME-ROTA.
046200*-----------------------------------------------------------------
046300
046400     MOVE 0 TO WS-FOUND-AGT-IX
046500     SET WA-AGT-IX TO 1
046600     SEARCH WA-AGT-TABLE
046700        AT END
046800           CONTINUE
046900        WHEN WA-AGT-ID (WA-AGT-IX) = RT-AGENT-ID
047000           SET WS-FOUND-AGT-IX TO WA-AGT-IX
047100     END-SEARCH
047200
047300     IF WS-FOUND-AGT-IX > 0
047400        MOVE WA-AGT-ORD-COUNT (WS-FOUND-AGT-IX) TO WS-ED-3
047500     ELSE
047600        MOVE ZEROS TO WS-ED-3
047700     END-IF
047800
047900     MOVE SPACES TO RPT-LINHA
048000     STRING "AGENT " DELIMITED BY SIZE
048100            RT-AGENT-ID DELIMITED BY SIZE
048200            " ORDERS " DELIMITED BY SIZE
048300            WS-ED-3 DELIMITED BY SIZE
048400            " STOPS " DELIMITED BY SIZE
048500            INTO RPT-LINHA
048600     MOVE RT-STOPS TO WS-ED-3
048700     WRITE RPT-LINHA
048800
048900     MOVE RT-DISTANCE TO WS-ED-DIST
049000     MOVE SPACES TO RPT-LINHA
049100     STRING "  DIST " DELIMITED BY SIZE
049200            WS-ED-DIST DELIMITED BY SIZE
049300            INTO RPT-LINHA
049400     WRITE RPT-LINHA
049500
049600     MOVE RT-TRAVEL-MIN TO WS-ED-MIN
049700     MOVE SPACES TO RPT-LINHA
049800     STRING "  TRAVEL MIN " DELIMITED BY SIZE
049900            WS-ED-MIN DELIMITED BY SIZE
050000            INTO RPT-LINHA
050100     WRITE RPT-LINHA
050200
050300     MOVE RT-PICK-MIN TO WS-ED-MIN
050400     MOVE SPACES TO RPT-LINHA
050500     STRING "  PICK MIN " DELIMITED BY SIZE
050600            WS-ED-MIN DELIMITED BY SIZE
050700            INTO RPT-LINHA
050800     WRITE RPT-LINHA
050900
051000     MOVE RT-TOTAL-MIN TO WS-ED-MIN
051100     MOVE SPACES TO RPT-LINHA
051200     STRING "  TOTAL MIN " DELIMITED BY SIZE
051300            WS-ED-MIN DELIMITED BY SIZE
051400            INTO RPT-LINHA
051500     WRITE RPT-LINHA
051600
051700     MOVE RT-COST TO WS-ED-COST
051800     MOVE SPACES TO RPT-LINHA
051900     STRING "  COST " DELIMITED BY SIZE
052000            WS-ED-COST DELIMITED BY SIZE
052100            INTO RPT-LINHA
052200     WRITE RPT-LINHA.
052300
052400 330-IMPRIME-ROTA-FIM.
052500     EXIT.
052600
052700*-----------------------------------------------------------------
052800* BLOCK 4 - STORAGE.
052900*-----------------------------------------------------------------
053000 400-BLOCO-ARMAZEM.
053100*-----------------------------------------------------------------
053200
053300     PERFORM 050-BANNER THRU 050-BANNER-FIM
053400     MOVE SPACES TO RPT-LINHA
053500     STRING "STORAGE" DELIMITED BY SIZE INTO RPT-LINHA
053600     WRITE RPT-LINHA
053700
053800     MOVE WA-CUR-AVG-DIST TO WS-ED-DIST
053900     MOVE SPACES TO RPT-LINHA
054000     STRING "CURRENT AVG DISTANCE  " DELIMITED BY SIZE
054100            WS-ED-DIST DELIMITED BY SIZE
054200            INTO RPT-LINHA
054300     WRITE RPT-LINHA
054400
054500     MOVE WA-NEW-AVG-DIST TO WS-ED-DIST
054600     MOVE SPACES TO RPT-LINHA
054700     STRING "PROPOSED AVG DISTANCE " DELIMITED BY SIZE
054800            WS-ED-DIST DELIMITED BY SIZE
054900            INTO RPT-LINHA
055000     WRITE RPT-LINHA
055100
055200     MOVE WA-IMPROVE-PCT TO WS-ED-PCT
055300     MOVE SPACES TO RPT-LINHA
055400     STRING "GAIN PERCENT          " DELIMITED BY SIZE
055500            WS-ED-PCT DELIMITED BY SIZE
055600            INTO RPT-LINHA
055700     WRITE RPT-LINHA
055800
055900     MOVE ZEROS TO WS-RESLOT-COUNT
056000     READ ARQ-RESLOT
056100       AT END MOVE "10" TO FS-RESLOT
056200     END-READ
056300
056400     PERFORM 410-CONTA-RESLOT THRU 410-CONTA-RESLOT-FIM
056500        UNTIL FS-RESLOT NOT EQUAL "00"
056600
056700     MOVE WS-RESLOT-COUNT TO WS-ED-4
056800     MOVE SPACES TO RPT-LINHA
056900     STRING "PRODUCTS RELOCATED    " DELIMITED BY SIZE
057000            WS-ED-4 DELIMITED BY SIZE
057100            INTO RPT-LINHA
057200     WRITE RPT-LINHA
057300
057400     PERFORM 050-BANNER THRU 050-BANNER-FIM.
057500
057600 400-BLOCO-ARMAZEM-FIM.
057700     EXIT.
057800
057900 410-CONTA-RESLOT.
058000
058100     ADD 1 TO WS-RESLOT-COUNT
058200     READ ARQ-RESLOT
058300       AT END MOVE "10" TO FS-RESLOT
058400     END-READ.
058500
058600 410-CONTA-RESLOT-FIM.
058700     EXIT.
058800
058900*-----------------------------------------------------------------
059000* BLOCK 5 - METRICS. FLEET TOTALS FROM THE ONE METRICS RECORD,
059100* THEN THE SAME PER-AGENT LINES AS THE ROUTE SUMMARY - ROUTES IS
059200* RE-OPENED SO THE SAME DETAIL PARAGRAPH CAN RUN A SECOND TIME.
059300*-----------------------------------------------------------------
059400 500-BLOCO-METRICAS.
059500*-----------------------------------------------------------------
059600
059700     PERFORM 050-BANNER THRU 050-BANNER-FIM
059800     MOVE SPACES TO RPT-LINHA
059900     STRING "METRICS" DELIMITED BY SIZE INTO RPT-LINHA
060000     WRITE RPT-LINHA
060100
060200     READ ARQ-METRICS
060300       AT END MOVE "10" TO FS-METRICS
060400     END-READ
060500
060600     IF FS-METRICS = "00"
060700        MOVE MX-TOTAL-DIST TO WS-ED-DIST
060800        MOVE SPACES TO RPT-LINHA
060900        STRING "TOTAL DISTANCE " DELIMITED BY SIZE
061000               WS-ED-DIST DELIMITED BY SIZE
061100               INTO RPT-LINHA
061200        WRITE RPT-LINHA
061300
061400        MOVE MX-TOTAL-COST TO WS-ED-COST
061500        MOVE SPACES TO RPT-LINHA
061600        STRING "TOTAL COST     " DELIMITED BY SIZE
061700               WS-ED-COST DELIMITED BY SIZE
061800               INTO RPT-LINHA
061900        WRITE RPT-LINHA
062000
062100        MOVE MX-MAKESPAN TO WS-ED-MIN
062200        MOVE SPACES TO RPT-LINHA
062300        STRING "MAKESPAN       " DELIMITED BY SIZE
062400               WS-ED-MIN DELIMITED BY SIZE
062500               INTO RPT-LINHA
062600        WRITE RPT-LINHA
062700
062800        MOVE MX-BALANCE-SD TO WS-ED-MIN
062900        MOVE SPACES TO RPT-LINHA
063000        STRING "BALANCE STD DEV" DELIMITED BY SIZE
063100               WS-ED-MIN DELIMITED BY SIZE
063200               INTO RPT-LINHA
063300        WRITE RPT-LINHA
063400     END-IF
063500
063600     CLOSE ARQ-ROUTES
063700     OPEN INPUT ARQ-ROUTES
063800     MOVE "00" TO FS-ROUTES
063900
064000     READ ARQ-ROUTES
064100       AT END MOVE "10" TO FS-ROUTES
064200     END-READ
064300
064400     PERFORM 510-LISTAR-ROTA THRU 510-LISTAR-ROTA-FIM
064500        UNTIL FS-ROUTES NOT EQUAL "00"
064600
064700     PERFORM 050-BANNER THRU 050-BANNER-FIM.
064800
064900 500-BLOCO-METRICAS-FIM.
065000     EXIT.
065100
065200 510-LISTAR-ROTA.
065300
065400     PERFORM 330-IMPRIME-ROTA THRU 330-IMPRIME-ROTA-FIM
065500
065600     READ ARQ-ROUTES
065700       AT END MOVE "10" TO FS-ROUTES
065800     END-READ.
065900
066000 510-LISTAR-ROTA-FIM.
066100     EXIT.
066200
066300*-----------------------------------------------------------------
066400* BLOCK 6 - END-OF-JOB SUMMARY.
066500*-----------------------------------------------------------------
066600 600-RESUMO-FINAL.
066700*-----------------------------------------------------------------
066800
066900     PERFORM 050-BANNER THRU 050-BANNER-FIM
067000     MOVE SPACES TO RPT-LINHA
067100     STRING "END OF JOB SUMMARY" DELIMITED BY SIZE INTO RPT-LINHA
067200     WRITE RPT-LINHA
067300
067400     MOVE WS-ORD-ASSIGNED TO WS-ED-4
067500     MOVE WS-ORD-TOTAL    TO WS-ED-4B
067600     MOVE SPACES TO RPT-LINHA
067700     STRING "ORDERS ASSIGNED " DELIMITED BY SIZE
067800            WS-ED-4  DELIMITED BY SIZE
067900            " OF "   DELIMITED BY SIZE
068000            WS-ED-4B DELIMITED BY SIZE
068100            INTO RPT-LINHA
068200     WRITE RPT-LINHA
068300
068400     MOVE WS-RT-TOTAL-DIST TO WS-ED-DIST
068500     MOVE SPACES TO RPT-LINHA
068600     STRING "TOTAL DISTANCE " DELIMITED BY SIZE
068700            WS-ED-DIST DELIMITED BY SIZE
068800            INTO RPT-LINHA
068900     WRITE RPT-LINHA
069000
069100     MOVE WS-RT-TOTAL-COST TO WS-ED-COST
069200     MOVE SPACES TO RPT-LINHA
069300     STRING "TOTAL COST     " DELIMITED BY SIZE
069400            WS-ED-COST DELIMITED BY SIZE
069500            INTO RPT-LINHA
069600     WRITE RPT-LINHA
069700
069800     MOVE MX-MAKESPAN TO WS-ED-MIN
069900     MOVE SPACES TO RPT-LINHA
070000     STRING "MAKESPAN       " DELIMITED BY SIZE
070100            WS-ED-MIN DELIMITED BY SIZE
070200            INTO RPT-LINHA
070300     WRITE RPT-LINHA
070400
070500     MOVE WA-IMPROVE-PCT TO WS-ED-PCT
070600     MOVE SPACES TO RPT-LINHA
070700     STRING "STORAGE GAIN   " DELIMITED BY SIZE
070800            WS-ED-PCT DELIMITED BY SIZE
070900            INTO RPT-LINHA
071000     WRITE RPT-LINHA
071100
071200     MOVE WA-BASELINE-DIST TO WS-ED-DIST
071300     MOVE SPACES TO RPT-LINHA
071400     STRING "GREEDY BASELINE DISTANCE " DELIMITED BY SIZE
071500            WS-ED-DIST DELIMITED BY SIZE
071600            INTO RPT-LINHA
071700     WRITE RPT-LINHA
071800
071900     MOVE WS-RT-TOTAL-DIST TO WS-ED-DIST
072000     MOVE SPACES TO RPT-LINHA
072100     STRING "OPTIMISED DISTANCE       " DELIMITED BY SIZE
072200            WS-ED-DIST DELIMITED BY SIZE
072300            INTO RPT-LINHA
072400     WRITE RPT-LINHA
072500
072600     PERFORM 050-BANNER THRU 050-BANNER-FIM.
072700
072800 600-RESUMO-FINAL-FIM.
072900     EXIT.
073000
073100 END PROGRAM JOBRPT.
