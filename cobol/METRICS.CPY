000100*-----------------------------------------------------------------
000200* METRICS.CPY
000300* METRICS RECORD - SINGLE FLEET SUMMARY RECORD, WRITTEN BY
000400* FLEETRPT, READ BACK BY JOBRPT.
000500*-----------------------------------------------------------------
000600* 1988-04-19 RSM  WH-021   INITIAL LAYOUT.                          WH-021
000700* 1995-10-05 EPB  WH-105   ADDED MX-BALANCE-SD AFTER THE UNION      WH-105
000800*                          ASKED FOR A FAIRNESS FIGURE ON THE       WH-105
000900*                          FLOOR ROSTER REPORT.                     WH-105
001000*-----------------------------------------------------------------
001100 01  MX-REGISTRO.
001200     03 MX-TOTAL-DIST            PIC 9(006)V9(001).
001300     03 MX-TOTAL-COST            PIC 9(006)V9(002).
001400     03 MX-MAKESPAN              PIC 9(004)V9(002).
001500     03 MX-BALANCE-SD            PIC 9(004)V9(002).
001600     03 FILLER                   PIC X(020).
