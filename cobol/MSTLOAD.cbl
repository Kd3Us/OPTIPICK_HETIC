000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    MSTLOAD.
000300 AUTHOR.        R S MERCER.
000400 INSTALLATION.  WAREHOUSE SYSTEMS - DISTRIBUTION CENTER 4.
000500 DATE-WRITTEN.  1987-03-09.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL - WAREHOUSE OPS USE ONLY.
000800
000900*-----------------------------------------------------------------
001000* MSTLOAD - MASTER FILE LOADER AND ELEMENTARY CALCULATIONS
001100*
001200* LOADS THE WAREHOUSE GRID, PRODUCT MASTER, AGENT MASTER AND
001300* DAILY ORDER FILE INTO THE COMMON JOB WORK AREA (OPWORK.CPY)
001400* AND DERIVES EACH ORDER'S TOTAL WEIGHT/VOLUME AND ITS COUNT OF
001500* DISTINCT PICK LOCATIONS. ALSO ANSWERS FOR THE OTHER PICK-ROUTE
001600* PROGRAMS AS A ONE-STOP SHOP FOR THE SMALL ARITHMETIC EVERY
001700* STEP NEEDS OVER AND OVER - GRID DISTANCE, ZONE LOOKUP, PRODUCT
001800* COMPATIBILITY, DEADLINE SLACK, CLOCK FORMATTING AND AGENT
001900* COST - SELECTED BY LK-FUNCTION, ONE EVALUATE PER FUNCTION CODE,
002000* THE SAME DISPATCH SHAPE THIS SHOP USES ON EVERY SHARED UTILITY.
002100*-----------------------------------------------------------------
002200* DATE-WRITTEN  1987-03-09  R S MERCER
002300*   INITIAL VERSION - LOADS PRODUCT AND AGENT MASTERS FOR THE
002400*   FIRST PICK-ROUTE PILOT (HUMAN PICKERS ONLY, NO CARTS YET).
002500* 1988-04-19 RSM  WH-021                                            WH-021
002600*   ADDED ORDER FILE LOAD AND THE WEIGHT/VOLUME ROLL-UP SO          WH-021
002700*   ALLOCATION COULD CHECK CAPACITY WITHOUT RE-READING ORDERS.      WH-021
002800* 1990-01-15 RSM  WH-041                                            WH-041
002900*   ADDED 500-DISTANCIA (MANHATTAN GRID DISTANCE) - PULLED OUT      WH-041
003000*   OF THE ROUTE PROGRAM SO ALLOCATION COULD USE IT FOR THE         WH-041
003100*   BASELINE DISTANCE FIGURE TOO.                                   WH-041
003200* 1993-08-17 EPB  WH-088                                            WH-088
003300*   ADDED THE WAREHOUSE GRID LOAD (ZONES D AND E, MEZZANINE         WH-088
003400*   EXPANSION) AND 600-ZONA FOR THE NEW ROBOT ZONE RESTRICTIONS.    WH-088
003500* 1996-09-30 EPB  WH-121                                            WH-121
003600*   ADDED 650-COMPATIVEL (HAZMAT SEPARATION CHECK) FOR THE ROBOT    WH-121
003700*   LEASE PROJECT - SAFETY OFFICE WANTED IT CENTRALIZED, NOT        WH-121
003800*   COPIED INTO EVERY PROGRAM THAT NEEDED IT.                       WH-121
003900* 1998-12-03 RSM  WH-139                                            WH-139
004000*   Y2K SWEEP - ORD-RECEIVED/ORD-DEADLINE ARE CLOCK TIMES, NOT      WH-139
004100*   CALENDAR DATES. NO CENTURY WINDOWING NEEDED. LOGGED FOR THE     WH-139
004200*   AUDIT FILE PER MEMO FROM DP STANDARDS, 1998-11-02.              WH-139
004300* 1999-01-11 RSM  WH-140                                            WH-140
004400*   Y2K SWEEP CLOSED OUT. NO CHANGES REQUIRED IN THIS MODULE.       WH-140
004500* 2001-02-14 JCS  WH-166                                            WH-166
004600*   ADDED 700-PRAZO (DEADLINE SLACK), 750-FORMATA-HORA AND          WH-166
004700*   800-CUSTO-AGENTE SO THE ROUTE AND FLEET REPORTS COULD STOP      WH-166
004800*   DUPLICATING THE SAME DIVIDE STATEMENTS.                         WH-166
004900* 2004-06-08 JCS  WH-181                                            WH-181
005000*   ROBOT MAX-ITEM-WEIGHT OF ZERO NOW MEANS "NO LIMIT" PER          WH-181
005100*   ENGINEERING'S REVISED SPEC SHEET FOR THE GEN-2 ROBOTS.          WH-181
005200*-----------------------------------------------------------------
005300
005400 ENVIRONMENT DIVISION.
005500 CONFIGURATION SECTION.
005600 SPECIAL-NAMES.
005700     CLASS ZONE-LETTER IS "A" THRU "E".
005800
005900 INPUT-OUTPUT SECTION.
006000 FILE-CONTROL.
006100     SELECT ARQ-WAREHSE   ASSIGN TO WAREHSE
006200            ORGANIZATION  IS LINE SEQUENTIAL
006300            FILE STATUS   IS FS-WAREHSE.
006400
006500     SELECT ARQ-PRODUCT   ASSIGN TO PRODUCTS
006600            ORGANIZATION  IS LINE SEQUENTIAL
006700            FILE STATUS   IS FS-PRODUCT.
006800
006900     SELECT ARQ-AGENT     ASSIGN TO AGENTS
007000            ORGANIZATION  IS LINE SEQUENTIAL
007100            FILE STATUS   IS FS-AGENT.
007200
007300     SELECT ARQ-ORDER     ASSIGN TO ORDERS
007400            ORGANIZATION  IS LINE SEQUENTIAL
007500            FILE STATUS   IS FS-ORDER.
007600
007700 DATA DIVISION.
007800 FILE SECTION.
007900
008000 FD  ARQ-WAREHSE
008100     LABEL RECORD IS STANDARD
008200     VALUE OF FILE-ID IS "WAREHSE".
008300
008400 COPY "WAREHSE.CPY".
008500
008600 FD  ARQ-PRODUCT
008700     LABEL RECORD IS STANDARD
008800     VALUE OF FILE-ID IS "PRODUCTS".
008900
009000 COPY "PRODUCTS.CPY".
009100
009200 FD  ARQ-AGENT
009300     LABEL RECORD IS STANDARD
009400     VALUE OF FILE-ID IS "AGENTS".
009500
009600 COPY "AGENTS.CPY".
009700
009800 FD  ARQ-ORDER
009900     LABEL RECORD IS STANDARD
010000     VALUE OF FILE-ID IS "ORDERS".
010100
010200 COPY "ORDERS.CPY".
010300
010400 WORKING-STORAGE SECTION.
010500
010600 77  FS-WAREHSE             PIC X(002)          VALUE "00".
010700 77  FS-PRODUCT             PIC X(002)          VALUE "00".
010800 77  FS-AGENT               PIC X(002)          VALUE "00".
010900 77  FS-ORDER               PIC X(002)          VALUE "00".
011000
011100 77  WS-ITEM-SUB            PIC 9(002)  COMP    VALUE ZEROS.
011200 77  WS-QTY-EXT             PIC 9(007)V9(002)   VALUE ZEROS.
011300 77  WS-DELTA-X             PIC S9(004) COMP    VALUE ZEROS.
011400 77  WS-DELTA-Y             PIC S9(004) COMP    VALUE ZEROS.
011500 77  WS-MIN-WHOLE           PIC 9(005)  COMP    VALUE ZEROS.
011600 77  WS-CHECK-AGAINST       PIC X(008)          VALUE SPACES.
011700
011800 77  WS-RECV-HH               PIC 99             VALUE ZEROS.
011900 77  WS-RECV-MM               PIC 99             VALUE ZEROS.
012000 77  WS-DEAD-HH               PIC 99             VALUE ZEROS.
012100 77  WS-DEAD-MM               PIC 99             VALUE ZEROS.
012200 77  WS-RECV-MIN              PIC S9(005) COMP   VALUE ZEROS.
012300 77  WS-DEAD-MIN              PIC S9(005) COMP   VALUE ZEROS.
012400
012500 01  WS-HHMM-BREAK.
012600     03 WS-FMT-HH             PIC 99.
012700     03 WS-FMT-MM             PIC 99.
012800 01  WS-HHMM-EDIT.
012900     03 WS-FMT-HH-ED          PIC 99.
013000     03 FILLER                PIC X VALUE ":".
013100     03 WS-FMT-MM-ED          PIC 99.
013200
013300 LINKAGE SECTION.
013400
013500 COPY "OPWORK.CPY".
013600
013700 01  LK-FUNCTION              PIC X(004).
013800
013900 01  LK-CALC-PARM.
014000     03 LK-X1                 PIC S9(003).
014100     03 LK-Y1                 PIC S9(003).
014200     03 LK-X2                 PIC S9(003).
014300     03 LK-Y2                 PIC S9(003).
014400     03 LK-PROD-A             PIC X(008).
014500     03 LK-PROD-B             PIC X(008).
014600     03 LK-CLOCK-1            PIC X(005).
014700     03 LK-CLOCK-2            PIC X(005).
014800     03 LK-MINUTES            PIC S9(005)V9(002).
014900     03 LK-COST-HOUR          PIC 9(003)V9(002).
015000     03 LK-ZONE-RESULT        PIC X(001).
015100     03 LK-DIST-RESULT        PIC 9(006).
015200     03 LK-COMPAT-RESULT      PIC X(001).
015300        88 LK-IS-COMPATIBLE      VALUE "Y".
015400        88 LK-NOT-COMPATIBLE     VALUE "N".
015500     03 LK-SLACK-RESULT       PIC S9(005).
015600     03 LK-TFMT-RESULT        PIC X(005).
015700     03 LK-COST-RESULT        PIC 9(005)V9(002).
015800     03 LK-RETURN-CODE        PIC 9(001).
015900
016000 PROCEDURE DIVISION USING WA-JOB-AREA LK-FUNCTION LK-CALC-PARM.
016100
016200 000-INICIO.
016300
016400     MOVE 0 TO LK-RETURN-CODE
016500
016600     EVALUATE LK-FUNCTION
016700        WHEN "LOAD"
016800           PERFORM 100-CARGA-ALMOX
016900           PERFORM 200-CARGA-PRODUTO
017000           PERFORM 300-CARGA-AGENTE
017100           PERFORM 400-CARGA-PEDIDO
017200        WHEN "DIST"
017300           PERFORM 500-DISTANCIA
017400        WHEN "ZONE"
017500           PERFORM 600-ZONA
017600        WHEN "CPAT"
017700           PERFORM 650-COMPATIVEL
017800        WHEN "SLCK"
017900           PERFORM 700-PRAZO
018000        WHEN "TFMT"
018100           PERFORM 750-FORMATA-HORA
018200        WHEN "COST"
018300           PERFORM 800-CUSTO-AGENTE
018400        WHEN OTHER
018500           MOVE 9 TO LK-RETURN-CODE
018600     END-EVALUATE
018700
018800     GOBACK.
018900
019000 100-CARGA-ALMOX.
019100
019200     OPEN INPUT ARQ-WAREHSE
019300
019400     READ ARQ-WAREHSE
019500       AT END MOVE "10" TO FS-WAREHSE
019600     END-READ
019700
019800     MOVE WH-WIDTH    TO WA-WIDTH
019900     MOVE WH-HEIGHT   TO WA-HEIGHT
020000     MOVE WH-ENTRY-X  TO WA-ENTRY-X
020100     MOVE WH-ENTRY-Y  TO WA-ENTRY-Y
020200     MOVE ZEROS       TO WA-CELL-COUNT
020300
020400     READ ARQ-WAREHSE
020500       AT END MOVE "10" TO FS-WAREHSE
020600     END-READ
020700
020800     PERFORM 110-CARGA-ZONA UNTIL FS-WAREHSE NOT EQUAL "00"
020900
021000     CLOSE ARQ-WAREHSE.
021100
021200 110-CARGA-ZONA.
021300
021400     ADD 1 TO WA-CELL-COUNT
021500     SET WA-CELL-IX TO WA-CELL-COUNT
021600     MOVE ZC-ZONE TO WA-CELL-ZONE (WA-CELL-IX)
021700     MOVE ZC-X    TO WA-CELL-X    (WA-CELL-IX)
021800     MOVE ZC-Y    TO WA-CELL-Y    (WA-CELL-IX)
021900
022000     READ ARQ-WAREHSE
022100       AT END MOVE "10" TO FS-WAREHSE
022200     END-READ.
022300
022400 200-CARGA-PRODUTO.
022500
022600     MOVE ZEROS TO WA-PRD-COUNT
022700     OPEN INPUT ARQ-PRODUCT
022800
022900     READ ARQ-PRODUCT
023000       AT END MOVE "10" TO FS-PRODUCT
023100     END-READ
023200
023300     PERFORM 210-CARGA-PRODUTO-REG UNTIL FS-PRODUCT NOT EQUAL "00"
023400
023500     CLOSE ARQ-PRODUCT.
023600
023700 210-CARGA-PRODUTO-REG.
023800
023900     ADD 1 TO WA-PRD-COUNT
024000     SET WA-PRD-IX TO WA-PRD-COUNT
024100
024200     MOVE PRD-PROD-ID       TO WA-PRD-ID       (WA-PRD-IX)
024300     MOVE PRD-PROD-NAME     TO WA-PRD-NAME     (WA-PRD-IX)
024400     MOVE PRD-PROD-CATEGORY TO WA-PRD-CATEGORY (WA-PRD-IX)
024500     MOVE PRD-PROD-WEIGHT   TO WA-PRD-WEIGHT   (WA-PRD-IX)
024600     MOVE PRD-PROD-VOLUME   TO WA-PRD-VOLUME   (WA-PRD-IX)
024700     MOVE PRD-LOC-X         TO WA-PRD-LOC-X    (WA-PRD-IX)
024800     MOVE PRD-LOC-Y         TO WA-PRD-LOC-Y    (WA-PRD-IX)
024900     MOVE PRD-FREQUENCY     TO WA-PRD-FREQUENCY(WA-PRD-IX)
025000     MOVE PRD-FRAGILE-SW    TO WA-PRD-FRAGILE-SW(WA-PRD-IX)
025100     MOVE ZEROS             TO WA-PRD-ORD-QTY  (WA-PRD-IX)
025200
025300     PERFORM 220-CARGA-INCOMPAT
025400             VARYING WS-ITEM-SUB FROM 1 BY 1
025500               UNTIL WS-ITEM-SUB > 5
025600
025700     READ ARQ-PRODUCT
025800       AT END MOVE "10" TO FS-PRODUCT
025900     END-READ.
026000
026100 220-CARGA-INCOMPAT.
026200
026300     MOVE PRD-INCOMPAT-ID (WS-ITEM-SUB)
026400       TO WA-PRD-INCOMPAT (WA-PRD-IX WS-ITEM-SUB).
026500
026600 300-CARGA-AGENTE.
026700
026800     MOVE ZEROS TO WA-AGT-COUNT WA-ROBOT-COUNT
026900                   WA-HUMAN-COUNT WA-CART-COUNT
027000     OPEN INPUT ARQ-AGENT
027100
027200     READ ARQ-AGENT
027300       AT END MOVE "10" TO FS-AGENT
027400     END-READ
027500
027600     PERFORM 310-CARGA-AGENTE-REG UNTIL FS-AGENT NOT EQUAL "00"
027700
027800     CLOSE ARQ-AGENT.
027900
028000 310-CARGA-AGENTE-REG.
028100
028200     ADD 1 TO WA-AGT-COUNT
028300     SET WA-AGT-IX TO WA-AGT-COUNT
028400
028500     MOVE AGT-AGT-ID        TO WA-AGT-ID         (WA-AGT-IX)
028600     MOVE AGT-AGT-TYPE      TO WA-AGT-TYPE       (WA-AGT-IX)
028700     MOVE AGT-CAP-WEIGHT    TO WA-AGT-CAP-WEIGHT (WA-AGT-IX)
028800     MOVE AGT-CAP-VOLUME    TO WA-AGT-CAP-VOLUME (WA-AGT-IX)
028900     MOVE AGT-SPEED         TO WA-AGT-SPEED      (WA-AGT-IX)
029000     MOVE AGT-COST-HOUR     TO WA-AGT-COST-HOUR  (WA-AGT-IX)
029100     MOVE AGT-NO-FRAGILE-SW TO WA-AGT-NO-FRAGILE (WA-AGT-IX)
029200     MOVE AGT-MAX-ITEM-WT   TO WA-AGT-MAX-ITEM-WT(WA-AGT-IX)
029300     MOVE AGT-REQ-HUMAN-SW  TO WA-AGT-REQ-HUMAN  (WA-AGT-IX)
029400     MOVE ZEROS             TO WA-AGT-CUR-WEIGHT (WA-AGT-IX)
029500                               WA-AGT-CUR-VOLUME (WA-AGT-IX)
029600                               WA-AGT-ORD-COUNT  (WA-AGT-IX)
029700                               WA-AGT-CARRY-COUNT(WA-AGT-IX)
029800     MOVE SPACES             TO WA-AGT-PAIRED    (WA-AGT-IX)
029900
030000     PERFORM 320-CARGA-ZONA-AGENTE
030100             VARYING WS-ITEM-SUB FROM 1 BY 1
030200               UNTIL WS-ITEM-SUB > 5
030300
030400     EVALUATE TRUE
030500        WHEN AGT-AGT-TYPE = "ROBOT"
030600           ADD 1 TO WA-ROBOT-COUNT
030700        WHEN AGT-AGT-TYPE = "HUMAN"
030800           ADD 1 TO WA-HUMAN-COUNT
030900        WHEN AGT-AGT-TYPE = "CART "
031000           ADD 1 TO WA-CART-COUNT
031100     END-EVALUATE
031200
031300     READ ARQ-AGENT
031400       AT END MOVE "10" TO FS-AGENT
031500     END-READ.
031600
031700 320-CARGA-ZONA-AGENTE.
031800
031900     MOVE AGT-NO-ZONE (WS-ITEM-SUB)
032000       TO WA-AGT-NO-ZONE (WA-AGT-IX WS-ITEM-SUB).
032100
032200 400-CARGA-PEDIDO.
032300
032400     MOVE ZEROS TO WA-ORD-COUNT
032500     OPEN INPUT ARQ-ORDER
032600
032700     READ ARQ-ORDER
032800       AT END MOVE "10" TO FS-ORDER
032900     END-READ
033000
033100     PERFORM 410-CARGA-PEDIDO-REG UNTIL FS-ORDER NOT EQUAL "00"
033200
033300     CLOSE ARQ-ORDER.
033400
033500 410-CARGA-PEDIDO-REG.
033600
033700     ADD 1 TO WA-ORD-COUNT
033800     SET WA-ORD-IX TO WA-ORD-COUNT
033900
034000     MOVE ORD-ORD-ID     TO WA-ORD-ID        (WA-ORD-IX)
034100     MOVE ORD-RECEIVED   TO WA-ORD-RECEIVED  (WA-ORD-IX)
034200     MOVE ORD-DEADLINE   TO WA-ORD-DEADLINE  (WA-ORD-IX)
034300     MOVE ORD-PRIORITY   TO WA-ORD-PRIORITY  (WA-ORD-IX)
034400     MOVE ORD-ITEM-COUNT TO WA-ORD-ITEM-COUNT(WA-ORD-IX)
034500     MOVE "N"            TO WA-ORD-ASSIGNED-SW(WA-ORD-IX)
034600     MOVE SPACES         TO WA-ORD-AGENT-ID  (WA-ORD-IX)
034700                            WA-ORD-FAIL-REASON(WA-ORD-IX)
034800     MOVE ZEROS          TO WA-ORD-WEIGHT    (WA-ORD-IX)
034900                            WA-ORD-VOLUME    (WA-ORD-IX)
035000
035100     PERFORM 415-CARGA-ITEM-PEDIDO
035200             VARYING WS-ITEM-SUB FROM 1 BY 1
035300               UNTIL WS-ITEM-SUB > 10
035400
035500     PERFORM 420-TOTALIZA-PEDIDO
035600
035700     READ ARQ-ORDER
035800       AT END MOVE "10" TO FS-ORDER
035900     END-READ.
036000
036100 415-CARGA-ITEM-PEDIDO.
036200
036300     MOVE ORD-ITEM-PROD-ID (WS-ITEM-SUB)
036400       TO WA-ORD-ITEM-PROD (WA-ORD-IX WS-ITEM-SUB)
036500     MOVE ORD-ITEM-QTY (WS-ITEM-SUB)
036600       TO WA-ORD-ITEM-QTY (WA-ORD-IX WS-ITEM-SUB).
036700
036800 420-TOTALIZA-PEDIDO.
036900
037000*    RESOLVE EACH ITEM'S PRODUCT AND ROLL UP WEIGHT/VOLUME.
037100
037200     PERFORM 425-TOTALIZA-ITEM
037300             VARYING WS-ITEM-SUB FROM 1 BY 1
037400               UNTIL WS-ITEM-SUB > WA-ORD-ITEM-COUNT (WA-ORD-IX).
037500
037600 425-TOTALIZA-ITEM.
037700
037800     SET WA-PRD-IX TO 1
037900     SEARCH WA-PRD-TABLE
038000        AT END
038100           CONTINUE
038200        WHEN WA-PRD-ID (WA-PRD-IX) =
038300             WA-ORD-ITEM-PROD (WA-ORD-IX WS-ITEM-SUB)
038400           COMPUTE WS-QTY-EXT =
038500              WA-PRD-WEIGHT (WA-PRD-IX) *
038600              WA-ORD-ITEM-QTY (WA-ORD-IX WS-ITEM-SUB)
038700           ADD WS-QTY-EXT TO WA-ORD-WEIGHT (WA-ORD-IX)
038800           COMPUTE WS-QTY-EXT =
038900              WA-PRD-VOLUME (WA-PRD-IX) *
039000              WA-ORD-ITEM-QTY (WA-ORD-IX WS-ITEM-SUB)
039100           ADD WS-QTY-EXT TO WA-ORD-VOLUME (WA-ORD-IX)
039200     END-SEARCH.
039300
039400 500-DISTANCIA.
039500
039600*    MANHATTAN DISTANCE BETWEEN TWO GRID POINTS. INTEGER METRES.
039700*    NO FUNCTION ABS ON THIS COMPILER - SUBTRACT BOTH WAYS AND
039800*    KEEP WHICHEVER SIDE COMES OUT POSITIVE.
039900
040000     COMPUTE WS-DELTA-X = LK-X1 - LK-X2
040100     IF WS-DELTA-X < ZERO
040200        COMPUTE WS-DELTA-X = LK-X2 - LK-X1
040300     END-IF
040400
040500     COMPUTE WS-DELTA-Y = LK-Y1 - LK-Y2
040600     IF WS-DELTA-Y < ZERO
040700        COMPUTE WS-DELTA-Y = LK-Y2 - LK-Y1
040800     END-IF
040900
041000     COMPUTE LK-DIST-RESULT = WS-DELTA-X + WS-DELTA-Y.
041100
041200 600-ZONA.
041300
041400*    FIRST ZONE WHOSE CELL LIST CONTAINS THE COORDINATE. SPACE
041500*    IF NO ZONE OWNS THE CELL.
041600
041700     MOVE SPACE TO LK-ZONE-RESULT
041800     SET WA-CELL-IX TO 1
041900     SEARCH WA-CELL-TABLE
042000        AT END
042100           CONTINUE
042200        WHEN WA-CELL-X (WA-CELL-IX) = LK-X1 AND
042300             WA-CELL-Y (WA-CELL-IX) = LK-Y1
042400           MOVE WA-CELL-ZONE (WA-CELL-IX) TO LK-ZONE-RESULT
042500     END-SEARCH.
042600
042700 650-COMPATIVEL.
042800
042900*    PRODUCTS LK-PROD-A AND LK-PROD-B ARE COMPATIBLE UNLESS ONE
043000*    NAMES THE OTHER IN ITS INCOMPATIBILITY LIST.
043100
043200     MOVE "Y" TO LK-COMPAT-RESULT
043300
043400     SET WA-PRD-IX TO 1
043500     SEARCH WA-PRD-TABLE
043600        AT END
043700           CONTINUE
043800        WHEN WA-PRD-ID (WA-PRD-IX) = LK-PROD-A
043900           MOVE LK-PROD-B TO WS-CHECK-AGAINST
044000           PERFORM 660-CHECK-INCOMPAT
044100                   VARYING WS-ITEM-SUB FROM 1 BY 1
044200                     UNTIL WS-ITEM-SUB > 5
044300     END-SEARCH
044400
044500     SET WA-PRD-IX TO 1
044600     SEARCH WA-PRD-TABLE
044700        AT END
044800           CONTINUE
044900        WHEN WA-PRD-ID (WA-PRD-IX) = LK-PROD-B
045000           MOVE LK-PROD-A TO WS-CHECK-AGAINST
045100           PERFORM 660-CHECK-INCOMPAT
045200                   VARYING WS-ITEM-SUB FROM 1 BY 1
045300                     UNTIL WS-ITEM-SUB > 5
045400     END-SEARCH.
045500
045600 660-CHECK-INCOMPAT.
045700
045800     IF WA-PRD-INCOMPAT (WA-PRD-IX WS-ITEM-SUB) = WS-CHECK-AGAINST
045900        MOVE "N" TO LK-COMPAT-RESULT
046000     END-IF.
046100
046200 700-PRAZO.
046300
046400*    DEADLINE SLACK IN MINUTES - LK-CLOCK-2 (DEADLINE, "HH:MM")
046500*    MINUS LK-CLOCK-1 (RECEIVED, "HH:MM"), SAME DAY.
046600
046700     MOVE LK-CLOCK-1 (1:2) TO WS-RECV-HH
046800     MOVE LK-CLOCK-1 (4:2) TO WS-RECV-MM
046900     COMPUTE WS-RECV-MIN = WS-RECV-HH * 60 + WS-RECV-MM
047000
047100     MOVE LK-CLOCK-2 (1:2) TO WS-DEAD-HH
047200     MOVE LK-CLOCK-2 (4:2) TO WS-DEAD-MM
047300     COMPUTE WS-DEAD-MIN = WS-DEAD-HH * 60 + WS-DEAD-MM
047400
047500     COMPUTE LK-SLACK-RESULT = WS-DEAD-MIN - WS-RECV-MIN.
047600
047700 750-FORMATA-HORA.
047800
047900*    MINUTES (INTEGER PART) TO "HH:MM", ZERO PADDED.
048000
048100     MOVE LK-MINUTES TO WS-MIN-WHOLE
048200     DIVIDE WS-MIN-WHOLE BY 60 GIVING WS-FMT-HH
048300            REMAINDER WS-FMT-MM
048400     MOVE WS-FMT-HH TO WS-FMT-HH-ED
048500     MOVE WS-FMT-MM TO WS-FMT-MM-ED
048600     MOVE WS-HHMM-EDIT TO LK-TFMT-RESULT.
048700
048800 800-CUSTO-AGENTE.
048900
049000*    EUR COST = COST-PER-HOUR * MINUTES / 60, ROUNDED.
049100
049200     COMPUTE LK-COST-RESULT ROUNDED =
049300        LK-COST-HOUR * LK-MINUTES / 60.
049400
049500 END PROGRAM MSTLOAD.
