000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    OPTIPICK.
000300 AUTHOR.        R S MERCER.
000400 INSTALLATION.  WAREHOUSE SYSTEMS - DISTRIBUTION CENTER 4.
000500 DATE-WRITTEN.  1988-04-19.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL - WAREHOUSE OPS USE ONLY.
000800
000900*-----------------------------------------------------------------
001000* OPTIPICK - TOP-LEVEL BATCH DRIVER FOR THE NIGHTLY PICK/ROUTE
001100* JOB. OWNS THE ONE COPY OF THE COMMON JOB WORK AREA AND CALLS
001200* EACH STEP PROGRAM IN TURN, PASSING IT ON EVERY CALL SO THE
001300* WAREHOUSE/PRODUCT/AGENT/ORDER TABLES ARE BUILT ONCE (BY
001400* MSTLOAD'S OWN "LOAD" FUNCTION) AND SHARED BY EVERY STEP AFTER
001500* IT. REPLACES THE OLD OPERATOR MENU - THIS IS A JCL-SCHEDULED
001600* BATCH STEP, NOT AN INTERACTIVE PROGRAM, SO THERE IS NO SCREEN
001700* AND NO ACCEPT.
001800*-----------------------------------------------------------------
001900* 1988-04-19 RSM  WH-021                                            WH-021
002000*   INITIAL VERSION - LOAD, ALLOCATE, ROUTE, PRINT. NO STORAGE      WH-021
002100*   ANALYSIS OR METRICS STEP YET.                                   WH-021
002200* 1995-10-05 EPB  WH-105                                            WH-105
002300*   ADDED THE CALL TO SLOTRPT (STORAGE / RE-SLOTTING ANALYSIS)      WH-105
002400*   BETWEEN ROUTING AND THE JOB LOG.                                WH-105
002500* 1996-09-30 EPB  WH-121                                            WH-121
002600*   ADDED THE CALL TO FLEETRPT (FLEET METRICS ROLL-UP) AHEAD OF     WH-121
002700*   THE JOB LOG SO JOBRPT COULD PRINT THE METRICS BLOCK.            WH-121
002800* 1998-12-03 RSM  WH-139                                            WH-139
002900*   Y2K SWEEP - NO DATE FIELDS IN THIS MODULE, NO CHANGE.           WH-139
003000* 1999-01-11 RSM  WH-140                                            WH-140
003100*   Y2K SWEEP CLOSED OUT. NO CHANGES REQUIRED IN THIS MODULE.       WH-140
003200* 2004-06-08 JCS  WH-181                                            WH-181
003300*   ADDED THE UPSI-0 STEP-COMPLETION TRACE SWITCH SO THE NIGHT      WH-181
003400*   OPERATOR CAN WATCH THIS JOB'S PROGRESS ON THE CONSOLE INSTEAD   WH-181
003500*   OF WAITING FOR THE WHOLE RUN TO FINISH - SAME GEN-2 ROBOT       WH-181
003600*   REQUEST AS THE MSTLOAD AND JOBRPT CHANGES THIS DATE.            WH-181
003700*-----------------------------------------------------------------
003800
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SPECIAL-NAMES.
004200*    UPSI-0 ON = DISPLAY "STEP N COMPLETE" TO THE CONSOLE AFTER
004300*    EACH CALL RETURNS, SO THE NIGHT OPERATOR CAN FOLLOW THE
004400*    JOB'S PROGRESS WITHOUT WAITING ON THE PRINTED JOB LOG.
004500     UPSI-0 ON STATUS IS WS-TRACE-ON
004600            OFF STATUS IS WS-TRACE-OFF.
004700
004800 DATA DIVISION.
004900 WORKING-STORAGE SECTION.
005000
005100*    THE ONE COPY OF THE COMMON JOB WORK AREA FOR THIS RUN - EVERY
005200*    STEP PROGRAM RECEIVES IT BY REFERENCE ON ITS OWN CALL.
005300
005400 COPY "OPWORK.CPY".
005500
005600*    HAND-DUPLICATED FROM MSTLOAD'S OWN LINKAGE, THE SAME AS
005700*    EVERY OTHER STEP PROGRAM THAT CALLS IT - ONLY LK-FUNCTION
005800*    "LOAD" IS EVER USED HERE, THE REST OF LK-CALC-PARM RIDES
005900*    ALONG UNUSED.
006000
006100 01  WS-CALC-FUNCTION         PIC X(004).
006200
006300 01  WS-CALC-PARM.
006400     03 WS-CALC-X1            PIC S9(003).
006500     03 WS-CALC-Y1            PIC S9(003).
006600     03 WS-CALC-X2            PIC S9(003).
006700     03 WS-CALC-Y2            PIC S9(003).
006800     03 WS-CALC-PROD-A        PIC X(008).
006900     03 WS-CALC-PROD-B        PIC X(008).
007000     03 WS-CALC-CLOCK-1       PIC X(005).
007100     03 WS-CALC-CLOCK-2       PIC X(005).
007200     03 WS-CALC-MINUTES       PIC S9(005)V9(002).
007300     03 WS-CALC-COST-HOUR     PIC 9(003)V9(002).
007400     03 WS-CALC-ZONE-RESULT   PIC X(001).
007500     03 WS-CALC-DIST-RESULT   PIC 9(006).
007600     03 WS-CALC-COMPAT-RESULT PIC X(001).
007700     03 WS-CALC-SLACK-RESULT  PIC S9(005).
007800     03 WS-CALC-TFMT-RESULT   PIC X(005).
007900     03 WS-CALC-COST-RESULT   PIC 9(005)V9(002).
008000     03 WS-CALC-RETURN-CODE   PIC 9(001).
008100
008200 77  WS-STEP-NO               PIC 9(001) COMP VALUE ZEROS.
008300
008400 PROCEDURE DIVISION.
008500
008600 000-INICIO.
008700
008800     INITIALIZE WA-JOB-AREA
008900
009000     MOVE "LOAD" TO WS-CALC-FUNCTION
009100     CALL "MSTLOAD" USING WA-JOB-AREA WS-CALC-FUNCTION
009200                          WS-CALC-PARM
009300     MOVE 1 TO WS-STEP-NO
009400     PERFORM 900-TRACE THRU 900-TRACE-FIM
009500
009600     CALL "AGTASSGN" USING WA-JOB-AREA
009700     MOVE 2 TO WS-STEP-NO
009800     PERFORM 900-TRACE THRU 900-TRACE-FIM
009900
010000     CALL "RTEBUILD" USING WA-JOB-AREA
010100     MOVE 3 TO WS-STEP-NO
010200     PERFORM 900-TRACE THRU 900-TRACE-FIM
010300
010400     CALL "SLOTRPT"  USING WA-JOB-AREA
010500     MOVE 4 TO WS-STEP-NO
010600     PERFORM 900-TRACE THRU 900-TRACE-FIM
010700
010800     CALL "FLEETRPT" USING WA-JOB-AREA
010900     MOVE 5 TO WS-STEP-NO
011000     PERFORM 900-TRACE THRU 900-TRACE-FIM
011100
011200     CALL "JOBRPT"   USING WA-JOB-AREA
011300     MOVE 6 TO WS-STEP-NO
011400     PERFORM 900-TRACE THRU 900-TRACE-FIM
011500
011600     STOP RUN.
011700
011800*-----------------------------------------------------------------
011900* CONSOLE PROGRESS LINE - ONLY WHEN THE OPERATOR TURNED ON THE
012000* TRACE SWITCH AT JOB START.
012100*-----------------------------------------------------------------
012200 900-TRACE.
012300*-----------------------------------------------------------------
012400
012500     IF WS-TRACE-ON
012600        DISPLAY "OPTIPICK - STEP " WS-STEP-NO " COMPLETE"
012700     END-IF.
012800
012900 900-TRACE-FIM.
013000     EXIT.
013100
013200 END PROGRAM OPTIPICK.
