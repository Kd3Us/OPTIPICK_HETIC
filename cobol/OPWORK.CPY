000100*-----------------------------------------------------------------
000200* OPWORK.CPY
000300* COMMON JOB WORK AREA - PASSED BY THE OPTIPICK DRIVER TO EVERY
000400* STEP PROGRAM ON THE CALL ... USING, SO THE WAREHOUSE/PRODUCT/
000500* AGENT/ORDER TABLES AND THE RESULT TABLES ARE BUILT ONCE AND
000600* SHARED, INSTEAD OF EACH STEP RE-READING THE MASTER FILES.
000700* SAME SHARED-PARAMETER-BLOCK IDEA THIS SHOP USES ON ANY CALLED
000800* SUBPROGRAM, SCALED UP FROM ONE SMALL CHECK TO THE WHOLE JOB.
000900*-----------------------------------------------------------------
001000* 1988-04-19 RSM  WH-021   INITIAL WORK AREA, ALLOCATION + ROUTE    WH-021
001100*                          TABLES ONLY.                             WH-021
001200* 1995-10-05 EPB  WH-105   ADDED STORAGE-ANALYSIS AND METRICS       WH-105
001300*                          SECTIONS.                                WH-105
001400* 1999-01-11 RSM  WH-140   Y2K SWEEP - NO DATE FIELDS ANYWHERE IN   WH-140
001500*                          THIS AREA, CLOCK TIMES ONLY, NO CHANGE.  WH-140
001600*-----------------------------------------------------------------
001700 01  WA-JOB-AREA.
001800
001900*    ---- WAREHOUSE GRID -------------------------------------
002000     03 WA-WAREHOUSE.
002100        05 WA-WIDTH              PIC 9(003).
002200        05 WA-HEIGHT             PIC 9(003).
002300        05 WA-ENTRY-X            PIC 9(003).
002400        05 WA-ENTRY-Y            PIC 9(003).
002500        05 WA-CELL-COUNT         PIC 9(004) COMP.
002600        05 WA-CELL-TABLE OCCURS 500 TIMES
002700                          INDEXED BY WA-CELL-IX.
002800           10 WA-CELL-ZONE       PIC X(001).
002900           10 WA-CELL-COORD.
003000              15 WA-CELL-X       PIC 9(003).
003100              15 WA-CELL-Y       PIC 9(003).
003200           10 WA-CELL-XY REDEFINES WA-CELL-COORD
003300                              PIC 9(006).
003400
003500*    ---- PRODUCT MASTER TABLE --------------------------------
003600     03 WA-PRODUCT-AREA.
003700        05 WA-PRD-COUNT          PIC 9(004) COMP.
003800        05 WA-PRD-TABLE OCCURS 200 TIMES
003900                        INDEXED BY WA-PRD-IX.
004000           10 WA-PRD-ID          PIC X(008).
004100           10 WA-PRD-NAME        PIC X(030).
004200           10 WA-PRD-CATEGORY    PIC X(012).
004300           10 WA-PRD-WEIGHT      PIC 9(003)V9(002).
004400           10 WA-PRD-VOLUME      PIC 9(003)V9(002).
004500           10 WA-PRD-LOCATION.
004600              15 WA-PRD-LOC-X    PIC 9(003).
004700              15 WA-PRD-LOC-Y    PIC 9(003).
004800           10 WA-PRD-LOC-XY REDEFINES WA-PRD-LOCATION
004900                              PIC 9(006).
005000           10 WA-PRD-FREQUENCY   PIC X(010).
005100           10 WA-PRD-FRAGILE-SW  PIC X(001).
005200           10 WA-PRD-INCOMPAT OCCURS 5 TIMES
005300                              INDEXED BY WA-PRD-INCX
005400                              PIC X(008).
005500           10 WA-PRD-ORD-QTY     PIC 9(007) COMP.
005600
005700*    ---- AGENT MASTER / RUNNING-LOAD TABLE ---------------------
005800     03 WA-AGENT-AREA.
005900        05 WA-AGT-COUNT          PIC 9(003) COMP.
006000        05 WA-ROBOT-COUNT        PIC 9(003) COMP.
006100        05 WA-HUMAN-COUNT        PIC 9(003) COMP.
006200        05 WA-CART-COUNT         PIC 9(003) COMP.
006300        05 WA-AGT-TABLE OCCURS 50 TIMES
006400                        INDEXED BY WA-AGT-IX.
006500           10 WA-AGT-ID          PIC X(008).
006600           10 WA-AGT-TYPE        PIC X(005).
006700           10 WA-AGT-CAPACITY.
006800              15 WA-AGT-CAP-WEIGHT PIC 9(003)V9(002).
006900              15 WA-AGT-CAP-VOLUME PIC 9(003)V9(002).
007000           10 WA-AGT-CAP-COMBINED REDEFINES WA-AGT-CAPACITY
007100                              PIC 9(010).
007200           10 WA-AGT-SPEED       PIC 9(001)V9(002).
007300           10 WA-AGT-COST-HOUR   PIC 9(003)V9(002).
007400           10 WA-AGT-NO-FRAGILE  PIC X(001).
007500           10 WA-AGT-MAX-ITEM-WT PIC 9(003)V9(002).
007600           10 WA-AGT-NO-ZONE OCCURS 5 TIMES
007700                             INDEXED BY WA-AGT-NZX
007800                             PIC X(001).
007900           10 WA-AGT-REQ-HUMAN   PIC X(001).
008000           10 WA-AGT-CUR-WEIGHT  PIC 9(003)V9(002).
008100           10 WA-AGT-CUR-VOLUME  PIC 9(003)V9(002).
008200           10 WA-AGT-PAIRED      PIC X(008).
008300           10 WA-AGT-ORD-COUNT   PIC 9(003) COMP.
008400           10 WA-AGT-ORD-LIST OCCURS 200 TIMES
008500                              INDEXED BY WA-AGT-ORDX
008600                              PIC X(008).
008700           10 WA-AGT-CARRY-COUNT PIC 9(003) COMP.
008800           10 WA-AGT-CARRY-LIST OCCURS 200 TIMES
008900                              INDEXED BY WA-AGT-CARX
009000                              PIC X(008).
009100
009200*    ---- ORDER TABLE (SORTED IN PLACE FOR ALLOCATION) ----------
009300     03 WA-ORDER-AREA.
009400        05 WA-ORD-COUNT          PIC 9(004) COMP.
009500        05 WA-ORD-TABLE OCCURS 200 TIMES
009600                        INDEXED BY WA-ORD-IX.
009700           10 WA-ORD-ID          PIC X(008).
009800           10 WA-ORD-RECEIVED    PIC X(005).
009900           10 WA-ORD-DEADLINE    PIC X(005).
010000           10 WA-ORD-PRIORITY    PIC X(008).
010100           10 WA-ORD-ITEM-COUNT  PIC 9(002).
010200           10 WA-ORD-ITEM-TABLE.
010300              15 WA-ORD-ITEM OCCURS 10 TIMES
010400                          INDEXED BY WA-ORD-ITX.
010500                 20 WA-ORD-ITEM-PROD PIC X(008).
010600                 20 WA-ORD-ITEM-QTY  PIC 9(003).
010700           10 WA-ORD-ITEM-R REDEFINES WA-ORD-ITEM-TABLE
010800                              PIC X(110).
010900           10 WA-ORD-WEIGHT      PIC 9(005)V9(002).
011000           10 WA-ORD-VOLUME      PIC 9(005)V9(002).
011100           10 WA-ORD-SLACK-MIN   PIC S9(005) COMP.
011200           10 WA-ORD-ASSIGNED-SW PIC X(001).
011300           10 WA-ORD-AGENT-ID    PIC X(008).
011400           10 WA-ORD-FAIL-REASON PIC X(040).
011500
011600*    ---- JOB-WIDE RESULT SCALARS NOT CARRIED ON ANY OUTPUT RECORD
011700*    ALLOCATION/ROUTE/METRICS/RESLOT DETAIL ITSELF IS NOT KEPT
011800*    HERE - EACH STEP WRITES ITS OWN OUTPUT FILE AND JOBRPT READS
011900*    THOSE FILES BACK FOR THE PRINTED REPORT, THE SAME WAY ANY
012000*    REPORT PROGRAM IN THIS SHOP READS THE DETAIL FILES BACK
012100*    RATHER THAN TAKING A PARAMETER BLOCK. ONLY THE HANDFUL OF
012200*    SUMMARY FIGURES THAT DO NOT LIVE ON ANY DETAIL RECORD RIDE
012250*    HERE.
012300     03 WA-RESULT-AREA.
012400        05 WA-BASELINE-DIST      PIC 9(007)V9(002) COMP.
012500        05 WA-CUR-AVG-DIST       PIC 9(007)V9(002) COMP.
012600        05 WA-NEW-AVG-DIST       PIC 9(007)V9(002) COMP.
012700        05 WA-IMPROVE-PCT        PIC S9(003)V9(001) COMP.
