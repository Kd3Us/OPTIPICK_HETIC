000100*-----------------------------------------------------------------
000200* ORDERS.CPY
000300* DAILY ORDER RECORD - ONE HEADER WITH UP TO 10 ITEM LINES
000400* CARRIED INLINE (NO SEPARATE DETAIL FILE - WAREHOUSE FLOOR
000500* WANTED ONE RECORD PER ORDER SO THE PICK SLIP PRINTS WHOLE).
000600* SHARED BY MSTLOAD (LOAD/TOTAL), AGTASSGN (ALLOCATION),
000700* RTEBUILD (STOP LIST) AND SLOTRPT (FREQUENCY/AFFINITY).
000800*-----------------------------------------------------------------
000900* 1987-03-09 RSM  WH-014   INITIAL LAYOUT, 6 ITEM LINES.            WH-014
001000* 1992-05-02 EPB  WH-076   EXPANDED TO 10 ITEM LINES, CUSTOMER      WH-076
001100*                          SERVICE COMPLAINED OF SPLIT ORDERS.      WH-076
001200* 1998-12-03 RSM  WH-139   Y2K SWEEP - ORD-RECEIVED/ORD-DEADLINE    WH-139
001300*                          ARE HH:MM CLOCK TIMES, NOT DATES,        WH-139
001400*                          NO CHANGE REQUIRED, NOTED FOR AUDIT.     WH-139
001500*-----------------------------------------------------------------
001600 01  ORD-REGISTRO.
001700     03 ORD-ORD-ID               PIC X(008).
001800     03 ORD-RECEIVED             PIC X(005).
001900     03 ORD-DEADLINE             PIC X(005).
002000     03 ORD-PRIORITY             PIC X(008).
002100        88 ORD-IS-EXPRESS           VALUE "EXPRESS ".
002200        88 ORD-IS-STANDARD          VALUE "STANDARD".
002300     03 ORD-ITEM-COUNT           PIC 9(002).
002400     03 ORD-ITEM-TABLE.
002500        05 ORD-ITEM OCCURS 10 TIMES
002600                    INDEXED BY ORD-ITEM-IX.
002700           10 ORD-ITEM-PROD-ID   PIC X(008).
002800           10 ORD-ITEM-QTY       PIC 9(003).
002900     03 ORD-ITEM-R REDEFINES ORD-ITEM-TABLE
003000                       PIC X(110).
003100     03 FILLER                   PIC X(028).
