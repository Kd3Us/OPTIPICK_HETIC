000100*-----------------------------------------------------------------
000200* PRODUCTS.CPY
000300* PRODUCT MASTER RECORD LAYOUT - ONE ENTRY PER STOCKED ITEM.
000400* SHARED BY MSTLOAD (LOAD), AGTASSGN (LOAD COMPAT CHECK),
000500* RTEBUILD (PICK LOCATION) AND SLOTRPT (RE-SLOTTING ANALYSIS).
000600*-----------------------------------------------------------------
000700* 1987-03-09 RSM  WH-014   INITIAL LAYOUT FOR PICK-ROUTE PROJECT.   WH-014
000800* 1994-06-22 EPB  WH-098   ADDED PRD-INCOMPAT-ID TABLE (HAZMAT      WH-098
000900*                          SEPARATION RULE FROM SAFETY OFFICE).     WH-098
001000* 2001-02-14 JCS  WH-166   ADDED PRD-FREQUENCY CLASS (INFO ONLY,    WH-166
001100*                          SLOTTING NOW COMPUTED, NOT KEYED).       WH-166
001200*-----------------------------------------------------------------
001300 01  PRD-REGISTRO.
001400     03 PRD-PROD-ID              PIC X(008).
001500     03 PRD-PROD-NAME            PIC X(030).
001600     03 PRD-PROD-CATEGORY        PIC X(012).
001700        88 PRD-CAT-ELECTRONICS      VALUE "ELECTRONICS ".
001800        88 PRD-CAT-BOOK             VALUE "BOOK        ".
001900        88 PRD-CAT-FOOD             VALUE "FOOD        ".
002000        88 PRD-CAT-CHEMICAL         VALUE "CHEMICAL    ".
002100        88 PRD-CAT-TEXTILE          VALUE "TEXTILE     ".
002200     03 PRD-PROD-WEIGHT          PIC 9(003)V9(002).
002300     03 PRD-PROD-VOLUME          PIC 9(003)V9(002).
002400     03 PRD-LOCATION.
002500        05 PRD-LOC-X             PIC 9(003).
002600        05 PRD-LOC-Y             PIC 9(003).
002700     03 PRD-LOCATION-R REDEFINES PRD-LOCATION.
002800        05 PRD-LOC-XY            PIC 9(006).
002900     03 PRD-FREQUENCY            PIC X(010).
003000        88 PRD-FREQ-LOW             VALUE "LOW       ".
003100        88 PRD-FREQ-MEDIUM          VALUE "MEDIUM    ".
003200        88 PRD-FREQ-HIGH            VALUE "HIGH      ".
003300        88 PRD-FREQ-VERY-HIGH       VALUE "VERY_HIGH ".
003400     03 PRD-FRAGILE-SW           PIC X(001).
003500        88 PRD-IS-FRAGILE           VALUE "Y".
003600        88 PRD-NOT-FRAGILE          VALUE "N".
003700     03 PRD-INCOMPAT-TABLE.
003800        05 PRD-INCOMPAT-ID OCCURS 5 TIMES
003900                           INDEXED BY PRD-INCOMPAT-IX
004000                           PIC X(008).
004100     03 PRD-INCOMPAT-R REDEFINES PRD-INCOMPAT-TABLE
004200                           PIC X(040).
004300     03 FILLER                   PIC X(033).
