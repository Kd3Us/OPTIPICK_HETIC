000100*-----------------------------------------------------------------
000200* RESLOT.CPY
000300* RESLOT RECORD - ONE PER PRODUCT THAT SLOTRPT PROPOSES MOVING,
000400* WRITTEN BY SLOTRPT, READ BACK BY JOBRPT.
000500*-----------------------------------------------------------------
000600* 1995-10-05 EPB  WH-105   INITIAL LAYOUT FOR THE RE-SLOTTING       WH-105
000700*                          PROJECT (SAME REQUEST AS MX-BALANCE-SD)  WH-105
000800*-----------------------------------------------------------------
000900 01  RS-REGISTRO.
001000     03 RS-PROD-ID               PIC X(008).
001100     03 RS-NEW-X                 PIC 9(003).
001200     03 RS-NEW-Y                 PIC 9(003).
001300     03 FILLER                   PIC X(026).
