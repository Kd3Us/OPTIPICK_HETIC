000100*-----------------------------------------------------------------
000200* ROUTES.CPY
000300* ROUTE-RESULT RECORD - ONE PER AGENT WITH WORK, WRITTEN BY
000400* RTEBUILD, READ BACK BY FLEETRPT AND JOBRPT.
000500*-----------------------------------------------------------------
000600* 1988-04-19 RSM  WH-021   INITIAL LAYOUT FOR THE PICK-ROUTE        WH-021
000700*                          TIME/COST SUMMARY.                       WH-021
000800*-----------------------------------------------------------------
000900 01  RT-REGISTRO.
001000     03 RT-AGENT-ID              PIC X(008).
001100     03 RT-AGENT-TYPE            PIC X(005).
001200     03 RT-STOPS                 PIC 9(003).
001300     03 RT-DISTANCE              PIC 9(005)V9(001).
001400     03 RT-TRAVEL-MIN            PIC 9(004)V9(002).
001500     03 RT-PICK-MIN              PIC 9(004)V9(002).
001600     03 RT-TOTAL-MIN             PIC 9(004)V9(002).
001700     03 RT-COST                  PIC 9(005)V9(002).
001800     03 FILLER                   PIC X(012).
