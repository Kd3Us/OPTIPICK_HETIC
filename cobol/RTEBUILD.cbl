000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    RTEBUILD.
000300 AUTHOR.        R S MERCER.
000400 INSTALLATION.  WAREHOUSE SYSTEMS - DISTRIBUTION CENTER 4.
000500 DATE-WRITTEN.  1988-06-14.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL - WAREHOUSE OPS USE ONLY.
000800
000900*-----------------------------------------------------------------
001000* RTEBUILD - NEAREST-NEIGHBOUR PICK ROUTE PER AGENT.
001100*
001200* FOR EVERY AGENT WITH AT LEAST ONE ORDER FROM AGTASSGN, BUILDS
001300* THE LIST OF DISTINCT PICK LOCATIONS ACROSS ALL ITS ORDERS,
001400* WALKS THEM STARTING FROM THE WAREHOUSE ENTRY POINT ALWAYS
001500* TAKING THE NEAREST STOP NOT YET VISITED, RETURNS TO THE ENTRY
001600* POINT, AND PRICES OUT THE TRIP. SAME "KEEP THE BEST SO FAR"
001700* TABLE-SCAN SHAPE THIS SHOP USES ON EVERY NEAREST-MATCH PASS,
001800* RUN HERE AGAINST IN-MEMORY TABLES INSTEAD OF AN INDEXED FILE.
001900*-----------------------------------------------------------------
002000* 1988-06-14 RSM  WH-024                                            WH-024
002100*   INITIAL VERSION - ONE STOP LIST PER AGENT, NEAREST-NEIGHBOUR    WH-024
002200*   WALK, NO RETURN LEG (OPS ASKED FOR THAT LATER).                 WH-024
002300* 1990-01-15 RSM  WH-041                                            WH-041
002400*   ADDED THE RETURN-TO-ENTRY LEG AND MOVED THE DISTANCE MATH TO    WH-041
002500*   MSTLOAD'S NEW 500-DISTANCIA SO THIS PROGRAM AND AGTASSGN'S      WH-041
002600*   BASELINE FIGURE COULD NOT DISAGREE.                             WH-041
002700* 1996-09-30 EPB  WH-121                                            WH-121
002800*   NO CHANGE FOR THE ROBOT LEASE - RT-AGENT-TYPE ALREADY CARRIED   WH-121
002900*   ANY VALUE MSTLOAD SENT BACK.                                    WH-121
003000* 1998-12-03 RSM  WH-139                                            WH-139
003100*   Y2K SWEEP - NO DATE FIELDS IN THIS MODULE, NO CHANGE.           WH-139
003200* 1999-01-11 RSM  WH-140                                            WH-140
003300*   Y2K SWEEP CLOSED OUT. NO CHANGES REQUIRED IN THIS MODULE.       WH-140
003400* 2001-02-14 JCS  WH-166                                            WH-166
003500*   SWITCHED TIME AND COST MATH TO MSTLOAD'S NEW 800-CUSTO-AGENTE   WH-166
003600*   SO THE PER-STOP PICK-TIME CONSTANT LIVED IN ONE PLACE.          WH-166
003610* 2001-11-08 JCS  WH-172                                            WH-172
003620*   WS-PICK-TIME-PER-LINE HAD A STRAY COMMA IN ITS VALUE CLAUSE     WH-172
003630*   INSTEAD OF A DECIMAL POINT - COMPILER CAUGHT IT ON THE NEXT     WH-172
003640*   RECOMPILE, NO RUNTIME IMPACT SINCE THIS SHOP HAS NEVER SET      WH-172
003650*   DECIMAL-POINT IS COMMA. CORRECTED TO 0.50.                      WH-172
003660* 2001-11-19 JCS  WH-199                                            WH-199
003670*   300-TEMPOS DIVIDED STRAIGHT BY THE AGENT'S SPEED FIELD WITH NO  WH-199
003680*   FLOOR CHECK - A ZERO-SPEED MASTER RECORD WOULD HAVE ABENDED     WH-199
003690*   THE STEP ON A DIVIDE EXCEPTION. NOW TESTS THE SPEED FIRST AND   WH-199
003691*   FORCES THE FIELD MAXIMUM INSTEAD OF DIVIDING WHEN IT IS ZERO    WH-199
003692*   OR NEGATIVE, SAME AS ANY OTHER UN-COMPUTABLE FIGURE ON THIS JOB.WH-199
003700*-----------------------------------------------------------------
003800
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100*    UPSI-0 ON = ECHO ONE TRACE LINE PER AGENT ROUTE TO SYSOUT AS
004200*    IT IS BUILT - OPS TURNS THIS ON WHEN A ROUTE FIGURE LOOKS
004300*    WRONG AND THEY WANT TO SEE IT WITHOUT WAITING FOR JOBRPT.
004400 SPECIAL-NAMES.
004500     UPSI-0 ON STATUS IS WS-TRACE-ON
004600            OFF STATUS IS WS-TRACE-OFF.
004700
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000     SELECT ARQ-ROUTES    ASSIGN TO ROUTES
005100            ORGANIZATION  IS LINE SEQUENTIAL
005200            FILE STATUS   IS FS-ROUTES.
005300
005400 DATA DIVISION.
005500 FILE SECTION.
005600
005700 FD  ARQ-ROUTES
005800     LABEL RECORD IS STANDARD
005900     VALUE OF FILE-ID IS "ROUTES".
006000
006100 COPY "ROUTES.CPY".
006200
006300 WORKING-STORAGE SECTION.
006400
006500 77  FS-ROUTES                PIC X(002)      VALUE "00".
006600
006700 77  WS-ORDLX-SUB             PIC 9(003) COMP VALUE ZEROS.
006800 77  WS-ITEM-SUB              PIC 9(002) COMP VALUE ZEROS.
006900 77  WS-ORDER-ID-WANTED       PIC X(008)      VALUE SPACES.
007000 77  WS-PROD-ID-WANTED        PIC X(008)      VALUE SPACES.
007100 77  WS-FOUND-ORD-IX          PIC 9(004) COMP VALUE ZEROS.
007200 77  WS-FOUND-PRD-IX          PIC 9(004) COMP VALUE ZEROS.
007300 77  WS-DUP-SW                PIC X(001)      VALUE "N".
007400
007500 77  WS-STOP-COUNT            PIC 9(003) COMP VALUE ZEROS.
007600 77  WS-STOP-IX               PIC 9(003) COMP VALUE ZEROS.
007700 77  WS-VISIT-COUNT           PIC 9(003) COMP VALUE ZEROS.
007800 77  WS-MELHOR-DIST           PIC 9(006)      VALUE 999999.
007900 77  WS-MELHOR-STOP-IX        PIC 9(003) COMP VALUE ZEROS.
008000
008100 77  WS-CUR-X                 PIC 9(003)      VALUE ZEROS.
008200 77  WS-CUR-Y                 PIC 9(003)      VALUE ZEROS.
008300
008400 77  WS-ROUTE-DIST            PIC 9(007)V9(002) COMP VALUE ZEROS.
008500 77  WS-TRAVEL-MIN            PIC 9(006)V9(002) COMP VALUE ZEROS.
008600 77  WS-PICK-MIN              PIC 9(006)V9(002) COMP VALUE ZEROS.
008700 77  WS-TOTAL-MIN             PIC 9(006)V9(002) COMP VALUE ZEROS.
008800 77  WS-ROUTE-COST            PIC 9(007)V9(002) COMP VALUE ZEROS.
008900 77  WS-ITEM-LINE-COUNT       PIC 9(005) COMP VALUE ZEROS.
009000 77  WS-PICK-TIME-PER-LINE    PIC 9(001)V9(002) VALUE 0.50.
009100
009200*    STOP LIST FOR THE AGENT CURRENTLY BEING ROUTED - REBUILT
009300*    FRESH FOR EACH AGENT IN 100-MONTA-PARADAS.
009400
009500 01  WS-STOP-AREA.
009600     03 WS-STOP-ENTRY OCCURS 200 TIMES
009700                       INDEXED BY WS-STOP-TX.
009800        05 WS-STOP-X            PIC 9(003).
009900        05 WS-STOP-Y            PIC 9(003).
010000        05 WS-STOP-VISITED-SW   PIC X(001).
010100     03 FILLER                  PIC X(004).
010200
010300*    CALLED-PROGRAM PARAMETER BLOCK FOR MSTLOAD - HAND-COPIED
010400*    FROM MSTLOAD'S OWN LINKAGE SECTION.
010500
010600 01  WS-CALC-FUNCTION         PIC X(004).
010700
010800 01  WS-CALC-PARM.
010900     03 WS-CALC-X1            PIC S9(003).
011000     03 WS-CALC-Y1            PIC S9(003).
011100     03 WS-CALC-X2            PIC S9(003).
011200     03 WS-CALC-Y2            PIC S9(003).
011300     03 WS-CALC-PROD-A        PIC X(008).
011400     03 WS-CALC-PROD-B        PIC X(008).
011500     03 WS-CALC-CLOCK-1       PIC X(005).
011600     03 WS-CALC-CLOCK-2       PIC X(005).
011700     03 WS-CALC-MINUTES       PIC S9(005)V9(002).
011800     03 WS-CALC-COST-HOUR     PIC 9(003)V9(002).
011900     03 WS-CALC-ZONE-RESULT   PIC X(001).
012000     03 WS-CALC-DIST-RESULT   PIC 9(006).
012100     03 WS-CALC-COMPAT-RESULT PIC X(001).
012200     03 WS-CALC-SLACK-RESULT  PIC S9(005).
012300     03 WS-CALC-TFMT-RESULT   PIC X(005).
012400     03 WS-CALC-COST-RESULT   PIC 9(005)V9(002).
012500     03 WS-CALC-RETURN-CODE   PIC 9(001).
012600
012700 LINKAGE SECTION.
012800
012900 COPY "OPWORK.CPY".
013000
013100 PROCEDURE DIVISION USING WA-JOB-AREA.
013200
013300 000-INICIO.
013400
013500     OPEN OUTPUT ARQ-ROUTES
013600
013700     PERFORM 400-PROCESSA-AGENTE THRU 400-PROCESSA-AGENTE-FIM
013800        VARYING WA-AGT-IX FROM 1 BY 1
013900          UNTIL WA-AGT-IX > WA-AGT-COUNT
014000
014100     CLOSE ARQ-ROUTES
014200     GOBACK.
014300
014400 400-PROCESSA-AGENTE.
014500
014600     IF WA-AGT-ORD-COUNT (WA-AGT-IX) > 0
014700        PERFORM 100-MONTA-PARADAS   THRU 100-MONTA-PARADAS-FIM
014800        PERFORM 200-VIZINHO-PROXIMO THRU 200-VIZINHO-PROXIMO-FIM
014900        PERFORM 300-TEMPOS          THRU 300-TEMPOS-FIM
015000        PERFORM 900-GRAVA           THRU 900-GRAVA-FIM
015100     END-IF.
015200
015300 400-PROCESSA-AGENTE-FIM.
015400     EXIT.
015500
015600*-----------------------------------------------------------------
015700* BUILD THE LIST OF DISTINCT PICK LOCATIONS FOR THIS AGENT'S
015800* ORDERS - ONE ORDER CAN CONTRIBUTE SEVERAL LOCATIONS, AND TWO
015900* ORDERS CAN SHARE ONE, SO EACH CANDIDATE IS CHECKED AGAINST THE
016000* LIST BUILT SO FAR BEFORE IT IS ADDED.
016100*-----------------------------------------------------------------
016200 100-MONTA-PARADAS.
016300*-----------------------------------------------------------------
016400
016500     MOVE ZEROS TO WS-STOP-COUNT
016600     MOVE ZEROS TO WS-ITEM-LINE-COUNT
016700     PERFORM 110-VARRE-PEDIDO-AGENTE THRU 110-VARRE-PEDIDO-AGENTE-FIM
016800        VARYING WS-ORDLX-SUB FROM 1 BY 1
016900          UNTIL WS-ORDLX-SUB > WA-AGT-ORD-COUNT (WA-AGT-IX).
017000
017100 100-MONTA-PARADAS-FIM.
017200     EXIT.
017300
017400 110-VARRE-PEDIDO-AGENTE.
017500
017600     MOVE WA-AGT-ORD-LIST (WA-AGT-IX WS-ORDLX-SUB)
017700       TO WS-ORDER-ID-WANTED
017800     PERFORM 120-ACHA-PEDIDO THRU 120-ACHA-PEDIDO-FIM
017900
018000     IF WS-FOUND-ORD-IX > 0
018100        ADD WA-ORD-ITEM-COUNT (WS-FOUND-ORD-IX)
018200          TO WS-ITEM-LINE-COUNT
018300        PERFORM 130-VARRE-ITEM-PEDIDO THRU 130-VARRE-ITEM-PEDIDO-FIM
018400           VARYING WS-ITEM-SUB FROM 1 BY 1
018500             UNTIL WS-ITEM-SUB >
018600                   WA-ORD-ITEM-COUNT (WS-FOUND-ORD-IX)
018700     END-IF.
018800
018900 110-VARRE-PEDIDO-AGENTE-FIM.
019000     EXIT.
019100
019200 120-ACHA-PEDIDO.
019300
019400     MOVE 0 TO WS-FOUND-ORD-IX
019500     SET WA-ORD-IX TO 1
019600     SEARCH WA-ORD-TABLE
019700        AT END
019800           CONTINUE
019900        WHEN WA-ORD-ID (WA-ORD-IX) = WS-ORDER-ID-WANTED
020000           SET WS-FOUND-ORD-IX TO WA-ORD-IX
020100     END-SEARCH.
020200
020300 120-ACHA-PEDIDO-FIM.
020400     EXIT.
020500
020600 130-VARRE-ITEM-PEDIDO.
020700
020800     MOVE WA-ORD-ITEM-PROD (WS-FOUND-ORD-IX WS-ITEM-SUB)
020900       TO WS-PROD-ID-WANTED
021000     PERFORM 140-ACHA-PRODUTO THRU 140-ACHA-PRODUTO-FIM
021100
021200     IF WS-FOUND-PRD-IX > 0
021300        PERFORM 150-ACRESCE-PARADA THRU 150-ACRESCE-PARADA-FIM
021400     END-IF.
021500
021600 130-VARRE-ITEM-PEDIDO-FIM.
021700     EXIT.
021800
021900 140-ACHA-PRODUTO.
022000
022100     MOVE 0 TO WS-FOUND-PRD-IX
022200     SET WA-PRD-IX TO 1
022300     SEARCH WA-PRD-TABLE
022400        AT END
022500           CONTINUE
022600        WHEN WA-PRD-ID (WA-PRD-IX) = WS-PROD-ID-WANTED
022700           SET WS-FOUND-PRD-IX TO WA-PRD-IX
022800     END-SEARCH.
022900
023000 140-ACHA-PRODUTO-FIM.
023100     EXIT.
023200
023300 150-ACRESCE-PARADA.
023400
023500     MOVE "N" TO WS-DUP-SW
023600     IF WS-STOP-COUNT > 0
023700        PERFORM 160-VERIFICA-DUP THRU 160-VERIFICA-DUP-FIM
023800           VARYING WS-STOP-IX FROM 1 BY 1
023900             UNTIL WS-STOP-IX > WS-STOP-COUNT
024000                OR WS-DUP-SW = "Y"
024100     END-IF
024200
024300     IF WS-DUP-SW = "N"
024400        ADD 1 TO WS-STOP-COUNT
024500        MOVE WA-PRD-LOC-X (WS-FOUND-PRD-IX)
024600          TO WS-STOP-X (WS-STOP-COUNT)
024700        MOVE WA-PRD-LOC-Y (WS-FOUND-PRD-IX)
024800          TO WS-STOP-Y (WS-STOP-COUNT)
024900        MOVE "N" TO WS-STOP-VISITED-SW (WS-STOP-COUNT)
025000     END-IF.
025100
025200 150-ACRESCE-PARADA-FIM.
025300     EXIT.
025400
025500 160-VERIFICA-DUP.
025600
025700     IF WS-STOP-X (WS-STOP-IX) = WA-PRD-LOC-X (WS-FOUND-PRD-IX)
025800        AND WS-STOP-Y (WS-STOP-IX) = WA-PRD-LOC-Y (WS-FOUND-PRD-IX)
025900        MOVE "Y" TO WS-DUP-SW
026000     END-IF.
026100
026200 160-VERIFICA-DUP-FIM.
026300     EXIT.
026400
026500*-----------------------------------------------------------------
026600* NEAREST-NEIGHBOUR WALK, START AND FINISH AT THE ENTRY POINT.
026700*-----------------------------------------------------------------
026800 200-VIZINHO-PROXIMO.
026900*-----------------------------------------------------------------
027000
027100     MOVE WA-ENTRY-X TO WS-CUR-X
027200     MOVE WA-ENTRY-Y TO WS-CUR-Y
027300     MOVE ZERO       TO WS-ROUTE-DIST
027400
027500     PERFORM 210-VISITA-PARADA THRU 210-VISITA-PARADA-FIM
027600        VARYING WS-VISIT-COUNT FROM 1 BY 1
027700          UNTIL WS-VISIT-COUNT > WS-STOP-COUNT
027800
027900     MOVE WS-CUR-X    TO WS-CALC-X1
028000     MOVE WS-CUR-Y    TO WS-CALC-Y1
028100     MOVE WA-ENTRY-X  TO WS-CALC-X2
028200     MOVE WA-ENTRY-Y  TO WS-CALC-Y2
028300     MOVE "DIST" TO WS-CALC-FUNCTION
028400     CALL "MSTLOAD" USING WA-JOB-AREA WS-CALC-FUNCTION WS-CALC-PARM
028500     ADD WS-CALC-DIST-RESULT TO WS-ROUTE-DIST.
028600
028700 200-VIZINHO-PROXIMO-FIM.
028800     EXIT.
028900
029000 210-VISITA-PARADA.
029100
029200     MOVE 999999 TO WS-MELHOR-DIST
029300     MOVE 0      TO WS-MELHOR-STOP-IX
029400
029500     PERFORM 220-TESTA-PARADA THRU 220-TESTA-PARADA-FIM
029600        VARYING WS-STOP-IX FROM 1 BY 1
029700          UNTIL WS-STOP-IX > WS-STOP-COUNT
029800
029900     IF WS-MELHOR-STOP-IX > 0
030000        ADD WS-MELHOR-DIST TO WS-ROUTE-DIST
030100        MOVE WS-STOP-X (WS-MELHOR-STOP-IX) TO WS-CUR-X
030200        MOVE WS-STOP-Y (WS-MELHOR-STOP-IX) TO WS-CUR-Y
030300        MOVE "Y" TO WS-STOP-VISITED-SW (WS-MELHOR-STOP-IX)
030400     END-IF.
030500
030600 210-VISITA-PARADA-FIM.
030700     EXIT.
030800
030900 220-TESTA-PARADA.
031000
031100     IF WS-STOP-VISITED-SW (WS-STOP-IX) = "N"
031200        MOVE WS-CUR-X TO WS-CALC-X1
031300        MOVE WS-CUR-Y TO WS-CALC-Y1
031400        MOVE WS-STOP-X (WS-STOP-IX) TO WS-CALC-X2
031500        MOVE WS-STOP-Y (WS-STOP-IX) TO WS-CALC-Y2
031600        MOVE "DIST" TO WS-CALC-FUNCTION
031700        CALL "MSTLOAD" USING WA-JOB-AREA WS-CALC-FUNCTION
031800                              WS-CALC-PARM
031900        IF WS-CALC-DIST-RESULT < WS-MELHOR-DIST
032000           MOVE WS-CALC-DIST-RESULT TO WS-MELHOR-DIST
032100           MOVE WS-STOP-IX          TO WS-MELHOR-STOP-IX
032200        END-IF
032300     END-IF.
032400
032500 220-TESTA-PARADA-FIM.
032600     EXIT.
032700
032800*-----------------------------------------------------------------
032900* TRAVEL TIME OFF THE AGENT'S OWN SPEED (DISTANCE OVER SPEED
033000* OVER 60 FOR MINUTES) - A NON-POSITIVE SPEED IS TREATED AS
033050* UN-COMPUTABLE AND FORCED TO THE FIELD MAXIMUM RATHER THAN
033060* DIVIDING BY IT. PICK TIME OFF THE SHOP'S STANDARD
033100* HALF-MINUTE-PER-ORDER-LINE FIGURE, COST FROM MSTLOAD.
033200*-----------------------------------------------------------------
033300 300-TEMPOS.
033400*-----------------------------------------------------------------
033450
033470     IF WA-AGT-SPEED (WA-AGT-IX) NOT > 0
033480        MOVE 999999.99 TO WS-TRAVEL-MIN
033490     ELSE
033600        COMPUTE WS-TRAVEL-MIN ROUNDED =
033700                WS-ROUTE-DIST / WA-AGT-SPEED (WA-AGT-IX) / 60
033750     END-IF
033800
033900     COMPUTE WS-PICK-MIN ROUNDED =
034000             WS-ITEM-LINE-COUNT * WS-PICK-TIME-PER-LINE
034100
034200     COMPUTE WS-TOTAL-MIN ROUNDED = WS-TRAVEL-MIN + WS-PICK-MIN
034300
034400     MOVE WS-TOTAL-MIN               TO WS-CALC-MINUTES
034500     MOVE WA-AGT-COST-HOUR (WA-AGT-IX) TO WS-CALC-COST-HOUR
034600     MOVE "COST" TO WS-CALC-FUNCTION
034700     CALL "MSTLOAD" USING WA-JOB-AREA WS-CALC-FUNCTION WS-CALC-PARM
034800     MOVE WS-CALC-COST-RESULT TO WS-ROUTE-COST.
034900
035000 300-TEMPOS-FIM.
035100     EXIT.
035200
035300*-----------------------------------------------------------------
035400* ONE ROUTE-RESULT RECORD FOR THIS AGENT.
035500*-----------------------------------------------------------------
035600 900-GRAVA.
035700*-----------------------------------------------------------------
035800
035900     INITIALIZE RT-REGISTRO
036000     MOVE WA-AGT-ID (WA-AGT-IX)   TO RT-AGENT-ID
036100     MOVE WA-AGT-TYPE (WA-AGT-IX) TO RT-AGENT-TYPE
036200     MOVE WS-STOP-COUNT           TO RT-STOPS
036300     MOVE WS-ROUTE-DIST           TO RT-DISTANCE
036400     MOVE WS-TRAVEL-MIN           TO RT-TRAVEL-MIN
036500     MOVE WS-PICK-MIN             TO RT-PICK-MIN
036600     MOVE WS-TOTAL-MIN            TO RT-TOTAL-MIN
036700     MOVE WS-ROUTE-COST           TO RT-COST
036800     WRITE RT-REGISTRO
036900     IF WS-TRACE-ON
037000        DISPLAY "RTEBUILD - " RT-AGENT-ID " STOPS=" RT-STOPS
037100                " DIST=" RT-DISTANCE " MIN=" RT-TOTAL-MIN
037200                " COST=" RT-COST
037300     END-IF.
037400
037500 900-GRAVA-FIM.
037600     EXIT.
037700
037800 END PROGRAM RTEBUILD.
