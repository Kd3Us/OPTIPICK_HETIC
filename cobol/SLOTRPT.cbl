000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    SLOTRPT.
000300 AUTHOR.        E P BARBOSA.
000400 INSTALLATION.  WAREHOUSE SYSTEMS - DISTRIBUTION CENTER 4.
000500 DATE-WRITTEN.  1995-10-05.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL - WAREHOUSE OPS USE ONLY.
000800
000900*-----------------------------------------------------------------
001000* SLOTRPT - PRODUCT ORDERING-FREQUENCY, PAIR-AFFINITY AND ZONE-
001100* TRAFFIC ANALYSIS, PLUS THE RE-SLOTTING PROPOSAL AND ITS
001200* DISTANCE-IMPROVEMENT FIGURE.
001300*
001400* FREQUENCY DRIVES THE RE-SLOT ORDER ITSELF - HIGH MOVERS GO TO
001500* THE CELLS CLOSEST TO THE DOOR WITHIN THEIR OWN CATEGORY'S ZONE.
001600* AFFINITY AND ZONE TRAFFIC ARE THE SAME COUNTS THE OLD MANUAL
001700* SLOTTING REVIEW USED TO KEEP ON A CLIPBOARD - THEY DO NOT DRIVE
001800* THE ASSIGNMENT BUT OPS WANTED THEM KEPT SO THE NEXT REVIEW
001900* DIDN'T HAVE TO START FROM SCRATCH (SEE UPSI-1 BELOW).
002000*-----------------------------------------------------------------
002100* 1995-10-05 EPB  WH-105                                            WH-105
002200*   INITIAL VERSION - FREQUENCY AND RE-SLOT PROPOSAL ONLY, ONE      WH-105
002300*   ZONE PER CATEGORY, NO IMPROVEMENT FIGURE YET.                   WH-105
002400* 1996-09-30 EPB  WH-121                                            WH-121
002500*   ADDED THE AFFINITY AND ZONE-TRAFFIC COUNTS FOR THE MANUAL       WH-121
002600*   SLOTTING REVIEW BINDER.                                         WH-121
002700* 1998-12-03 RSM  WH-139                                            WH-139
002800*   Y2K SWEEP - NO DATE FIELDS IN THIS MODULE, NO CHANGE.           WH-139
002900* 1999-01-11 RSM  WH-140                                            WH-140
003000*   Y2K SWEEP CLOSED OUT. NO CHANGES REQUIRED IN THIS MODULE.       WH-140
003100* 2001-02-14 JCS  WH-166                                            WH-166
003200*   ADDED 500-MELHORIA (BEFORE/AFTER AVERAGE DISTANCE) SO JOBRPT    WH-166
003300*   COULD PRINT A REAL STORAGE GAIN FIGURE INSTEAD OF "SEE EPB".    WH-166
003400*-----------------------------------------------------------------
003500
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SPECIAL-NAMES.
003900*    UPSI-1 ON = DISPLAY THE AFFINITY AND ZONE-TRAFFIC COUNTS TO
004000*    SYSOUT FOR THE MANUAL SLOTTING REVIEW BINDER (SEE 1996-09-30
004100*    NOTE ABOVE) - OFF BY DEFAULT SO ROUTINE RUNS DO NOT FLOOD
004200*    THE LOG WITH LINES NOBODY ASKED FOR THIS WEEK.
004300     UPSI-1 ON STATUS IS WS-SHOW-ANALYSIS
004400            OFF STATUS IS WS-HIDE-ANALYSIS.
004500
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800     SELECT ARQ-RESLOT    ASSIGN TO RESLOT
004900            ORGANIZATION  IS LINE SEQUENTIAL
005000            FILE STATUS   IS FS-RESLOT.
005100
005200     SELECT ARQ-PTMP      ASSIGN TO "SLOTRPT1.TMP"
005300            FILE STATUS   IS FS-PTMP.
005400
005500 DATA DIVISION.
005600 FILE SECTION.
005700
005800 FD  ARQ-RESLOT
005900     LABEL RECORD IS STANDARD
006000     VALUE OF FILE-ID IS "RESLOT".
006100
006200 COPY "RESLOT.CPY".
006300
006400 SD  ARQ-PTMP.
006500 01  REG-PTMP.
006600     03 PTMP-CATEGORY            PIC X(012).
006700     03 PTMP-FREQ                PIC 9(007).
006800     03 PTMP-PRD-IX              PIC 9(004).
006900     03 PTMP-PROD-ID             PIC X(008).
007000
007100 WORKING-STORAGE SECTION.
007200
007300 77  FS-RESLOT                PIC X(002)      VALUE "00".
007400 77  FS-PTMP                  PIC X(002)      VALUE "00".
007500
007600 77  WS-ORD-SUB               PIC 9(004) COMP VALUE ZEROS.
007700 77  WS-ITEM-SUB              PIC 9(002) COMP VALUE ZEROS.
007800 77  WS-ITEM-SUB-2            PIC 9(002) COMP VALUE ZEROS.
007900 77  WS-PROD-ID-WANTED        PIC X(008)      VALUE SPACES.
008000 77  WS-FOUND-PRD-IX          PIC 9(004) COMP VALUE ZEROS.
008100
008200*    PAIR-AFFINITY WORK TABLE - ONE ENTRY PER DISTINCT PRODUCT
008300*    PAIR SEEN TOGETHER ON AT LEAST ONE ORDER.
008400
008500 77  WS-AFF-COUNT-TOTAL       PIC 9(004) COMP VALUE ZEROS.
008600 77  WS-AFF-FOUND-IX          PIC 9(004) COMP VALUE ZEROS.
008700
008800 01  WS-AFF-AREA.
008900     03 WS-AFF-TABLE OCCURS 300 TIMES
009000                      INDEXED BY WS-AFF-IX.
009100        05 WS-AFF-PROD-A      PIC X(008).
009200        05 WS-AFF-PROD-B      PIC X(008).
009300        05 WS-AFF-PAIR-COUNT  PIC 9(005) COMP.
009400     03 FILLER                PIC X(004).
009500
009600*    ZONE-TRAFFIC COUNTERS - ONE PER LETTERED ZONE, SAME SHAPE AS
009700*    THE ROBOT/HUMAN/CART COUNTS IN WA-AGENT-AREA.
009800
009900 01  WS-ZONE-TRAFFIC-AREA.
010000     03 WS-ZTRAF-A            PIC 9(006) COMP VALUE ZEROS.
010100     03 WS-ZTRAF-B            PIC 9(006) COMP VALUE ZEROS.
010200     03 WS-ZTRAF-C            PIC 9(006) COMP VALUE ZEROS.
010300     03 WS-ZTRAF-D            PIC 9(006) COMP VALUE ZEROS.
010400     03 WS-ZTRAF-E            PIC 9(006) COMP VALUE ZEROS.
010500     03 FILLER                PIC X(004).
010600
010700*    PROPOSED NEW SLOT PER PRODUCT - PARALLEL TO WA-PRD-TABLE,
010800*    STARTS OUT EQUAL TO THE CURRENT SLOT AND IS OVERWRITTEN AS
010900*    400-REALOCA HANDS OUT CELLS.
011000
011100 01  WS-NEW-SLOT-AREA.
011200     03 WS-PRD-NEW-ENTRY OCCURS 200 TIMES
011300                          INDEXED BY WS-NSX.
011400        05 WS-PRD-NEW-X       PIC 9(003).
011500        05 WS-PRD-NEW-Y       PIC 9(003).
011600     03 FILLER                PIC X(004).
011700
011800*    CELL WORK TABLE - PARALLEL TO WA-CELL-TABLE, HOLDS EACH
011900*    CELL'S DISTANCE FROM THE ENTRY POINT AND WHETHER 400-REALOCA
012000*    HAS ALREADY HANDED IT TO A PRODUCT.
012100
012200 01  WS-CELL-WORK-AREA.
012300     03 WS-CELL-WORK-ENTRY OCCURS 500 TIMES
012400                            INDEXED BY WS-CWX.
012500        05 WS-CELL-WORK-DIST  PIC 9(006).
012600        05 WS-CELL-USED-SW    PIC X(001).
012700     03 FILLER                PIC X(004).
012800
012900 77  WS-TARGET-ZONE           PIC X(001)      VALUE SPACES.
013000 77  WS-MELHOR-CELL-DIST      PIC 9(006)      VALUE 999999.
013100 77  WS-MELHOR-CELL-IX        PIC 9(004) COMP VALUE ZEROS.
013200
013300*    UNIQUE-LOCATION SCRATCH FOR ONE ORDER AT A TIME (500-MELHORIA
013400*    CURRENT-DISTANCE PASS) - SAME DEDUPE SHAPE AS RTEBUILD'S
013500*    STOP LIST, JUST SIZED FOR ONE ORDER'S TEN ITEM LINES.
013600
013700 01  WS-UNIQ-AREA.
013800     03 WS-UNIQ-ENTRY OCCURS 10 TIMES
013900                       INDEXED BY WS-UQX.
014000        05 WS-UNIQ-X          PIC 9(003).
014100        05 WS-UNIQ-Y          PIC 9(003).
014200     03 FILLER                PIC X(004).
014300
014400 77  WS-UNIQ-COUNT            PIC 9(002) COMP VALUE ZEROS.
014500 77  WS-DUP-SW                PIC X(001)      VALUE "N".
014600
014700 77  WS-CUR-TOTAL-DIST        PIC 9(009)V9(002) COMP VALUE ZEROS.
014800 77  WS-NEW-TOTAL-DIST        PIC 9(009)V9(002) COMP VALUE ZEROS.
014900
015000*    CALLED-PROGRAM PARAMETER BLOCK FOR MSTLOAD - HAND-COPIED
015100*    FROM MSTLOAD'S OWN LINKAGE SECTION.
015200
015300 01  WS-CALC-FUNCTION         PIC X(004).
015400
015500 01  WS-CALC-PARM.
015600     03 WS-CALC-X1            PIC S9(003).
015700     03 WS-CALC-Y1            PIC S9(003).
015800     03 WS-CALC-X2            PIC S9(003).
015900     03 WS-CALC-Y2            PIC S9(003).
016000     03 WS-CALC-PROD-A        PIC X(008).
016100     03 WS-CALC-PROD-B        PIC X(008).
016200     03 WS-CALC-CLOCK-1       PIC X(005).
016300     03 WS-CALC-CLOCK-2       PIC X(005).
016400     03 WS-CALC-MINUTES       PIC S9(005)V9(002).
016500     03 WS-CALC-COST-HOUR     PIC 9(003)V9(002).
016600     03 WS-CALC-ZONE-RESULT   PIC X(001).
016700     03 WS-CALC-DIST-RESULT   PIC 9(006).
016800     03 WS-CALC-COMPAT-RESULT PIC X(001).
016900     03 WS-CALC-SLACK-RESULT  PIC S9(005).
017000     03 WS-CALC-TFMT-RESULT   PIC X(005).
017100     03 WS-CALC-COST-RESULT   PIC 9(005)V9(002).
017200     03 WS-CALC-RETURN-CODE   PIC 9(001).
017300
017400 LINKAGE SECTION.
017500
017600 COPY "OPWORK.CPY".
017700
017800 PROCEDURE DIVISION USING WA-JOB-AREA.
017900
018000 000-INICIO.
018100
018200     PERFORM 050-INICIALIZA THRU 050-INICIALIZA-FIM
018300     PERFORM 100-FREQUENCIA THRU 100-FREQUENCIA-FIM
018400     PERFORM 200-AFINIDADE  THRU 200-AFINIDADE-FIM
018500     PERFORM 300-TRAFEGO    THRU 300-TRAFEGO-FIM
018600
018700     IF WS-SHOW-ANALYSIS
018800        PERFORM 350-MOSTRA-ANALISE THRU 350-MOSTRA-ANALISE-FIM
018900     END-IF
019000
019100     PERFORM 400-REALOCA    THRU 400-REALOCA-FIM
019200     PERFORM 500-MELHORIA   THRU 500-MELHORIA-FIM
019300
019400     GOBACK.
019500
019600*-----------------------------------------------------------------
019700* PER-CELL DISTANCE AND USED-FLAG, PER-PRODUCT STARTING SLOT.
019800*-----------------------------------------------------------------
019900 050-INICIALIZA.
020000*-----------------------------------------------------------------
020100
020200     PERFORM 055-INICIALIZA-CELULA THRU 055-INICIALIZA-CELULA-FIM
020300        VARYING WA-CELL-IX FROM 1 BY 1
020400          UNTIL WA-CELL-IX > WA-CELL-COUNT
020500
020600     PERFORM 060-INICIALIZA-PRODUTO THRU 060-INICIALIZA-PRODUTO-FIM
020700        VARYING WA-PRD-IX FROM 1 BY 1
020800          UNTIL WA-PRD-IX > WA-PRD-COUNT.
020900
021000 050-INICIALIZA-FIM.
021100     EXIT.
021200
021300 055-INICIALIZA-CELULA.
021400
021500     MOVE WA-ENTRY-X TO WS-CALC-X1
021600     MOVE WA-ENTRY-Y TO WS-CALC-Y1
021700     MOVE WA-CELL-X (WA-CELL-IX) TO WS-CALC-X2
021800     MOVE WA-CELL-Y (WA-CELL-IX) TO WS-CALC-Y2
021900     MOVE "DIST" TO WS-CALC-FUNCTION
022000     CALL "MSTLOAD" USING WA-JOB-AREA WS-CALC-FUNCTION WS-CALC-PARM
022100     MOVE WS-CALC-DIST-RESULT TO WS-CELL-WORK-DIST (WA-CELL-IX)
022200     MOVE "N" TO WS-CELL-USED-SW (WA-CELL-IX).
022300
022400 055-INICIALIZA-CELULA-FIM.
022500     EXIT.
022600
022700 060-INICIALIZA-PRODUTO.
022800
022900     MOVE ZEROS TO WA-PRD-ORD-QTY (WA-PRD-IX)
023000     MOVE WA-PRD-LOC-X (WA-PRD-IX) TO WS-PRD-NEW-X (WA-PRD-IX)
023100     MOVE WA-PRD-LOC-Y (WA-PRD-IX) TO WS-PRD-NEW-Y (WA-PRD-IX).
023200
023300 060-INICIALIZA-PRODUTO-FIM.
023400     EXIT.
023500
023600*-----------------------------------------------------------------
023700* FREQUENCY - SUM OF ORDERED QUANTITY OVER EVERY ORDER, EVERY
023800* ORDER LINE, ASSIGNED OR NOT.
023900*-----------------------------------------------------------------
024000 100-FREQUENCIA.
024100*-----------------------------------------------------------------
024200
024300     PERFORM 110-FREQ-PEDIDO THRU 110-FREQ-PEDIDO-FIM
024400        VARYING WS-ORD-SUB FROM 1 BY 1
024500          UNTIL WS-ORD-SUB > WA-ORD-COUNT.
024600
024700 100-FREQUENCIA-FIM.
024800     EXIT.
024900
025000 110-FREQ-PEDIDO.
025100
025200     PERFORM 120-FREQ-ITEM THRU 120-FREQ-ITEM-FIM
025300        VARYING WS-ITEM-SUB FROM 1 BY 1
025400          UNTIL WS-ITEM-SUB > WA-ORD-ITEM-COUNT (WS-ORD-SUB).
025500
025600 110-FREQ-PEDIDO-FIM.
025700     EXIT.
025800
025900 120-FREQ-ITEM.
026000
026100     MOVE WA-ORD-ITEM-PROD (WS-ORD-SUB WS-ITEM-SUB)
026200       TO WS-PROD-ID-WANTED
026300     PERFORM 800-BUSCA-PRODUTO THRU 800-BUSCA-PRODUTO-FIM
026400
026500     IF WS-FOUND-PRD-IX > 0
026600        ADD WA-ORD-ITEM-QTY (WS-ORD-SUB WS-ITEM-SUB)
026700          TO WA-PRD-ORD-QTY (WS-FOUND-PRD-IX)
026800     END-IF.
026900
027000 120-FREQ-ITEM-FIM.
027100     EXIT.
027200
027300*-----------------------------------------------------------------
027400* AFFINITY - HOW OFTEN EACH UNORDERED PRODUCT PAIR SHOWS UP
027500* TOGETHER ON THE SAME ORDER. KEPT FOR THE SLOTTING REVIEW, NOT
027600* USED BY THE RE-SLOT ASSIGNMENT ITSELF.
027700*-----------------------------------------------------------------
027800 200-AFINIDADE.
027900*-----------------------------------------------------------------
028000
028100     MOVE ZEROS TO WS-AFF-COUNT-TOTAL
028200
028300     PERFORM 210-AFIN-PEDIDO THRU 210-AFIN-PEDIDO-FIM
028400        VARYING WS-ORD-SUB FROM 1 BY 1
028500          UNTIL WS-ORD-SUB > WA-ORD-COUNT.
028600
028700 200-AFINIDADE-FIM.
028800     EXIT.
028900
029000 210-AFIN-PEDIDO.
029100
029200     IF WA-ORD-ITEM-COUNT (WS-ORD-SUB) > 1
029300        PERFORM 220-AFIN-ITEM-1 THRU 220-AFIN-ITEM-1-FIM
029400           VARYING WS-ITEM-SUB FROM 1 BY 1
029500             UNTIL WS-ITEM-SUB >
029600                   WA-ORD-ITEM-COUNT (WS-ORD-SUB)
029700     END-IF.
029800
029900 210-AFIN-PEDIDO-FIM.
030000     EXIT.
030100
030200 220-AFIN-ITEM-1.
030300
030400     IF WS-ITEM-SUB < WA-ORD-ITEM-COUNT (WS-ORD-SUB)
030500        PERFORM 230-AFIN-ITEM-2 THRU 230-AFIN-ITEM-2-FIM
030600           VARYING WS-ITEM-SUB-2 FROM WS-ITEM-SUB BY 1
030700             UNTIL WS-ITEM-SUB-2 >=
030800                   WA-ORD-ITEM-COUNT (WS-ORD-SUB)
030900     END-IF.
031000
031100 220-AFIN-ITEM-1-FIM.
031200     EXIT.
031300
031400 230-AFIN-ITEM-2.
031500
031600*    WS-ITEM-SUB-2 RUNS ONE AHEAD OF ITSELF SO THE PAIR IS
031700*    (SUB, SUB-2 + 1) - AVOIDS A THIRD WORKING FIELD.
031800
031900     COMPUTE WS-ITEM-SUB-2 = WS-ITEM-SUB-2 + 1
032000     PERFORM 240-AFIN-ACHA-OU-CRIA THRU 240-AFIN-ACHA-OU-CRIA-FIM
032100     COMPUTE WS-ITEM-SUB-2 = WS-ITEM-SUB-2 - 1.
032200
032300 230-AFIN-ITEM-2-FIM.
032400     EXIT.
032500
032600 240-AFIN-ACHA-OU-CRIA.
032700
032800     MOVE 0 TO WS-AFF-FOUND-IX
032900     SET WS-AFF-IX TO 1
033000     SEARCH WS-AFF-TABLE
033100        AT END
033200           CONTINUE
033300        WHEN (WS-AFF-PROD-A (WS-AFF-IX) =
033400                 WA-ORD-ITEM-PROD (WS-ORD-SUB WS-ITEM-SUB)
033500              AND WS-AFF-PROD-B (WS-AFF-IX) =
033600                 WA-ORD-ITEM-PROD (WS-ORD-SUB WS-ITEM-SUB-2))
033700           OR
033800             (WS-AFF-PROD-B (WS-AFF-IX) =
033900                 WA-ORD-ITEM-PROD (WS-ORD-SUB WS-ITEM-SUB)
034000              AND WS-AFF-PROD-A (WS-AFF-IX) =
034100                 WA-ORD-ITEM-PROD (WS-ORD-SUB WS-ITEM-SUB-2))
034200           SET WS-AFF-FOUND-IX TO WS-AFF-IX
034300     END-SEARCH
034400
034500     IF WS-AFF-FOUND-IX > 0
034600        ADD 1 TO WS-AFF-PAIR-COUNT (WS-AFF-FOUND-IX)
034700     ELSE
034800        IF WS-AFF-COUNT-TOTAL < 300
034900           ADD 1 TO WS-AFF-COUNT-TOTAL
035000           MOVE WA-ORD-ITEM-PROD (WS-ORD-SUB WS-ITEM-SUB)
035100             TO WS-AFF-PROD-A (WS-AFF-COUNT-TOTAL)
035200           MOVE WA-ORD-ITEM-PROD (WS-ORD-SUB WS-ITEM-SUB-2)
035300             TO WS-AFF-PROD-B (WS-AFF-COUNT-TOTAL)
035400           MOVE 1 TO WS-AFF-PAIR-COUNT (WS-AFF-COUNT-TOTAL)
035500        END-IF
035600     END-IF.
035700
035800 240-AFIN-ACHA-OU-CRIA-FIM.
035900     EXIT.
036000
036100*-----------------------------------------------------------------
036200* ZONE TRAFFIC - ONE COUNT PER ITEM LINE WHOSE PRODUCT SITS IN
036300* THAT ZONE TODAY, QUANTITY-INDEPENDENT.
036400*-----------------------------------------------------------------
036500 300-TRAFEGO.
036600*-----------------------------------------------------------------
036700
036800     MOVE ZEROS TO WS-ZTRAF-A WS-ZTRAF-B WS-ZTRAF-C
036900                   WS-ZTRAF-D WS-ZTRAF-E
037000
037100     PERFORM 310-TRAF-PEDIDO THRU 310-TRAF-PEDIDO-FIM
037200        VARYING WS-ORD-SUB FROM 1 BY 1
037300          UNTIL WS-ORD-SUB > WA-ORD-COUNT.
037400
037500 300-TRAFEGO-FIM.
037600     EXIT.
037700
037800 310-TRAF-PEDIDO.
037900
038000     PERFORM 320-TRAF-ITEM THRU 320-TRAF-ITEM-FIM
038100        VARYING WS-ITEM-SUB FROM 1 BY 1
038200          UNTIL WS-ITEM-SUB > WA-ORD-ITEM-COUNT (WS-ORD-SUB).
038300
038400 310-TRAF-PEDIDO-FIM.
038500     EXIT.
038600
038700 320-TRAF-ITEM.
038800
038900     MOVE WA-ORD-ITEM-PROD (WS-ORD-SUB WS-ITEM-SUB)
039000       TO WS-PROD-ID-WANTED
039100     PERFORM 800-BUSCA-PRODUTO THRU 800-BUSCA-PRODUTO-FIM
039200
039300     IF WS-FOUND-PRD-IX > 0
039400        MOVE WA-PRD-LOC-X (WS-FOUND-PRD-IX) TO WS-CALC-X1
039500        MOVE WA-PRD-LOC-Y (WS-FOUND-PRD-IX) TO WS-CALC-Y1
039600        MOVE "ZONE" TO WS-CALC-FUNCTION
039700        CALL "MSTLOAD" USING WA-JOB-AREA WS-CALC-FUNCTION
039800                              WS-CALC-PARM
039900        EVALUATE WS-CALC-ZONE-RESULT
040000           WHEN "A" ADD 1 TO WS-ZTRAF-A
040100           WHEN "B" ADD 1 TO WS-ZTRAF-B
040200           WHEN "C" ADD 1 TO WS-ZTRAF-C
040300           WHEN "D" ADD 1 TO WS-ZTRAF-D
040400           WHEN "E" ADD 1 TO WS-ZTRAF-E
040500           WHEN OTHER CONTINUE
040600        END-EVALUATE
040700     END-IF.
040800
040900 320-TRAF-ITEM-FIM.
041000     EXIT.
041100
041200 350-MOSTRA-ANALISE.
041300
041400     DISPLAY "SLOTRPT - ZONE TRAFFIC A=" WS-ZTRAF-A
041500             " B=" WS-ZTRAF-B " C=" WS-ZTRAF-C
041600             " D=" WS-ZTRAF-D " E=" WS-ZTRAF-E
041700     DISPLAY "SLOTRPT - " WS-AFF-COUNT-TOTAL
041800             " DISTINCT PRODUCT PAIRS SEEN TOGETHER".
041900
042000 350-MOSTRA-ANALISE-FIM.
042100     EXIT.
042200
042300*-----------------------------------------------------------------
042400* RE-SLOTTING PROPOSAL - SORT PRODUCTS BY CATEGORY, THEN BY
042500* DESCENDING FREQUENCY WITHIN CATEGORY, AND HAND OUT EACH
042600* CATEGORY'S ZONE CELLS CLOSEST-FIRST. SAME INPUT/OUTPUT
042700* PROCEDURE SORT SHAPE THIS SHOP HAS USED SINCE THE FLOOR-BINDER
042750* FREQUENCY REPORTS OF THE EARLY YEARS.
042800*-----------------------------------------------------------------
042900 400-REALOCA.
043000*-----------------------------------------------------------------
043100
043200     OPEN OUTPUT ARQ-RESLOT
043300
043400     SORT ARQ-PTMP
043500          ON ASCENDING KEY PTMP-CATEGORY
043600          ON DESCENDING KEY PTMP-FREQ
043700          INPUT  PROCEDURE IS 410-GERA-PTMP
043800          OUTPUT PROCEDURE IS 420-CONSOME-PTMP
043900
044000     CLOSE ARQ-RESLOT.
044100
044200 400-REALOCA-FIM.
044300     EXIT.
044400
044500 410-GERA-PTMP.
044600
044700     PERFORM 415-GERA-PTMP-REG THRU 415-GERA-PTMP-REG-FIM
044800        VARYING WA-PRD-IX FROM 1 BY 1
044900          UNTIL WA-PRD-IX > WA-PRD-COUNT.
045000
045100 410-GERA-PTMP-FIM.
045200     EXIT.
045300
045400 415-GERA-PTMP-REG.
045500
045600     MOVE WA-PRD-CATEGORY (WA-PRD-IX) TO PTMP-CATEGORY
045700     MOVE WA-PRD-ORD-QTY  (WA-PRD-IX) TO PTMP-FREQ
045800     SET PTMP-PRD-IX                  TO WA-PRD-IX
045900     MOVE WA-PRD-ID       (WA-PRD-IX) TO PTMP-PROD-ID
046000     RELEASE REG-PTMP.
046100
046200 415-GERA-PTMP-REG-FIM.
046300     EXIT.
046400
046500 420-CONSOME-PTMP.
046600
046700     RETURN ARQ-PTMP
046800       AT END MOVE "10" TO FS-PTMP
046900     END-RETURN
047000
047100     PERFORM 430-ATRIBUI-CELULA THRU 430-ATRIBUI-CELULA-FIM
047200        UNTIL FS-PTMP NOT EQUAL "00".
047300
047400 420-CONSOME-PTMP-FIM.
047500     EXIT.
047600
047700 430-ATRIBUI-CELULA.
047800
047900     PERFORM 440-ACHA-ZONA-CATEGORIA THRU 440-ACHA-ZONA-CATEGORIA-FIM
048000     PERFORM 450-ACHA-CELULA-LIVRE   THRU 450-ACHA-CELULA-LIVRE-FIM
048100
048200     IF WS-MELHOR-CELL-IX > 0
048300        MOVE "Y" TO WS-CELL-USED-SW (WS-MELHOR-CELL-IX)
048400        MOVE WA-CELL-X (WS-MELHOR-CELL-IX)
048500          TO WS-PRD-NEW-X (PTMP-PRD-IX)
048600        MOVE WA-CELL-Y (WS-MELHOR-CELL-IX)
048700          TO WS-PRD-NEW-Y (PTMP-PRD-IX)
048800
048900        IF WS-PRD-NEW-X (PTMP-PRD-IX) NOT =
049000              WA-PRD-LOC-X (PTMP-PRD-IX)
049100           OR WS-PRD-NEW-Y (PTMP-PRD-IX) NOT =
049200              WA-PRD-LOC-Y (PTMP-PRD-IX)
049300           MOVE PTMP-PROD-ID TO RS-PROD-ID
049400           MOVE WS-PRD-NEW-X (PTMP-PRD-IX) TO RS-NEW-X
049500           MOVE WS-PRD-NEW-Y (PTMP-PRD-IX) TO RS-NEW-Y
049600           WRITE RS-REGISTRO
049700        END-IF
049800     END-IF
049900
050000     RETURN ARQ-PTMP
050100       AT END MOVE "10" TO FS-PTMP
050200     END-RETURN.
050300
050400 430-ATRIBUI-CELULA-FIM.
050500     EXIT.
050600
050700 440-ACHA-ZONA-CATEGORIA.
050800
050900     EVALUATE PTMP-CATEGORY
051000        WHEN "ELECTRONICS " MOVE "A" TO WS-TARGET-ZONE
051100        WHEN "BOOK        " MOVE "B" TO WS-TARGET-ZONE
051200        WHEN "FOOD        " MOVE "C" TO WS-TARGET-ZONE
051300        WHEN "CHEMICAL    " MOVE "D" TO WS-TARGET-ZONE
051400        WHEN OTHER          MOVE "E" TO WS-TARGET-ZONE
051500     END-EVALUATE.
051600
051700 440-ACHA-ZONA-CATEGORIA-FIM.
051800     EXIT.
051900
052000 450-ACHA-CELULA-LIVRE.
052100
052200     MOVE 999999 TO WS-MELHOR-CELL-DIST
052300     MOVE 0      TO WS-MELHOR-CELL-IX
052400
052500     PERFORM 460-TESTA-CELULA THRU 460-TESTA-CELULA-FIM
052600        VARYING WA-CELL-IX FROM 1 BY 1
052700          UNTIL WA-CELL-IX > WA-CELL-COUNT.
052800
052900 450-ACHA-CELULA-LIVRE-FIM.
053000     EXIT.
053100
053200 460-TESTA-CELULA.
053300
053400     IF WS-CELL-USED-SW (WA-CELL-IX) = "N"
053500        AND WA-CELL-ZONE (WA-CELL-IX) = WS-TARGET-ZONE
053600        AND WS-CELL-WORK-DIST (WA-CELL-IX) < WS-MELHOR-CELL-DIST
053700        MOVE WS-CELL-WORK-DIST (WA-CELL-IX) TO WS-MELHOR-CELL-DIST
053800        MOVE WA-CELL-IX                     TO WS-MELHOR-CELL-IX
053900     END-IF.
054000
054100 460-TESTA-CELULA-FIM.
054200     EXIT.
054300
054400*-----------------------------------------------------------------
054500* BEFORE/AFTER AVERAGE DISTANCE AND IMPROVEMENT % - CURRENT USES
054600* EACH ORDER'S DISTINCT PICK LOCATIONS, PROPOSED USES EVERY ITEM
054700* LINE UNDEDUPLICATED, EXACTLY AS SPECIFIED (THE TWO BASES ARE
054800* DELIBERATELY DIFFERENT).
054900*-----------------------------------------------------------------
055000 500-MELHORIA.
055100*-----------------------------------------------------------------
055200
055300     MOVE ZEROS TO WS-CUR-TOTAL-DIST WS-NEW-TOTAL-DIST
055400
055500     PERFORM 510-MELHORIA-PEDIDO THRU 510-MELHORIA-PEDIDO-FIM
055600        VARYING WS-ORD-SUB FROM 1 BY 1
055700          UNTIL WS-ORD-SUB > WA-ORD-COUNT
055800
055900     IF WA-ORD-COUNT > 0
056000        COMPUTE WA-CUR-AVG-DIST ROUNDED =
056100                WS-CUR-TOTAL-DIST / WA-ORD-COUNT
056200        COMPUTE WA-NEW-AVG-DIST ROUNDED =
056300                WS-NEW-TOTAL-DIST / WA-ORD-COUNT
056400     ELSE
056500        MOVE ZEROS TO WA-CUR-AVG-DIST WA-NEW-AVG-DIST
056600     END-IF
056700
056800     IF WA-CUR-AVG-DIST = 0
056900        MOVE ZEROS TO WA-IMPROVE-PCT
057000     ELSE
057100        COMPUTE WA-IMPROVE-PCT ROUNDED =
057200           (WA-CUR-AVG-DIST - WA-NEW-AVG-DIST) /
057300           WA-CUR-AVG-DIST * 100
057400     END-IF.
057500
057600 500-MELHORIA-FIM.
057700     EXIT.
057800
057900 510-MELHORIA-PEDIDO.
058000
058100     MOVE ZEROS TO WS-UNIQ-COUNT
058200
058300     PERFORM 520-MELHORIA-ITEM THRU 520-MELHORIA-ITEM-FIM
058400        VARYING WS-ITEM-SUB FROM 1 BY 1
058500          UNTIL WS-ITEM-SUB > WA-ORD-ITEM-COUNT (WS-ORD-SUB)
058600
058700     PERFORM 560-SOMA-UNICO THRU 560-SOMA-UNICO-FIM
058800        VARYING WS-UQX FROM 1 BY 1
058900          UNTIL WS-UQX > WS-UNIQ-COUNT.
059000
059100 510-MELHORIA-PEDIDO-FIM.
059200     EXIT.
059300
059400 520-MELHORIA-ITEM.
059500
059600     MOVE WA-ORD-ITEM-PROD (WS-ORD-SUB WS-ITEM-SUB)
059700       TO WS-PROD-ID-WANTED
059800     PERFORM 800-BUSCA-PRODUTO THRU 800-BUSCA-PRODUTO-FIM
059900
060000     IF WS-FOUND-PRD-IX > 0
060100        PERFORM 530-ACRESCE-UNICO THRU 530-ACRESCE-UNICO-FIM
060200
060300        MOVE WA-ENTRY-X TO WS-CALC-X1
060400        MOVE WA-ENTRY-Y TO WS-CALC-Y1
060500        MOVE WS-PRD-NEW-X (WS-FOUND-PRD-IX) TO WS-CALC-X2
060600        MOVE WS-PRD-NEW-Y (WS-FOUND-PRD-IX) TO WS-CALC-Y2
060700        MOVE "DIST" TO WS-CALC-FUNCTION
060800        CALL "MSTLOAD" USING WA-JOB-AREA WS-CALC-FUNCTION
060900                              WS-CALC-PARM
061000        ADD WS-CALC-DIST-RESULT TO WS-NEW-TOTAL-DIST
061100     END-IF.
061200
061300 520-MELHORIA-ITEM-FIM.
061400     EXIT.
061500
061600 530-ACRESCE-UNICO.
061700
061800     MOVE "N" TO WS-DUP-SW
061900     IF WS-UNIQ-COUNT > 0
062000        PERFORM 540-VERIFICA-UNICO THRU 540-VERIFICA-UNICO-FIM
062100           VARYING WS-UQX FROM 1 BY 1
062200             UNTIL WS-UQX > WS-UNIQ-COUNT
062300                OR WS-DUP-SW = "Y"
062400     END-IF
062500
062600     IF WS-DUP-SW = "N"
062700        AND WS-UNIQ-COUNT < 10
062800        ADD 1 TO WS-UNIQ-COUNT
062900        MOVE WA-PRD-LOC-X (WS-FOUND-PRD-IX)
063000          TO WS-UNIQ-X (WS-UNIQ-COUNT)
063100        MOVE WA-PRD-LOC-Y (WS-FOUND-PRD-IX)
063200          TO WS-UNIQ-Y (WS-UNIQ-COUNT)
063300     END-IF.
063400
063500 530-ACRESCE-UNICO-FIM.
063600     EXIT.
063700
063800 540-VERIFICA-UNICO.
063900
064000     IF WS-UNIQ-X (WS-UQX) = WA-PRD-LOC-X (WS-FOUND-PRD-IX)
064100        AND WS-UNIQ-Y (WS-UQX) = WA-PRD-LOC-Y (WS-FOUND-PRD-IX)
064200        MOVE "Y" TO WS-DUP-SW
064300     END-IF.
064400
064500 540-VERIFICA-UNICO-FIM.
064600     EXIT.
064700
064800 560-SOMA-UNICO.
064900
065000     MOVE WA-ENTRY-X TO WS-CALC-X1
065100     MOVE WA-ENTRY-Y TO WS-CALC-Y1
065200     MOVE WS-UNIQ-X (WS-UQX) TO WS-CALC-X2
065300     MOVE WS-UNIQ-Y (WS-UQX) TO WS-CALC-Y2
065400     MOVE "DIST" TO WS-CALC-FUNCTION
065500     CALL "MSTLOAD" USING WA-JOB-AREA WS-CALC-FUNCTION WS-CALC-PARM
065600     ADD WS-CALC-DIST-RESULT TO WS-CUR-TOTAL-DIST.
065700
065800 560-SOMA-UNICO-FIM.
065900     EXIT.
066000
066100*-----------------------------------------------------------------
066200* SHARED PRODUCT LOOKUP BY ID - USED BY FREQUENCY, TRAFFIC AND
066300* THE IMPROVEMENT PASS.
066400*-----------------------------------------------------------------
066500 800-BUSCA-PRODUTO.
066600*-----------------------------------------------------------------
066700
066800     MOVE 0 TO WS-FOUND-PRD-IX
066900     SET WA-PRD-IX TO 1
067000     SEARCH WA-PRD-TABLE
067100        AT END
067200           CONTINUE
067300        WHEN WA-PRD-ID (WA-PRD-IX) = WS-PROD-ID-WANTED
067400           SET WS-FOUND-PRD-IX TO WA-PRD-IX
067500     END-SEARCH.
067600
067700 800-BUSCA-PRODUTO-FIM.
067800     EXIT.
067900
068000 END PROGRAM SLOTRPT.
