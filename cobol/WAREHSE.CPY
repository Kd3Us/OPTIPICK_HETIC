000100*-----------------------------------------------------------------
000200* WAREHSE.CPY
000300* WAREHOUSE GRID FILE - ONE HEADER RECORD FOLLOWED BY ONE ZONE
000400* CELL RECORD PER STORAGE SLOT. HEADER AND CELL SHARE THE SAME
000500* FIXED WIDTH; THE PROGRAM KNOWS WHICH IS WHICH BY READ SEQUENCE
000600* (FIRST RECORD IS ALWAYS THE HEADER), THE SAME WAY THIS SHOP
000700* TELLS A HEADER LINE FROM A DETAIL LINE ON EVERY FLAT FEED FILE.
000800* SHARED BY MSTLOAD (LOAD), RTEBUILD (ENTRY POINT / ZONE LOOKUP)
000900* AND SLOTRPT (ZONE CELL LIST FOR RE-SLOTTING).
001000*-----------------------------------------------------------------
001100* 1987-03-09 RSM  WH-014   INITIAL LAYOUT, ZONES A THRU C ONLY.     WH-014
001200* 1993-08-17 EPB  WH-088   ADDED ZONES D AND E FOR THE CHEMICAL     WH-088
001300*                          AND TEXTILE MEZZANINE EXPANSION.         WH-088
001400*-----------------------------------------------------------------
001500 01  WH-HEADER-REC.
001600     03 WH-WIDTH                 PIC 9(003).
001700     03 WH-HEIGHT                PIC 9(003).
001800     03 WH-ENTRY-X                PIC 9(003).
001900     03 WH-ENTRY-Y                PIC 9(003).
002000     03 FILLER                   PIC X(068).
002100
002200 01  WH-ZONE-REC REDEFINES WH-HEADER-REC.
002300     03 ZC-ZONE                  PIC X(001).
002400        88 ZC-ZONE-A                VALUE "A".
002500        88 ZC-ZONE-B                VALUE "B".
002600        88 ZC-ZONE-C                VALUE "C".
002700        88 ZC-ZONE-D                VALUE "D".
002800        88 ZC-ZONE-E                VALUE "E".
002900     03 ZC-X                     PIC 9(003).
003000     03 ZC-Y                     PIC 9(003).
003100     03 FILLER                   PIC X(073).
